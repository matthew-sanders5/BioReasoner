000100*////////////////// (CONTRADICCION) ///////////////////////////
000200************************************************************
000300*    LAYOUT  REGISTRO DE CONTRADICCION (CONTRA-FILE)        *
000400*    LARGO REGISTRO = 110 BYTES                              *
000500*    UN PAR CONTRADICTORIO POR LINEA, FACT-A < FACT-B.       *
000600************************************************************
000700 01  WS-REG-CONTRADICCION.
000800*     POSICION RELATIVA (1:30) NOMBRE DE ESCENARIO
000900     03  CTR-NOMBRE          PIC X(30)    VALUE SPACES.
001000*     POSICION RELATIVA (31:40) HECHO MENOR (LEXICOGRAFICO)
001100     03  CTR-FACT-A          PIC X(40)    VALUE SPACES.
001200*     POSICION RELATIVA (71:40) HECHO MAYOR (LEXICOGRAFICO)
001300     03  CTR-FACT-B          PIC X(40)    VALUE SPACES.
