000100*////////////////// (ESCENARIO) ////////////////////////////////
000200************************************************************
000300*    LAYOUT  REGISTRO DE ESCENARIO  (SCENARIO-FILE)        *
000400*    LARGO REGISTRO = 71 BYTES                              *
000500*    UN REGISTRO POR LINEA; LOS REGISTROS DE UN MISMO       *
000600*    ESCENARIO SON CONTIGUOS (CORTE DE CONTROL POR          *
000700*    SCEN-NOMBRE).                                           *
000800************************************************************
000900 01  WS-REG-ESCENARIO.
001000*     POSICION RELATIVA (1:1) TIPO DE REGISTRO
001100*     H = CABECERA DE ESCENARIO
001200*     F = HECHO INICIAL
001300*     Q = HECHO DE CONSULTA (QUERY)
001400*     P = HECHO PREDICHO (ENTRADA DE EVALUACION)
001500     03  SCEN-TIPO-REG       PIC X(01)    VALUE SPACES.
001600         88  SCEN-ES-CABECERA              VALUE 'H'.
001700         88  SCEN-ES-HECHO-INI             VALUE 'F'.
001800         88  SCEN-ES-CONSULTA              VALUE 'Q'.
001900         88  SCEN-ES-PREDICHO              VALUE 'P'.
002000*     POSICION RELATIVA (2:30) NOMBRE DE ESCENARIO
002100     03  SCEN-NOMBRE         PIC X(30)    VALUE SPACES.
002200*     POSICION RELATIVA (32:40) CODIGO DE HECHO (BLANCO EN 'H')
002300     03  SCEN-FACT-ID        PIC X(40)    VALUE SPACES.
