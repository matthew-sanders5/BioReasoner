000100*////////////////// (SCORE) ///////////////////////////////////
000200************************************************************
000300*    LAYOUT  REGISTRO DE SCORE DE EVALUACION (SCORE-FILE)  *
000400*    LARGO REGISTRO = 54 BYTES, UNO POR ESCENARIO.          *
000500************************************************************
000600 01  WS-REG-SCORE.
000700*     POSICION RELATIVA (1:30) NOMBRE DE ESCENARIO
000800     03  SCR-NOMBRE          PIC X(30)    VALUE SPACES.
000900*     POSICION RELATIVA (31:3) AC (PREDICHO INTERSECCION MOTOR)
001000     03  SCR-TP-CANT         PIC 9(03)    VALUE ZEROES.
001100*     POSICION RELATIVA (34:3) FP (PREDICHO MENOS MOTOR)
001200     03  SCR-FP-CANT         PIC 9(03)    VALUE ZEROES.
001300*     POSICION RELATIVA (37:3) FN (MOTOR MENOS PREDICHO)
001400     03  SCR-FN-CANT         PIC 9(03)    VALUE ZEROES.
001500*     POSICION RELATIVA (40:5) PRECISION  = AC / (AC + FP)
001600     03  SCR-PRECISION       PIC 9V9(04)  VALUE ZEROES.
001700*     POSICION RELATIVA (45:5) RECALL     = AC / (AC + FN)
001800     03  SCR-RECALL          PIC 9V9(04)  VALUE ZEROES.
001900*     POSICION RELATIVA (50:5) F1 = 2*P*R / (P+R)
002000     03  SCR-F1              PIC 9V9(04)  VALUE ZEROES.
