000100*////////////////// (TRAZA) ///////////////////////////////////
000200************************************************************
000300*    LAYOUT  REGISTRO DE TRAZA DE INFERENCIA (TRACE-FILE)  *
000400*    LARGO REGISTRO = 124 BYTES                             *
000500*    UNA LINEA POR HECHO NUEVO AGREGADO POR UNA REGLA.      *
000600************************************************************
000700 01  WS-REG-TRAZA.
000800*     POSICION RELATIVA (1:30) NOMBRE DE ESCENARIO
000900     03  TRZ-NOMBRE          PIC X(30)    VALUE SPACES.
001000*     POSICION RELATIVA (31:4) NUMERO DE BARRIDO (1-BASADO)
001100     03  TRZ-ITERACION       PIC 9(04)    VALUE ZEROES.
001200*     POSICION RELATIVA (35:50) NOMBRE DE LA REGLA QUE DISPARO
001300     03  TRZ-REGLA           PIC X(50)    VALUE SPACES.
001400*     POSICION RELATIVA (85:40) HECHO NUEVO AGREGADO
001500     03  TRZ-HECHO-NUEVO     PIC X(40)    VALUE SPACES.
