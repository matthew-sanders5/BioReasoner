000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMINFER.
000300 AUTHOR.        R. ALONSO.
000400 INSTALLATION.  LARREA SISTEMAS - AREA I+D BIOINFORMATICA.
000500 DATE-WRITTEN.  04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE DESARROLLO.
000800 
000900******************************************************************
001000*    PGMINFER  -  MOTOR DE INFERENCIA DEL PROYECTO SIBIO         *
001100*    ==============================================              *
001200*    - LEE EL ARCHIVO DE ESCENARIOS (SCENARIO-FILE), CORTE DE    *
001300*      CONTROL POR SCEN-NOMBRE.                                  *
001400*    - POR CADA ESCENARIO, CORRE EL MOTOR DE ENCADENAMIENTO      *
001500*      HACIA ADELANTE (14 REGLAS FIJAS) HASTA PUNTO FIJO.        *
001600*    - DETECTA CONTRADICCIONES EN EL CONJUNTO FINAL DE HECHOS.   *
001700*    - RESUELVE LAS CONSULTAS (QUERY) CONTRA EL CIERRE.          *
001800*    - ESCRIBE TRAZA (TRACE-FILE), CIERRE (RESULT-FILE) Y        *
001900*      CONTRADICCIONES (CONTRA-FILE).                            *
002000******************************************************************
002100*                    HISTORIAL DE CAMBIOS                        *
002200*------------------------------------------------------------    *
002300* FECHA       INIC.  PEDIDO     DESCRIPCION                      *
002400* 04/11/1989  RAL    BIO-0001   VERSION INICIAL DEL MOTOR.       * BIO0001
002500* 22/03/1990  RAL    BIO-0014   AGREGADAS REGLAS DE LA VIA       * BIO0014
002600*                               PI3K/AKT/GSK3.                   *
002700* 09/08/1991  MVD    BIO-0029   CORTE DE CONTROL POR ESCENARIO,  * BIO0029
002800*                               ANTES SE PROCESABA UN SOLO       *
002900*                               ESCENARIO POR CORRIDA.            
003000* 17/01/1992  MVD    BIO-0033   TOPE DE 1000 BARRIDOS POR        * BIO0033
003100*                               ESCENARIO (EVITA LOOP INFINITO). *
003200* 30/06/1993  SPZ    BIO-0047   DETECTOR DE CONTRADICCIONES (7   * BIO0047
003300*                               PARES) SOBRE EL CIERRE FINAL.    *
003400* 11/02/1994  SPZ    BIO-0052   RESOLUCION DE CONSULTAS (YES/NO) * BIO0052
003500*                               CONTRA EL CIERRE POR DISPLAY.    *
003600* 19/09/1995  RAL    BIO-0061   REVISION DE PRIORIDADES DE       * BIO0061
003700*                               REGLAS SEGUN NUEVO PAPER.        *
003800* 03/04/1996  MVD    BIO-0070   VALIDACION DE HECHOS DESCONOCIDOS* BIO0070
003900*                               EN REGISTROS 'F' Y 'Q'.          *
004000* 14/11/1997  SPZ    BIO-0081   ARCHIVO DE CIERRE (RESULT-FILE)  * BIO0081
004100*                               PASA A ORDEN ASCENDENTE.         *
004200* 08/09/1998  RAL    BIO-0090   AJUSTE Y2K - WS-FECHA-SISTEMA    * BIO0090
004300*                               PASA A AAAA EN VEZ DE AA.        *
004400* 26/05/1999  MVD    BIO-0094   LIMPIEZA DE MENSAJES DE ERROR EN * BIO0094
004500*                               OPEN/CLOSE.                      *
004600* 12/07/2001  SPZ    BIO-0103   ESTADISTICAS FINALES DE BARRIDOS * BIO0103
004700*                               Y HECHOS POR PANTALLA.           *
004800* 04/03/2003  RAL    BIO-0120   REVISION DE COMENTARIOS PARA     * BIO0120
004900*                               NUEVOS INTEGRANTES DEL AREA,     *
005000*                               SIN CAMBIOS DE LOGICA.           *
005100* 19/09/2004  MVD    BIO-0135   REVISADO CONTRA EL MANUAL DE     * BIO0135
005200*                               ESTANDARES DEL AREA; SE AGREGAN  *
005300*                               COMENTARIOS DE PARRAFO Y DE      *
005400*                               CLAUSULA, SIN TOCAR LAS 14       *
005500*                               REGLAS NI LOS 7 PARES.           *
005600******************************************************************
005700 *
005800*     NOTA AMPLIADA SOBRE EL HISTORIAL ANTERIOR (SIN TICKET
005900*     PROPIO, SOLO UNA ACLARACION PARA QUIEN LEA EL LISTADO DE
006000*     ARRIBA POR PRIMERA VEZ):
006100*
006200*     BIO-0001/0014 DEJARON EL MOTOR CON LAS 14 REGLAS QUE TIENE
006300*     HOY; NO SE AGREGO NI SE QUITO NINGUNA REGLA DESPUES DE
006400*     BIO-0014, SOLO SE AJUSTARON PRIORIDADES (BIO-0061) Y SE
006500*     LE SUMARON LAS CAPACIDADES DE AUDITORIA (TRAZA, BIO-0029),
006600*     CONTROL DE CALIDAD (CONTRADICCIONES, BIO-0047) Y CONSULTA
006700*     (BIO-0052) ALREDEDOR DE ESE MISMO NUCLEO DE REGLAS.
006800*     BIO-0070 FUE LA QUE AGREGO EL AVISO DE HECHO DESCONOCIDO
006900*     EN 2700-CLASIFICAR-REG-I; ANTES DE ESA FECHA UN TEXTO MAL
007000*     ESCRITO EN EL ARCHIVO DE ESCENARIOS SE IGNORABA EN
007100*     SILENCIO, LO QUE COSTO UNA TARDE DE REVISION EN UNA
007200*     CORRIDA DE PRUEBA DONDE FALTABAN HECHOS EN EL CIERRE.
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400*                 NOTAS DEL AREA DE BIOINFORMATICA
007500*     (AGREGADAS EN BIO-0047 PARA QUIEN MANTENGA ESTE MOTOR SIN
007600*     FORMACION EN BIOLOGIA MOLECULAR; NO ES DOCUMENTACION DE
007700*     ANALISIS, ES UNA AYUDA DE LECTURA DEL PROGRAMA).
007800*
007900*     EL MOTOR SIMULA DOS CASCADAS DE SENALIZACION CELULAR QUE
008000*     SE CRUZAN EN GSK3:
008100*
008200*     1) VIA PI3K / AKT. UN FACTOR DE CRECIMIENTO (GF) SE UNE A
008300*        SU RECEPTOR (RTK) EN LA MEMBRANA. EL RECEPTOR ACTIVADO
008400*        PRENDE LA ENZIMA PI3K, QUE A SU VEZ FOSFORILA A AKT EN
008500*        DOS SITIOS (THR308 Y SER473). CUANDO LOS DOS SITIOS
008600*        ESTAN FOSFORILADOS, AKT QUEDA ACTIVA. AKT ACTIVA
008700*        INHIBE A GSK3 (LA DEJA INACTIVA) Y REDUCE LA TENDENCIA
008800*        DE LA CELULA A ENTRAR EN APOPTOSIS (MUERTE PROGRAMADA).
008900*
009000*     2) VIA WNT. LA PROTEINA WNT SE UNE A DOS RECEPTORES A LA
009100*        VEZ, FRIZZLED Y LRP6, Y ARMA UN COMPLEJO EN LA
009200*        MEMBRANA LLAMADO SIGNALOSOMA. EL SIGNALOSOMA FOSFORILA
009300*        EL SITIO SERINA DE LRP6 (MIENTRAS ESE SITIO SIGA
009400*        INTACTO), Y LRP6 FOSFORILADO QUEDA ACTIVO. EL
009500*        SIGNALOSOMA TAMBIEN BAJA LA ACTIVIDAD DEL LLAMADO
009600*        COMPLEJO DE DESTRUCCION (EL QUE DEGRADA BETA-CATENINA
009700*        EN CONDICIONES NORMALES). GSK3 INACTIVA TAMBIEN BAJA
009800*        ESE MISMO COMPLEJO (ES EL PUNTO DONDE SE CRUZAN LAS
009900*        DOS VIAS). COMPLEJO DE DESTRUCCION BAJO PERMITE QUE
010000*        BETA-CATENINA SUBA (ALTA); COMPLEJO DE DESTRUCCION
010100*        ALTO LA MANTIENE BAJA. LRP6 ACTIVO TAMBIEN EMPUJA A
010200*        BETA-CATENINA HACIA ARRIBA POR SU PROPIA CUENTA.
010300*
010400*     3) REGLAS DE BASE (SIN ESTIMULO). SI LOS RECEPTORES DE
010500*        WNT ESTAN PERO WNT ESTA APAGADO, EL COMPLEJO DE
010600*        DESTRUCCION QUEDA ALTO POR DEFECTO (REGLA 13). SI NO
010700*        HAY FACTOR DE CRECIMIENTO, SE ASUME AKT INACTIVA, GSK3
010800*        ACTIVA Y APOPTOSIS ALTA POR DEFECTO (REGLA 14). ESTAS
010900*        DOS REGLAS TIENEN PRIORIDAD NEGATIVA PORQUE SOLO DEBEN
011000*        COMPLETAR LO QUE NINGUNA OTRA REGLA YA RESOLVIO.
011100*
011200*     GLOSARIO DE LOS 25 CODIGOS DE FACTTAB (ORDEN ALFABETICO,
011300*     TAL COMO ESTAN EN LA TABLA; EL INDICE WS-IX-xxx ES FIJO,
011400*     NO CAMBIA DE UNA CORRIDA A OTRA):
011500*
011600*     AKT__PHOSPHO__SER473_P   - AKT FOSFORILADA EN SER473.
011700*     AKT__PHOSPHO__THR308_P   - AKT FOSFORILADA EN THR308.
011800*     AKT__STATE__ACTIVE       - AKT ACTIVA (LOS DOS SITIOS).
011900*     AKT__STATE__INACTIVE     - AKT INACTIVA (SIN ESTIMULO).
012000*     APOPTOSIS__TENDENCY__HIGH  - TENDENCIA ALTA A MUERTE CELULAR.
012100*     APOPTOSIS__TENDENCY__LOW   - TENDENCIA BAJA A MUERTE CELULAR.
012200*     BETA_CAT__LEVEL__BASELINE  - NIVEL BASAL, SIN VIA WNT.
012300*     BETA_CAT__LEVEL__DOWN      - DEGRADADA POR EL COMPLEJO DE
012400*                                  DESTRUCCION.
012500*     BETA_CAT__LEVEL__UP        - ESTABILIZADA, VIA WNT ACTIVA.
012600*     DESTRUCTION_COMPLEX__ACTIVITY__HIGH - DEGRADA BETA-CAT.
012700*     DESTRUCTION_COMPLEX__ACTIVITY__LOW  - NO DEGRADA BETA-CAT.
012800*     FRIZZLED__PROTEIN__PRESENT - RECEPTOR DE WNT PRESENTE.
012900*     GROWTH_FACTOR__LIGAND__PRESENT - FACTOR DE CRECIMIENTO
013000*                                 PRESENTE.
013100*     GROWTH_FACTOR__STATE__OFF - SIN FACTOR DE CRECIMIENTO
013200*                                 (GF_OFF, BASELINE REGLA 14).
013300*     GSK3__STATE__ACTIVE      - GSK3 ACTIVA (SIN INHIBIR DE AKT).
013400*     GSK3__STATE__INACTIVE    - GSK3 INHIBIDA POR AKT ACTIVA.
013500*     LRP6__PROTEIN__PRESENT   - CORRECEPTOR LRP6 PRESENTE.
013600*     LRP6__SER_SITES__INTACT  - SITIO SERINA DE LRP6 SIN
013700*                                 FOSFORILAR.
013800*     LRP6__SER_SITES__P       - SITIO SERINA DE LRP6 FOSFORILADO.
013900*     LRP6__SIGNALING__ACTIVE  - LRP6 ACTIVO (SITIO SER
014000*                                 FOSFORILADO).
014100*     PI3K__STATE__ACTIVE      - PI3K ACTIVA, CORRIENTE ARRIBA DE
014200*                                 AKT.
014300*     RTK__RECEPTOR__PRESENT   - RECEPTOR DEL FACTOR DE
014400*                                 CRECIMIENTO.
014500*     SIGNALOSOME__STATE__FORMED - COMPLEJO WNT/FRIZZLED/LRP6
014600*                                 YA ARMADO.
014700*     WNT__LIGAND__PRESENT     - LIGANDO WNT PRESENTE (VIA
014800*                                 ACTIVA).
014900*     WNT__STATE__OFF          - SIN WNT (WNT_OFF, BASELINE
015000*                                 REGLA 13).
015100*
015200*     ESTOS 25 CODIGOS SON LOS MISMOS QUE TRAE EL ARCHIVO DE
015300*     ESCENARIOS EN LOS REGISTROS 'H' (HECHO INICIAL) Y LOS MISMOS
015400*     QUE SE GRABAN EN RESULT-FILE AL CIERRE; POR ESO FACTTAB SE
015500*     COPIA IGUAL EN PGMINFER, PGMEVSCO Y PGMRPORT.
015600*
015700*     TERMINOS PROPIOS DEL MOTOR (NO DEL DOMINIO BIOLOGICO):
015800*
015900*     HECHO (FACT)      - UNO DE LOS 25 CODIGOS ANTERIORES, CON SU
016000*                          INDICADOR DE PRESENCIA 'Y'/'N' EN SU
016100*                          CAMPO WS-FP-xxx (WS-FP-AREA-R).
016200*     REGLA (RULE)      - UNA DE LAS 14 CONDICIONES FIJAS QUE, DE
016300*                          CUMPLIRSE, AGREGA UNO O MAS HECHOS
016400*                          NUEVOS AL ESCENARIO.
016500*     BARRIDO (SWEEP)   - UNA PASADA COMPLETA POR LAS 14 REGLAS.
016600*     CIERRE (CLOSURE)  - EL CONJUNTO FINAL DE HECHOS PRESENTES
016700*                          CUANDO YA NINGUNA REGLA DISPARA MAS.
016800*     TRAZA (TRACE)     - EL REGISTRO DE QUE REGLA AGREGO QUE
016900*                          HECHO EN QUE BARRIDO; SIRVE PARA
017000*                          AUDITAR UNA CORRIDA PASO A PASO.
017100*     CONTRADICCION     - DOS HECHOS DEL CIERRE QUE EL MODELO
017200*                          BIOLOGICO CONSIDERA INCOMPATIBLES
017300*                          ENTRE SI (VER 4000-CONTRADICCION-I).
017400*     CONSULTA (QUERY)  - UNA PREGUNTA YES/NO SOBRE UN HECHO DEL
017500*                          CIERRE, PEDIDA EN UN REGISTRO 'Q' DEL
017600*                          ARCHIVO DE ESCENARIOS.
017700*
017800*     LOS PASOS SIGUIENTES DE LA CADENA (NO TOCAN ESTE PROGRAMA):
017900*     PGMEVSCO COMPARA EL CIERRE DE ESTE MOTOR (RESULT-FILE)
018000*     CONTRA UNA PREDICCION EXTERNA Y CALCULA PRECISION/RECALL/F1
018100*     POR ESCENARIO; PGMRPORT JUNTA ESOS SCORES EN UN LISTADO DE
018200*     132 COLUMNAS CON TOTALES MICRO Y MACRO.
018300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500 ENVIRONMENT DIVISION.
018600*     SIN OBJECT-COMPUTER NI SOURCE-COMPUTER PROPIOS: EL PASO
018700*     CORRE EN EL MISMO MAINFRAME DE SIEMPRE, NO HAY NADA QUE
018800*     DECLARAR DISTINTO DE LOS OTROS PASOS DEL AREA.
018900 CONFIGURATION SECTION.
019000 
019100*     C01 ES EL CANAL DE SALTO DE PAGINA DE LA IMPRESORA DEL
019200*     CENTRO DE COMPUTOS; ESTE PASO NO IMPRIME, PERO SE DECLARA
019300*     IGUAL POR CONVENCION DEL AREA EN TODOS LOS PASOS BATCH.
019400 SPECIAL-NAMES.
019500     C01 IS TOP-OF-FORM.
019600 
019700*     CUATRO ARCHIVOS SECUENCIALES, SIN ORGANIZATION EXPLICITA
019800*     PORQUE SECUENCIAL ES EL DEFAULT DEL COMPILADOR.
019900 INPUT-OUTPUT SECTION.
020000 FILE-CONTROL.
020100*     ENTRADA DEL PASO: HECHOS INICIALES, CONSULTAS Y, PARA EL
020200*     PASO DE EVALUACION (PGMEVSCO), LOS REGISTROS 'P' Y 'C'
020300*     QUE ESTE PROGRAMA IGNORA.
020400     SELECT SCENARIO-FILE ASSIGN DDESCEN
020500     FILE STATUS IS FS-ESC.
020600 
020700*     SALIDA DE AUDITORIA: UNA LINEA POR HECHO NUEVO AGREGADO.
020800     SELECT TRACE-FILE    ASSIGN DDTRAZA
020900     FILE STATUS IS FS-TRZ.
021000 
021100*     SALIDA PRINCIPAL: EL CIERRE FINAL, UN REGISTRO POR HECHO
021200*     PRESENTE, CONSUMIDA LUEGO POR PGMEVSCO.
021300     SELECT RESULT-FILE   ASSIGN DDCIERR
021400     FILE STATUS IS FS-RES.
021500 
021600*     SALIDA DE CONTROL DE CALIDAD: LOS PARES CONTRADICTORIOS
021700*     QUE HUBIERA DEJADO EL CIERRE, SI LOS HUBO.
021800     SELECT CONTRA-FILE   ASSIGN DDCONTR
021900     FILE STATUS IS FS-CTR.
022000 
022100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022200 DATA DIVISION.
022300 FILE SECTION.
022400*-----------------------------------------------------------------
022500*     DIVISION DE DATOS: FILE SECTION CON LOS CUATRO ARCHIVOS
022600*     SECUENCIALES DEL PASO (UNO DE ENTRADA, TRES DE SALIDA),
022700*     SEGUIDA DE WORKING-STORAGE CON LAS BANDERAS Y CONTADORES
022800*     DEL MOTOR Y, AL FINAL, LOS CINCO COPY DE LAYOUT REAL.
022900*-----------------------------------------------------------------
023000 
023100*     REGISTRO GENERICO DE 71 BYTES; EL LAYOUT REAL (CON LOS
023200*     CAMPOS SCEN-xxx) LO TRAE EL COPY SCENREC DE ABAJO.
023300 FD  SCENARIO-FILE
023400     BLOCK CONTAINS 0 RECORDS
023500     RECORDING MODE IS F.
023600 01  REG-ESCENARIO          PIC X(71).
023700 
023800*     REGISTRO GENERICO DE 124 BYTES; LAYOUT REAL EN TRCEREC.
023900 FD  TRACE-FILE
024000     BLOCK CONTAINS 0 RECORDS
024100     RECORDING MODE IS F.
024200*     REGISTRO GENERICO DE LA SALIDA DE AUDITORIA (TRACE-FILE).
024300 01  REG-TRAZA              PIC X(124).
024400 
024500*     REGISTRO GENERICO DE 70 BYTES; LAYOUT REAL EN RSLTREC.
024600 FD  RESULT-FILE
024700     BLOCK CONTAINS 0 RECORDS
024800     RECORDING MODE IS F.
024900*     REGISTRO GENERICO DE LA SALIDA PRINCIPAL (RESULT-FILE).
025000 01  REG-CIERRE              PIC X(70).
025100 
025200*     REGISTRO GENERICO DE 110 BYTES; LAYOUT REAL EN CTRAREC.
025300 FD  CONTRA-FILE
025400     BLOCK CONTAINS 0 RECORDS
025500     RECORDING MODE IS F.
025600*     REGISTRO GENERICO DE LA SALIDA DE CALIDAD (CONTRA-FILE).
025700 01  REG-CONTRADICCION       PIC X(110).
025800 
025900*     BANDERAS, CONTADORES E INDICES DEL MOTOR; LOS LAYOUTS DE
026000*     REGISTRO PROPIAMENTE DICHOS VIENEN AL FINAL, POR COPY.
026100 WORKING-STORAGE SECTION.
026200*=======================*
026300 
026400*----------- STATUS ARCHIVOS  -----------------------------------
026500*     UN FS- POR ARCHIVO, CADA UNO PROBADO POR SEPARADO DESPUES
026600*     DE CADA OPEN/READ/WRITE/CLOSE; ES EL MISMO HABITO DE LOS
026700*     PASOS DE CARTERA DEL AREA, SOLO QUE AQUI SON CUATRO
026800*     ARCHIVOS SECUENCIALES EN VEZ DE UN VSAM.
026900 77  FS-ESC                  PIC XX       VALUE SPACES.
027000 77  FS-TRZ                  PIC XX       VALUE SPACES.
027100 77  FS-RES                  PIC XX       VALUE SPACES.
027200 77  FS-CTR                  PIC XX       VALUE SPACES.
027300 
027400*     BANDERA DE FIN DE LECTURA DE SCENARIO-FILE; CONTROLA EL
027500*     PERFORM ... UNTIL DEL LAZO PRINCIPAL EN MAIN-PROGRAM-I.
027600 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
027700     88  WS-FIN-LECTURA                     VALUE 'Y'.
027800     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
027900 
028000*     PRENDIDA POR 3900-AGREGAR-HECHO-I CUANDO UNA REGLA AGREGA
028100*     UN HECHO NUEVO; 3000-BARRIDO-I LA CONSULTA AL FINAL DE
028200*     CADA BARRIDO PARA DECIDIR SI HACE FALTA OTRO MAS.
028300 77  WS-STATUS-DISPARO       PIC X        VALUE 'N'.
028400     88  WS-REGLA-DISPARO                   VALUE 'Y'.
028500     88  WS-REGLA-NO-DISPARO                VALUE 'N'.
028600 
028700*     CONTROLA EL PERFORM ... UNTIL DE 2500-INFERIR-I; PASA A
028800*     'N' CUANDO UN BARRIDO NO DISPARA NINGUNA REGLA (PUNTO
028900*     FIJO) O CUANDO SE ALCANZA EL TOPE DE 1000 BARRIDOS.
029000 77  WS-STATUS-SIGUE         PIC X        VALUE 'Y'.
029100     88  WS-SIGUE-BARRIDO                   VALUE 'Y'.
029200     88  WS-NO-SIGUE-BARRIDO                VALUE 'N'.
029300 
029400*----------- VARIABLES DE CORTE DE CONTROL -----------------------
029500*     GUARDA EL NOMBRE DE ESCENARIO DEL REGISTRO ANTERIOR PARA
029600*     LA COMPARACION DE CORTE DE CONTROL EN 2000-PROCESO-I.
029700 77  WS-ESCENARIO-ANT        PIC X(30)    VALUE SPACES.
029800 
029900*----------- CONTADORES (TODOS COMP) -----------------------------
030000*     NUMERO DE BARRIDO DENTRO DEL ESCENARIO ACTUAL; SE GRABA
030100*     EN CADA LINEA DE TRAZA (TRZ-ITERACION) PARA AUDITAR EN
030200*     QUE ORDEN SE FUE ARMANDO EL CIERRE.
030300 77  WS-ITERACION            PIC S9(4) COMP VALUE ZERO.
030400*     LOS CUATRO CONTADORES DE ABAJO SON SOLO PARA LOS DISPLAY
030500*     DE CONTROL (BIO-0103); NO AFECTAN LA LOGICA DE LAS REGLAS
030600*     NI EL CONTENIDO DE LOS ARCHIVOS DE SALIDA.
030700 77  WS-ESCENARIO-CANT       PIC S9(4) COMP VALUE ZERO.
030800 77  WS-TRAZA-CANT           PIC S9(4) COMP VALUE ZERO.
030900 77  WS-CIERRE-CANT          PIC S9(4) COMP VALUE ZERO.
03100077  WS-QUERY-CANT           PIC S9(4) COMP VALUE ZERO.
031100*     INDICE DEL HECHO QUE UNA REGLA ESTA A PUNTO DE AGREGAR;
031200*     LO CARGA LA REGLA ANTES DE LLAMAR A 3900-AGREGAR-HECHO-I.
03130077  WS-IX-OBJETIVO          PIC S9(4) COMP VALUE ZERO.
031400*     RESULTADO DE LA BUSQUEDA DE 3800-BUSCAR-INDICE-I: CERO SI
031500*     EL TEXTO NO ESTABA EN EL VOCABULARIO, EL INDICE 1-25 SI SE
031600*     ENCONTRO.
03170077  WS-IX-ENCONTRADO        PIC S9(4) COMP VALUE ZERO.
031800
031900*----------- AREA DE TRABAJO PARA BUSQUEDA / REGLAS --------------
032000*     COPIA DEL TEXTO DE HECHO A BUSCAR EN EL VOCABULARIO; SE
032100*     CARGA ANTES DE CADA PERFORM A 3800-BUSCAR-INDICE-I.
03220077  WS-TEXTO-BUSCAR         PIC X(40)    VALUE SPACES.
032300*     TEXTO DEL HECHO NUEVO A GRABAR EN LA TRAZA; LO CARGA
032400*     3900-AGREGAR-HECHO-I SEGUN EL HECHO OBJETIVO DE LA REGLA.
03250077  WS-HECHO-NUEVO-TXT      PIC X(40)    VALUE SPACES.
032600*     TEXTO DEL HECHO A GRABAR EN RESULT-FILE; LO CARGA
032700*     2800-ESCRIBIR-CIERRE-I ANTES DE CADA PERFORM A
032800*     2810-ESCRIBIR-HECHO-I.
03290077  WS-HECHO-CIERRE-TXT     PIC X(40)    VALUE SPACES.
033000*     NOMBRE DE LA REGLA QUE DISPARO, TAL COMO VA A LA TRAZA;
033100*     LA REDEFINICION DE ABAJO SOLO SE USA SI ALGUN DIA HACE
033200*     FALTA EL NOMBRE CORTO SIN LA COLA DEL SUFIJO.
03330001  WS-NOMBRE-REGLA         PIC X(50)    VALUE SPACES.
033400*     REDEFINE USADO SOLO SI ALGUN DISPLAY FUTURO NECESITA EL
033500*     NOMBRE DE LA REGLA SIN LOS ESPACIOS DE RELLENO DE COLA.
03360001  WS-NOMBRE-REGLA-R REDEFINES WS-NOMBRE-REGLA.
033700    03  WS-NOMBRE-REGLA-CORTA PIC X(30).
033800    03  FILLER                PIC X(20).
033900
034000*----------- INDICADORES DE PRESENCIA DE LOS 25 HECHOS -----------
034100*     UN CAMPO PIC X POR HECHO DEL VOCABULARIO, EN EL MISMO ORDEN
034200*     LEXICOGRAFICO DE FACTTAB; WS-FP-AREA QUEDA COMO GRUPO DE 25
034300*     BYTES Y WS-FP-AREA-R LO REDEFINE CON UN NOMBRE POR HECHO
034400*     PARA QUE LAS 14 REGLAS LO PRUEBEN DIRECTO, SIN SUBINDICE.
03450001  WS-FP-AREA              PIC X(25)    VALUE ALL 'N'.
03460001  WS-FP-AREA-R REDEFINES WS-FP-AREA.
034700    03  WS-FP-AKT-SER473-P        PIC X.
034800    03  WS-FP-AKT-THR308-P        PIC X.
034900    03  WS-FP-AKT-ACTIVA          PIC X.
035000    03  WS-FP-AKT-INACTIVA        PIC X.
035100    03  WS-FP-APOPTOSIS-ALTA      PIC X.
035200    03  WS-FP-APOPTOSIS-BAJA      PIC X.
035300    03  WS-FP-BETACAT-BASAL       PIC X.
035400    03  WS-FP-BETACAT-BAJA        PIC X.
035500    03  WS-FP-BETACAT-ALTA        PIC X.
035600    03  WS-FP-DCOMPLEX-ALTA       PIC X.
035700    03  WS-FP-DCOMPLEX-BAJA       PIC X.
035800    03  WS-FP-FRIZZLED-PRES       PIC X.
035900    03  WS-FP-GF-PRESENTE         PIC X.
036000    03  WS-FP-GF-OFF              PIC X.
036100    03  WS-FP-GSK3-ACTIVA         PIC X.
036200    03  WS-FP-GSK3-INACTIVA       PIC X.
036300    03  WS-FP-LRP6-PRESENTE       PIC X.
036400    03  WS-FP-LRP6-SER-INTACTO    PIC X.
036500    03  WS-FP-LRP6-SER-P          PIC X.
036600    03  WS-FP-LRP6-ACTIVO         PIC X.
036700    03  WS-FP-PI3K-ACTIVO         PIC X.
036800    03  WS-FP-RTK-PRESENTE        PIC X.
036900    03  WS-FP-SIGNALOSOMA-FORM    PIC X.
037000    03  WS-FP-WNT-PRESENTE        PIC X.
037100    03  WS-FP-WNT-OFF             PIC X.
037200
037300*----------- TABLA DE CONSULTAS DEL ESCENARIO ACTUAL -------------
037400*     HASTA 25 CONSULTAS POR ESCENARIO; NINGUN ESCENARIO DE
037500*     PRUEBA TRAE MAS DE 25, ASI QUE SE DEJAN 25 JUEGOS FIJOS DE
037600*     CAMPOS (WS-QUERY-TEXTO-01/WS-QUERY-INDICE-01 ... -25), UNO
037700*     POR CONSULTA, EN VEZ DE UN OCCURS; SI ALGUN DIA HACE FALTA
037800*     MAS, SE AGREGA UN JUEGO MAS CON SU NUMERO.
03790001  WS-TABLA-QUERY.
038000    03  WS-QUERY-TEXTO-01   PIC X(40)    VALUE SPACES.
038100    03  WS-QUERY-INDICE-01  PIC S9(4) COMP VALUE ZERO.
038200    03  WS-QUERY-TEXTO-02   PIC X(40)    VALUE SPACES.
038300    03  WS-QUERY-INDICE-02  PIC S9(4) COMP VALUE ZERO.
038400    03  WS-QUERY-TEXTO-03   PIC X(40)    VALUE SPACES.
038500    03  WS-QUERY-INDICE-03  PIC S9(4) COMP VALUE ZERO.
038600    03  WS-QUERY-TEXTO-04   PIC X(40)    VALUE SPACES.
038700    03  WS-QUERY-INDICE-04  PIC S9(4) COMP VALUE ZERO.
038800    03  WS-QUERY-TEXTO-05   PIC X(40)    VALUE SPACES.
038900    03  WS-QUERY-INDICE-05  PIC S9(4) COMP VALUE ZERO.
039000    03  WS-QUERY-TEXTO-06   PIC X(40)    VALUE SPACES.
039100    03  WS-QUERY-INDICE-06  PIC S9(4) COMP VALUE ZERO.
039200    03  WS-QUERY-TEXTO-07   PIC X(40)    VALUE SPACES.
039300    03  WS-QUERY-INDICE-07  PIC S9(4) COMP VALUE ZERO.
039400    03  WS-QUERY-TEXTO-08   PIC X(40)    VALUE SPACES.
039500    03  WS-QUERY-INDICE-08  PIC S9(4) COMP VALUE ZERO.
039600    03  WS-QUERY-TEXTO-09   PIC X(40)    VALUE SPACES.
039700    03  WS-QUERY-INDICE-09  PIC S9(4) COMP VALUE ZERO.
039800    03  WS-QUERY-TEXTO-10   PIC X(40)    VALUE SPACES.
039900    03  WS-QUERY-INDICE-10  PIC S9(4) COMP VALUE ZERO.
040000    03  WS-QUERY-TEXTO-11   PIC X(40)    VALUE SPACES.
040100    03  WS-QUERY-INDICE-11  PIC S9(4) COMP VALUE ZERO.
040200    03  WS-QUERY-TEXTO-12   PIC X(40)    VALUE SPACES.
040300    03  WS-QUERY-INDICE-12  PIC S9(4) COMP VALUE ZERO.
040400    03  WS-QUERY-TEXTO-13   PIC X(40)    VALUE SPACES.
040500    03  WS-QUERY-INDICE-13  PIC S9(4) COMP VALUE ZERO.
040600    03  WS-QUERY-TEXTO-14   PIC X(40)    VALUE SPACES.
040700    03  WS-QUERY-INDICE-14  PIC S9(4) COMP VALUE ZERO.
040800    03  WS-QUERY-TEXTO-15   PIC X(40)    VALUE SPACES.
040900    03  WS-QUERY-INDICE-15  PIC S9(4) COMP VALUE ZERO.
041000    03  WS-QUERY-TEXTO-16   PIC X(40)    VALUE SPACES.
041100    03  WS-QUERY-INDICE-16  PIC S9(4) COMP VALUE ZERO.
041200    03  WS-QUERY-TEXTO-17   PIC X(40)    VALUE SPACES.
041300    03  WS-QUERY-INDICE-17  PIC S9(4) COMP VALUE ZERO.
041400    03  WS-QUERY-TEXTO-18   PIC X(40)    VALUE SPACES.
041500    03  WS-QUERY-INDICE-18  PIC S9(4) COMP VALUE ZERO.
041600    03  WS-QUERY-TEXTO-19   PIC X(40)    VALUE SPACES.
041700    03  WS-QUERY-INDICE-19  PIC S9(4) COMP VALUE ZERO.
041800    03  WS-QUERY-TEXTO-20   PIC X(40)    VALUE SPACES.
041900    03  WS-QUERY-INDICE-20  PIC S9(4) COMP VALUE ZERO.
042000    03  WS-QUERY-TEXTO-21   PIC X(40)    VALUE SPACES.
042100    03  WS-QUERY-INDICE-21  PIC S9(4) COMP VALUE ZERO.
042200    03  WS-QUERY-TEXTO-22   PIC X(40)    VALUE SPACES.
042300    03  WS-QUERY-INDICE-22  PIC S9(4) COMP VALUE ZERO.
042400    03  WS-QUERY-TEXTO-23   PIC X(40)    VALUE SPACES.
042500    03  WS-QUERY-INDICE-23  PIC S9(4) COMP VALUE ZERO.
042600    03  WS-QUERY-TEXTO-24   PIC X(40)    VALUE SPACES.
042700    03  WS-QUERY-INDICE-24  PIC S9(4) COMP VALUE ZERO.
042800    03  WS-QUERY-TEXTO-25   PIC X(40)    VALUE SPACES.
042900    03  WS-QUERY-INDICE-25  PIC S9(4) COMP VALUE ZERO.
043000*     CAMPOS DE TRABAJO DE 4500-RESOLVER-CONSULTAS-I: LA CONSULTA
043100*     QUE SE ESTA MOSTRANDO EN ESTE MOMENTO, YA SACADA DE SU
043200*     JUEGO WS-QUERY-TEXTO-nn/WS-QUERY-INDICE-nn, MAS EL
043300*     RESULTADO YES/NO ARMADO POR 4510-MOSTRAR-CONSULTA-I.
04340077  WS-QUERY-TEXTO-ACTUAL   PIC X(40)    VALUE SPACES.
04350077  WS-QUERY-INDICE-ACTUAL  PIC S9(4) COMP VALUE ZERO.
04360077  WS-QUERY-RESULTADO      PIC X        VALUE 'N'.
043700 
043800*----------- FECHA DE PROCESO (AJUSTADA Y2K, BIO-0090) ----------- BIO0090
043900*     FECHA DE CORRIDA, SOLO PARA LOS DISPLAY DE CONTROL; NO SE
044000*     GRABA EN NINGUN REGISTRO DE SALIDA.
044100 01  WS-FECHA-SISTEMA.
044200     03  WS-FECHA-AAMMDD      PIC 9(8)     VALUE ZEROS.
044300*     REDEFINE PARA SEPARAR AAAA/MM/DD DEL CAMPO ACCEPT DE
044400*     8 POSICIONES; SOLO SE USA PARA EL DISPLAY DE ARRANQUE.
044500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
044600     03  WS-FECHA-AAAA        PIC 9(4).
044700     03  WS-FECHA-MM          PIC 9(2).
044800     03  WS-FECHA-DD          PIC 9(2).
044900 
045000*----------- FORMATEO PARA PANTALLA ------------------------------
045100*     CAMPOS EDITADOS PARA LOS DISPLAY DE FIN DE ESCENARIO Y DE
045200*     FIN DE PASO (9999-FINAL-I).
045300 77  WS-ITER-PRINT            PIC ZZZ9     VALUE ZEROES.
045400*     LOS TRES CAMPOS EDITADOS DE ABAJO SON PARA LOS DISPLAY
045500*     DE 9999-FINAL-I Y DE LOS AVISOS DE FIN DE ESCENARIO; NO
045600*     SE GRABAN EN NINGUN ARCHIVO.
045700 77  WS-ESCEN-PRINT           PIC ZZZ9     VALUE ZEROES.
045800 77  WS-HECHO-PRINT           PIC ZZZ9     VALUE ZEROES.
045900 
046000*/////////// COPYS /////////////////////////////////////////////
046100*     LAS CINCO COPY DE ABAJO TRAEN LOS LAYOUTS REALES DE LOS
046200*     CUATRO ARCHIVOS Y LA TABLA DE VOCABULARIO; SON LAS MISMAS
046300*     COPY QUE USAN PGMEVSCO Y PGMRPORT MAS ADELANTE EN LA
046400*     CADENA, PARA QUE LOS TRES PASOS VEAN LOS HECHOS IGUAL.
046500     COPY SCENREC.
046600*     TABLA DE 25 HECHOS CANONICOS, ORDEN ALFABETICO, INDICE
046700*     FIJO (VER GLOSARIO MAS ARRIBA).
046800     COPY FACTTAB.
046900*     LAYOUT DE LA LINEA DE TRAZA (ESCENARIO, BARRIDO, REGLA,
047000*     HECHO AGREGADO).
047100     COPY TRCEREC.
047200*     LAYOUT DEL REGISTRO DE CIERRE (ESCENARIO + HECHO).
047300     COPY RSLTREC.
047400*     LAYOUT DEL REGISTRO DE CONTRADICCION (ESCENARIO + PAR).
047500     COPY CTRAREC.
047600*///////////////////////////////////////////////////////////////
047700 
047800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
047900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
048000*              CONVENCIONES DE ESTE PROGRAMA
048100*     (LAS MISMAS QUE EN EL RESTO DE LOS PASOS DE LARREA
048200*     SISTEMAS, REPETIDAS AQUI PORQUE ESTE MOTOR LO SUELE TOCAR
048300*     GENTE DEL AREA DE BIOINFORMATICA, NO SOLO SISTEMAS).
048400*
048500*     - NUMERACION DE PARRAFOS: 1000 INICIO DEL PASO, 2000
048600*       LECTURA Y CORTE DE CONTROL, 2500/3000 MOTOR DE
048700*       INFERENCIA, 3800/3900 SUBRUTINAS COMUNES, 4000
048800*       CONTRADICCIONES, 4500 CONSULTAS, 9999 CIERRE DEL PASO.
048900*       CADA BLOQUE DE 10 O DE 100 QUEDA LIBRE PARA AGREGAR
049000*       PARRAFOS NUEVOS SIN RENUMERAR LOS YA EXISTENTES.
049100*     - CADA PARRAFO viene EN PAREJA -I / -F; EL -F SIEMPRE ES
049200*       UN EXIT Y ES EL DESTINO DEL PERFORM ... THRU. NO SE USA
049300*       PERFORM ... END-PERFORM NI GO TO FUERA DE LOS FLAGS DE
049400*       FIN DE LECTURA / FIN DE BARRIDO.
049500*     - CADA I/O SE REVISA CON EVALUATE SOBRE SU FS-xxx; '00' ES
049600*       CONTINUE, '10' (SOLO EN LECTURA) ES FIN DE ARCHIVO, Y
049700*       CUALQUIER OTRO VALOR ES ERROR: DISPLAY, MOVE 9999 TO
049800*       RETURN-CODE Y SE FUERZA EL FIN DE LECTURA PARA QUE EL
049900*       PASO TERMINE LIMPIO EN VEZ DE SEGUIR CON DATOS DUDOSOS.
050000*     - LOS INDICES DE TABLA (WS-IX-xxx) SON SIEMPRE COMP;
050100*       NINGUN SUBINDICE NI CONTADOR DE ESTE PROGRAMA VA EN
050200*       DISPLAY.
050300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
050400 PROCEDURE DIVISION.
050500*-----------------------------------------------------------------
050600*              INDICE DE PARRAFOS DE ESTE PROGRAMA
050700*
050800*     MAIN-PROGRAM-I          - ORQUESTA TODO EL PASO.
050900*     1000-INICIO-I           - APERTURAS Y PRIMERA LECTURA.
051000*     2000-PROCESO-I          - LAZO PRINCIPAL / CORTE.
051100*     2100-LEER-I             - LECTURA DE UN REGISTRO.
051200*     2200-CORTE-ESCENARIO-I  - CIERRE DE UN ESCENARIO.
051300*     2600-INICIALIZAR-ESCEN-I - LIMPIA HECHOS Y CONTADORES.
051400*     2610-LIMPIAR-HECHO-I    - LIMPIA LOS 25 INDICADORES.
051500*     2700-CLASIFICAR-REG-I   - CLASIFICA UN REGISTRO LEIDO.
051600*     3800-BUSCAR-INDICE-I    - BUSCA UN HECHO EN FACTTAB.
051700*     3850-MARCAR-HECHO-I     - MARCA UN HECHO INICIAL PRESENTE.
051800*     3870-GUARDAR-CONSULTA-I - GUARDA UNA CONSULTA PENDIENTE.
051900*     2500-INFERIR-I          - LAZO DE BARRIDOS.
052000*     3000-BARRIDO-I          - UN BARRIDO DE LAS 14 REGLAS.
052100*     3010 A 3140-REGLA-I     - LAS 14 REGLAS (VER BANNERS).
052200*     3900-AGREGAR-HECHO-I    - AGREGA HECHO Y GRABA TRAZA.
052300*     3910-MARCAR-OBJETIVO-I  - MARCA EL HECHO OBJETIVO DE LA REGLA.
052400*     2800-ESCRIBIR-CIERRE-I  - ESCRIBE TODO EL CIERRE.
052500*     2810-ESCRIBIR-HECHO-I   - ESCRIBE UN HECHO DEL CIERRE.
052600*     4000-CONTRADICCION-I    - CORRE LOS 7 PARES.
052700*     4010 A 4070-CONTRA-I    - UN PAR DE CONTRADICCION.
052800*     4900-GRABAR-CONTRA-I    - GRABA UNA CONTRADICCION.
052900*     4500-RESOLVER-CONSULTAS-I - RECORRE LOS 25 JUEGOS DE CONSULTA.
053000*     4510-MOSTRAR-CONSULTA-I - MUESTRA UNA CONSULTA.
053100*     9999-FINAL-I            - ESTADISTICAS Y CIERRE DE ARCHIVOS.
053200*-----------------------------------------------------------------
053300 
053400*-----------------------------------------------------------------
053500*           CASOS DE PRUEBA Y LIMITES CONOCIDOS
053600*     (NOTAS DE LA PUESTA EN PRODUCCION Y DE LAS REVISIONES
053700*     POSTERIORES; SE DEJAN ACA PORQUE SON LAS DUDAS QUE MAS SE
053800*     REPITEN CUANDO ALGUIEN TOCA ESTE MOTOR POR PRIMERA VEZ).
053900*
054000*     - UN ESCENARIO SIN NINGUN HECHO INICIAL (SOLO CABECERA Y
054100*       CONSULTAS) ES VALIDO: EL CIERRE SALE VACIO Y TODAS LAS
054200*       CONSULTAS SE RESUELVEN NO.
054300*     - UN HECHO INICIAL REPETIDO DOS VECES EN EL MISMO
054400*       ESCENARIO NO ES ERROR: LA SEGUNDA CARGA PISA A LA
054500*       PRIMERA (EL INDICADOR YA QUEDA EN 'Y', NO HAY DOBLE
054600*       CONTEO).
054700*     - SI DOS REGLAS DE LA MISMA PRIORIDAD PODRIAN DISPARAR EN
054800*       EL MISMO BARRIDO, SE EJECUTAN LAS DOS (EL ORDEN ENTRE
054900*       ELLAS LO DA EL NOMBRE, PERO NO CAMBIA EL RESULTADO
055000*       FINAL, SOLO EL ORDEN DE LAS LINEAS DE TRAZA).
055100*     - EL TOPE DE 1000 BARRIDOS NUNCA SE ALCANZO CON LAS 14
055200*       REGLAS ACTUALES EN NINGUNA PRUEBA (EL PEOR CASO CIERRA
055300*       EN 4 BARRIDOS); EL TOPE QUEDA COMO SALVAGUARDA PARA EL
055400*       DIA QUE SE AGREGUEN REGLAS NUEVAS.
055500*     - LOS 7 PARES DE CONTRADICCION NO SE VIERON NUNCA EN
055600*       PRODUCCION CON LA BASE DE REGLAS ACTUAL; SI APARECEN,
055700*       EL PROBLEMA ESTA EN UNA REGLA NUEVA QUE SE AGREGO SIN
055800*       REVISAR CONTRA LAS YA EXISTENTES.
055900*-----------------------------------------------------------------
056000*     PARRAFO RECTOR DEL PASO: ABRE, PROCESA TODOS LOS
056100*     ESCENARIOS DEL ARCHIVO DE ENTRADA UNO POR UNO Y CIERRA.
056200*     NO TIENE LOGICA DE NEGOCIO PROPIA, SOLO ORQUESTA A LOS
056300*     PARRAFOS 1000/2000/9999.
056400*-----------------------------------------------------------------
056500*     PREGUNTAS FRECUENTES DE QUIEN TOCA ESTE PROGRAMA POR
056600*     PRIMERA VEZ (RECOPILADAS POR EL AREA A LO LARGO DE LOS
056700*     ANOS, NO SON PARTE DEL ANALISIS ORIGINAL).
056800*
056900*     PREGUNTA - POR QUE SE RELEE TODA LA TABLA DE 25 HECHOS EN
057000*     CADA BARRIDO EN VEZ DE GUARDAR SOLO LOS QUE CAMBIARON.
057100*     RESPUESTA - PORQUE CON 14 REGLAS Y 25 HECHOS EL COSTO ES
057200*     MINIMO (A LO SUMO 1000 BARRIDOS X 14 REGLAS, Y EN LA
057300*     PRACTICA CIERRA EN 4); UNA TABLA DE CAMBIOS AGREGARIA
057400*     COMPLEJIDAD SIN UNA MEJORA DE PERFORMANCE QUE SE NOTE EN
057500*     EL JCL.
057600*
057700*     PREGUNTA - QUE PASA SI SE AGREGA UN HECHO NUEVO AL
057800*     VOCABULARIO (UN CODIGO 26) SIN TOCAR LAS REGLAS.
057900*     RESPUESTA - NADA LO VA A POSITIVAR NUNCA (NINGUNA REGLA LO
058000*     NOMBRA), PERO TAMPOCO ROMPE NADA: QUEDA 'N' TODO EL PASO Y,
058100*     SI ALGUN ESCENARIO LO CARGA COMO HECHO INICIAL, SE
058200*     COMPORTA COMO CUALQUIER OTRO HECHO PRESENTE DESDE EL
058300*     ARRANQUE.
058400*
058500*     PREGUNTA - PUEDE UNA MISMA EJECUCION PROCESAR ESCENARIOS
058600*     DE DISTINTOS TAMANOS DE TABLA DE CONSULTAS.
058700*     RESPUESTA - SI, CADA ESCENARIO REINICIA WS-QUERY-CANT EN
058800*     2600-INICIALIZAR-ESCEN-I; EL LIMITE DE 25 CONSULTAS ES POR
058900*     ESCENARIO, NO ACUMULADO PARA TODO EL PASO.
059000*
059100*     PREGUNTA - DONDE SE VALIDA QUE EL ARCHIVO DE ESCENARIOS
059200*     VENGA ORDENADO POR NOMBRE DE ESCENARIO.
059300*     RESPUESTA - NO SE VALIDA EXPLICITAMENTE; EL CORTE DE
059400*     CONTROL DE 2200-CORTE-ESCENARIO-I ASUME QUE VIENE ORDENADO
059500*     (ES EL MISMO SUPUESTO QUE EL RESTO DE LOS PASOS BATCH DEL
059600*     AREA HACEN SOBRE SUS ARCHIVOS DE ENTRADA). UN ARCHIVO
059700*     DESORDENADO PRODUCE CORTES DE CONTROL DE MAS, NO UN ABEND.
059800*-----------------------------------------------------------------
059900*-----------------------------------------------------------------
060000*     RESUMEN PARA EL MANTENEDOR (CIERRE DE ESTAS NOTAS)
060100*
060200*     ESTE PROGRAMA TIENE UNA SOLA RESPONSABILIDAD: LLEVAR CADA
060300*     ESCENARIO DEL ARCHIVO DE ENTRADA A SU PUNTO FIJO DE
060400*     HECHOS Y DEJAR CONSTANCIA DE COMO SE LLEGO AHI (TRAZA),
060500*     QUE QUEDO INCONSISTENTE (CONTRADICCIONES) Y QUE RESPUESTA
060600*     TIENEN LAS CONSULTAS PEDIDAS. NO COMPARA CONTRA NINGUNA
060700*     PREDICCION NI CALCULA NINGUNA METRICA; ESO LO HACEN LOS
060800*     DOS PASOS SIGUIENTES DE LA CADENA (PGMEVSCO Y PGMRPORT),
060900*     CADA UNO CON SU PROPIO PROGRAMA Y SU PROPIO COPY DE
061000*     FACTTAB.
061100*-----------------------------------------------------------------
061200*-----------------------------------------------------------------
061300*     PROCEDIMIENTO DE RERUN (BIO-0135)
061400*
061500*     ESTE PASO NO LLEVA CHECKPOINT NI REINICIO A MITAD DE
061600*     ARCHIVO; SI TERMINA MAL, EL OPERADOR BORRA LOS TRES
061700*     ARCHIVOS DE SALIDA Y CORRE DE NUEVO DESDE EL PRIMER
061800*     REGISTRO DEL ARCHIVO DE ESCENARIOS. COMO CADA ESCENARIO
061900*     SE REINICIALIZA SOLO EN 2600-INICIALIZAR-ESCEN-I, UN
062000*     RERUN COMPLETO PRODUCE EXACTAMENTE LOS MISMOS TRES
062100*     ARCHIVOS DE SALIDA QUE LA CORRIDA ORIGINAL.
062200*-----------------------------------------------------------------
062300 MAIN-PROGRAM-I.
062400 
062500     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
062600     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
062700                               UNTIL WS-FIN-LECTURA.
062800     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
062900 
063000 MAIN-PROGRAM-F.  GOBACK.
063100 
063200 
063300*-----------------------------------------------------------------
063400*     APERTURA DE LOS CUATRO ARCHIVOS DEL PASO Y LECTURA DEL
063500*     PRIMER REGISTRO DE ESCENARIOS, PARA DEJAR ARMADO EL
063600*     PRIMER CORTE DE CONTROL ANTES DE ENTRAR AL LAZO PRINCIPAL.
063700*     SI EL ARCHIVO DE ESCENARIOS VIENE VACIO EL PASO TERMINA
063800*     SIN GENERAR SALIDA, LO QUE ES NORMAL EN UNA CORRIDA DE
063900*     PRUEBA CON JCL DE DESARROLLO.
064000 1000-INICIO-I.
064100 
064200*     FECHA DE SISTEMA EN FORMATO AAAAMMDD (BIO-0090, Y2K).
064300     ACCEPT WS-FECHA-AAMMDD FROM DATE YYYYMMDD.
064400 
064500*     EL PASO SIEMPRE ARRANCA SUPONIENDO QUE HAY ALGO PARA
064600*     LEER; LA PRIMERA LLAMADA A 2100-LEER-I, UNAS LINEAS MAS
064700*     ABAJO, ES LA QUE CONFIRMA O DESMIENTE ESO.
064800     SET WS-NO-FIN-LECTURA TO TRUE.
064900 
065000*     LOS CUATRO OPEN SE HACEN DE UNA SOLA VEZ AL EMPEZAR EL
065100*     PASO; NO SE REABRE NADA ENTRE ESCENARIOS.
065200     OPEN INPUT SCENARIO-FILE.
065300     IF FS-ESC IS NOT EQUAL '00'
065400        DISPLAY '* ERROR EN OPEN SCENARIO-FILE = ' FS-ESC
065500        SET WS-FIN-LECTURA TO TRUE
065600     END-IF.
065700 
065800*     TRACE-FILE Y RESULT-FILE SE ABREN SIEMPRE, AUNQUE EL
065900*     ARCHIVO DE ENTRADA VENGA VACIO; ASI EL PASO SIGUIENTE DE
066000*     LA CADENA SIEMPRE ENCUENTRA LOS ARCHIVOS CREADOS.
066100     OPEN OUTPUT TRACE-FILE.
066200     IF FS-TRZ IS NOT EQUAL '00'
066300        DISPLAY '* ERROR EN OPEN TRACE-FILE = ' FS-TRZ
066400        MOVE 9999 TO RETURN-CODE
066500        SET WS-FIN-LECTURA TO TRUE
066600     END-IF.
066700 
066800*     SI EL OPEN DE TRACE-FILE FALLO, SE SIGUE IGUAL CON ESTE;
066900*     EL RETURN-CODE YA QUEDA EN 9999 Y EL JCL LO VA A VER.
067000     OPEN OUTPUT RESULT-FILE.
067100     IF FS-RES IS NOT EQUAL '00'
067200        DISPLAY '* ERROR EN OPEN RESULT-FILE = ' FS-RES
067300        MOVE 9999 TO RETURN-CODE
067400        SET WS-FIN-LECTURA TO TRUE
067500     END-IF.
067600 
067700*     MISMO CRITERIO PARA EL CUARTO Y ULTIMO ARCHIVO DE SALIDA.
067800     OPEN OUTPUT CONTRA-FILE.
067900     IF FS-CTR IS NOT EQUAL '00'
068000        DISPLAY '* ERROR EN OPEN CONTRA-FILE = ' FS-CTR
068100        MOVE 9999 TO RETURN-CODE
068200        SET WS-FIN-LECTURA TO TRUE
068300     END-IF.
068400 
068500*     PRIMERA LECTURA: SI VIENE VACIO EL ARCHIVO, SE AVISA Y EL
068600*     PASO TERMINA SIN TOCAR LOS OTROS TRES ARCHIVOS.
068700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
068800 
068900     IF WS-FIN-LECTURA
069000        DISPLAY '* ARCHIVO ESCENARIOS VACIO EN INICIO'
069100     ELSE
069200        MOVE SCEN-NOMBRE TO WS-ESCENARIO-ANT
069300        PERFORM 2600-INICIALIZAR-ESCEN-I
069400           THRU 2600-INICIALIZAR-ESCEN-F
069500        PERFORM 2700-CLASIFICAR-REG-I
069600           THRU 2700-CLASIFICAR-REG-F
069700     END-IF.
069800 
069900 1000-INICIO-F.  EXIT.
070000 
070100 
070200*-----------------------------------------------------------------
070300*     PARRAFO DE CONTROL DEL LAZO PRINCIPAL. SE LLAMA UNA VEZ
070400*     POR REGISTRO LEIDO DE SCENARIO-FILE. COMPARA EL NOMBRE
070500*     DE ESCENARIO DEL REGISTRO RECIEN LEIDO CONTRA EL DEL
070600*     REGISTRO ANTERIOR (WS-ESCENARIO-ANT) PARA DECIDIR SI
070700*     SIGUE ACUMULANDO EL MISMO ESCENARIO O SI DEBE CERRAR EL
070800*     ESCENARIO ANTERIOR (CORRER EL MOTOR, ESCRIBIR CIERRE,
070900*     CONTRADICCIONES Y CONSULTAS) ANTES DE EMPEZAR EL NUEVO.
071000 2000-PROCESO-I.
071100 
071200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
071300 
071400     IF WS-FIN-LECTURA
071500        PERFORM 2200-CORTE-ESCENARIO-I
071600           THRU 2200-CORTE-ESCENARIO-F
071700     ELSE
071800        IF SCEN-NOMBRE IS EQUAL WS-ESCENARIO-ANT
071900           PERFORM 2700-CLASIFICAR-REG-I
072000              THRU 2700-CLASIFICAR-REG-F
072100        ELSE
072200           PERFORM 2200-CORTE-ESCENARIO-I
072300              THRU 2200-CORTE-ESCENARIO-F
072400           MOVE SCEN-NOMBRE TO WS-ESCENARIO-ANT
072500           PERFORM 2600-INICIALIZAR-ESCEN-I
072600              THRU 2600-INICIALIZAR-ESCEN-F
072700           PERFORM 2700-CLASIFICAR-REG-I
072800              THRU 2700-CLASIFICAR-REG-F
072900        END-IF
073000     END-IF.
073100 
073200 2000-PROCESO-F.  EXIT.
073300 
073400 
073500*-----------------------------------------------------------------
073600*     LECTURA DE UN REGISTRO DE SCENARIO-FILE. EL FIN DE
073700*     ARCHIVO (FS-ESC = '10') NO ES UN ERROR: DEJA EL ULTIMO
073800*     ESCENARIO PENDIENTE DE CIERRE, QUE SE RESUELVE EN
073900*     2200-CORTE-ESCENARIO-I LLAMADO DESDE 2000-PROCESO-I.
074000 2100-LEER-I.
074100 
074200     READ SCENARIO-FILE INTO WS-REG-ESCENARIO.
074300 
074400     EVALUATE FS-ESC
074500*        LECTURA NORMAL, SIGUE EL FLUJO DEL PARRAFO LLAMADOR.
074600        WHEN '00'
074700           CONTINUE
074800        WHEN '10'
074900           SET WS-FIN-LECTURA TO TRUE
075000*        CUALQUIER VALOR DE FS-ESC DISTINTO DE '00' Y '10' ES UN
075100*        ERROR DE I/O PROPIAMENTE DICHO, NO FIN DE ARCHIVO.
075200        WHEN OTHER
075300           DISPLAY '*ERROR EN LECTURA SCENARIO-FILE : ' FS-ESC
075400           MOVE 9999 TO RETURN-CODE
075500           SET WS-FIN-LECTURA TO TRUE
075600     END-EVALUATE.
075700 
075800 2100-LEER-F.  EXIT.
075900 
076000 
076100*---- CORTE DE CONTROL POR ESCENARIO (BIO-0029) ------------------ BIO0029
076200*     ESTE PARRAFO CIERRA UN ESCENARIO: CORRE EL MOTOR DE
076300*     INFERENCIA HASTA PUNTO FIJO, GRABA EL CIERRE FINAL EN
076400*     ORDEN ASCENDENTE, CORRE EL DETECTOR DE CONTRADICCIONES
076500*     SOBRE EL CIERRE Y RESUELVE LAS CONSULTAS PENDIENTES DE
076600*     ESE ESCENARIO. EL DISPLAY DE BARRIDOS EJECUTADOS QUEDA
076700*     EN PANTALLA PARA EL OPERADOR DE TURNO, NO VA A ARCHIVO.
076800 2200-CORTE-ESCENARIO-I.
076900 
077000*     CONTADOR DE ESCENARIOS PROCESADOS, SOLO PARA EL RESUMEN
077100*     FINAL DE 9999-FINAL-I (BIO-0103).
077200     ADD 1 TO WS-ESCENARIO-CANT.
077300 
077400     DISPLAY ' '.
077500     DISPLAY '================================================'.
077600     DISPLAY 'ESCENARIO: ' WS-ESCENARIO-ANT.
077700 
077800*     DE AQUI EN ADELANTE SE TRABAJA SOLO CON LOS HECHOS DEL
077900*     ESCENARIO QUE SE ACABA DE CERRAR (WS-ESCENARIO-ANT); EL
078000*     REGISTRO YA LEIDO DEL ESCENARIO SIGUIENTE (SI LO HAY)
078100*     QUEDA EN ESPERA HASTA QUE TERMINEN ESTOS CUATRO PASOS.
078200     PERFORM 2500-INFERIR-I      THRU 2500-INFERIR-F.
078300     PERFORM 2800-ESCRIBIR-CIERRE-I
078400        THRU 2800-ESCRIBIR-CIERRE-F.
078500     PERFORM 4000-CONTRADICCION-I THRU 4000-CONTRADICCION-F.
078600     PERFORM 4500-RESOLVER-CONSULTAS-I
078700        THRU 4500-RESOLVER-CONSULTAS-F.
078800 
078900*     SOLO PARA EL DISPLAY DE CONTROL, NO VA A NINGUN ARCHIVO.
079000     MOVE WS-ITERACION TO WS-ITER-PRINT.
079100     DISPLAY 'BARRIDOS EJECUTADOS : ' WS-ITER-PRINT.
079200 
079300 2200-CORTE-ESCENARIO-F.  EXIT.
079400 
079500 
079600*---- INICIALIZACION DEL ESCENARIO ACTUAL (BIO-0029) ------------- BIO0029
079700*     BORRA LOS INDICADORES DE PRESENCIA DE LOS 25 HECHOS DEL
079800*     VOCABULARIO (TODOS A 'N') Y REINICIA CONTADOR DE
079900*     CONSULTAS Y DE BARRIDOS PARA EL NUEVO ESCENARIO QUE
080000*     EMPIEZA. SIN ESTA LIMPIEZA LOS HECHOS DE UN ESCENARIO
080100*     SE FILTRARIAN AL SIGUIENTE (BUG REAL DE LA VERSION
080200*     ANTERIOR A BIO-0029, CUANDO SE PROCESABA UN SOLO
080300*     ESCENARIO POR CORRIDA).
080400 2600-INICIALIZAR-ESCEN-I.
080500
080600     PERFORM 2610-LIMPIAR-HECHO-I THRU 2610-LIMPIAR-HECHO-F.
080700
080800     MOVE ZERO TO WS-QUERY-CANT.
080900     MOVE ZERO TO WS-ITERACION.
081000
081100 2600-INICIALIZAR-ESCEN-F.  EXIT.
081200
081300*---- LIMPIEZA DE LOS 25 INDICADORES DE PRESENCIA ----------------
081400*     PONE 'N' EN CADA UNO DE LOS 25 CAMPOS DE WS-FP-AREA-R, UNO
081500*     POR UNO; NO HAY SUBINDICE NI PERFORM VARYING, EL AREA
081600*     ENTERA SE PODRIA LIMPIAR CON UN SOLO MOVE DE 'N' A
081700*     WS-FP-AREA, PERO SE DEJA CAMPO POR CAMPO PARA QUE QUEDE
081800*     CLARO CUALES SON LOS 25 HECHOS DEL VOCABULARIO.
081900 2610-LIMPIAR-HECHO-I.
082000
082100     MOVE 'N' TO WS-FP-AKT-SER473-P.
082200     MOVE 'N' TO WS-FP-AKT-THR308-P.
082300     MOVE 'N' TO WS-FP-AKT-ACTIVA.
082400     MOVE 'N' TO WS-FP-AKT-INACTIVA.
082500     MOVE 'N' TO WS-FP-APOPTOSIS-ALTA.
082600     MOVE 'N' TO WS-FP-APOPTOSIS-BAJA.
082700     MOVE 'N' TO WS-FP-BETACAT-BASAL.
082800     MOVE 'N' TO WS-FP-BETACAT-BAJA.
082900     MOVE 'N' TO WS-FP-BETACAT-ALTA.
083000     MOVE 'N' TO WS-FP-DCOMPLEX-ALTA.
083100     MOVE 'N' TO WS-FP-DCOMPLEX-BAJA.
083200     MOVE 'N' TO WS-FP-FRIZZLED-PRES.
083300     MOVE 'N' TO WS-FP-GF-PRESENTE.
083400     MOVE 'N' TO WS-FP-GF-OFF.
083500     MOVE 'N' TO WS-FP-GSK3-ACTIVA.
083600     MOVE 'N' TO WS-FP-GSK3-INACTIVA.
083700     MOVE 'N' TO WS-FP-LRP6-PRESENTE.
083800     MOVE 'N' TO WS-FP-LRP6-SER-INTACTO.
083900     MOVE 'N' TO WS-FP-LRP6-SER-P.
084000     MOVE 'N' TO WS-FP-LRP6-ACTIVO.
084100     MOVE 'N' TO WS-FP-PI3K-ACTIVO.
084200     MOVE 'N' TO WS-FP-RTK-PRESENTE.
084300     MOVE 'N' TO WS-FP-SIGNALOSOMA-FORM.
084400     MOVE 'N' TO WS-FP-WNT-PRESENTE.
084500     MOVE 'N' TO WS-FP-WNT-OFF.
084600
084700 2610-LIMPIAR-HECHO-F.  EXIT.
084800 
084900 
085000*---- CLASIFICACION DE UN REGISTRO DE ENTRADA --------------------
085100*     CLASIFICA EL REGISTRO SEGUN SCEN-TIPO-REG: 'H' CARGA UN
085200*     HECHO INICIAL EN LA TABLA DE PRESENCIA, 'Q' LO AGREGA A
085300*     LA TABLA DE CONSULTAS PENDIENTES PARA RESOLVER AL CIERRE,
085400*     'P' (PREDICHO) Y 'C' (CABECERA) SE IGNORAN AQUI PORQUE
085500*     SON PROPIOS DEL PASO DE EVALUACION (PGMEVSCO), NO DE LA
085600*     INFERENCIA. UN HECHO O CONSULTA QUE NO ESTA EN EL
085700*     VOCABULARIO (FACTTAB) SE AVISA POR DISPLAY Y SE IGNORA,
085800*     NUNCA SE ABORTA EL PASO POR ESO.
085900 2700-CLASIFICAR-REG-I.
086000
086100     EVALUATE TRUE
086200*        REGISTRO 'H': EL TEXTO DE HECHO SE BUSCA EN EL VOCABULA-
086300*        RIO Y, SI SE ENCUENTRA, QUEDA 'Y' EN SU INDICADOR DE
086400*        PRESENCIA DESDE EL PRIMER BARRIDO.
086500        WHEN SCEN-ES-HECHO-INI
086600           MOVE SCEN-FACT-ID TO WS-TEXTO-BUSCAR
086700           PERFORM 3800-BUSCAR-INDICE-I
086800              THRU 3800-BUSCAR-INDICE-F
086900           IF WS-IX-ENCONTRADO NOT EQUAL ZERO
087000              PERFORM 3850-MARCAR-HECHO-I
087100                 THRU 3850-MARCAR-HECHO-F
087200           ELSE
087300              DISPLAY '* HECHO INICIAL DESCONOCIDO: '
087400                      SCEN-FACT-ID
087500           END-IF
087600*        REGISTRO 'Q': SE GUARDA EL TEXTO Y SE BUSCA SU INDICE
087700*        DE UNA SOLA VEZ AHORA, EN EL JUEGO WS-QUERY-TEXTO-nn/
087800*        WS-QUERY-INDICE-nn QUE LE CORRESPONDE SEGUN EL NUMERO
087900*        DE ORDEN DE LA CONSULTA (WS-QUERY-CANT); LA RESPUESTA
088000*        YES/NO SE RESUELVE RECIEN AL CIERRE, EN
088100*        4500-RESOLVER-CONSULTAS-I.
088200        WHEN SCEN-ES-CONSULTA
088300           ADD 1 TO WS-QUERY-CANT
088400           MOVE SCEN-FACT-ID TO WS-TEXTO-BUSCAR
088500           PERFORM 3800-BUSCAR-INDICE-I
088600              THRU 3800-BUSCAR-INDICE-F
088700           PERFORM 3870-GUARDAR-CONSULTA-I
088800              THRU 3870-GUARDAR-CONSULTA-F
088900           IF WS-IX-ENCONTRADO EQUAL ZERO
089000              DISPLAY '* CONSULTA SOBRE HECHO DESCONOCIDO: '
089100                      SCEN-FACT-ID
089200           END-IF
089300*        REGISTRO 'P': SOLO LO USA PGMEVSCO PARA COMPARAR CONTRA
089400*        EL CIERRE DE ESTE MOTOR; AQUI SE LEE Y SE DESCARTA.
089500        WHEN SCEN-ES-PREDICHO
089600           CONTINUE
089700*        REGISTRO 'C': SOLO TRAE EL NOMBRE DEL ESCENARIO, YA
089800*        LEIDO PARA EL CORTE DE CONTROL EN 2200-CORTE-ESCENARIO-I.
089900        WHEN SCEN-ES-CABECERA
090000           CONTINUE
090100*        CUALQUIER OTRO CODIGO DE SCEN-TIPO-REG ES UN ERROR DE
090200*        CARGA DEL ARCHIVO DE ESCENARIOS, NO UN CASO DE NEGOCIO.
090300        WHEN OTHER
090400           DISPLAY '* TIPO DE REGISTRO INVALIDO: '
090500                   SCEN-TIPO-REG
090600     END-EVALUATE.
090700
090800 2700-CLASIFICAR-REG-F.  EXIT.
090900
091000
091100*---- BUSQUEDA DE UN HECHO EN EL VOCABULARIO POR TEXTO -----------
091200*     COMPARA WS-TEXTO-BUSCAR CONTRA LOS 25 CODIGOS FIJOS DE
091300*     FACTTAB (WS-FC-xxx) UNO POR UNO, SIN NORMALIZAR MAYUSCULAS
091400*     NI SINONIMOS (ESO LO HACE SOLO PGMEVSCO DEL LADO DE LA
091500*     PREDICCION, EN 3300-NORMALIZAR-I, NO EL MOTOR).
091600*     DEVUELVE CERO EN WS-IX-ENCONTRADO SI EL TEXTO NO ESTA EN
091700*     EL VOCABULARIO.
091800 3800-BUSCAR-INDICE-I.
091900
092000     MOVE ZERO TO WS-IX-ENCONTRADO.
092100
092200     EVALUATE WS-TEXTO-BUSCAR
092300        WHEN WS-FC-AKT-SER473-P
092400           MOVE WS-IX-AKT-SER473-P     TO WS-IX-ENCONTRADO
092500        WHEN WS-FC-AKT-THR308-P
092600           MOVE WS-IX-AKT-THR308-P     TO WS-IX-ENCONTRADO
092700        WHEN WS-FC-AKT-ACTIVA
092800           MOVE WS-IX-AKT-ACTIVA       TO WS-IX-ENCONTRADO
092900        WHEN WS-FC-AKT-INACTIVA
093000           MOVE WS-IX-AKT-INACTIVA     TO WS-IX-ENCONTRADO
093100        WHEN WS-FC-APOPTOSIS-ALTA
093200           MOVE WS-IX-APOPTOSIS-ALTA   TO WS-IX-ENCONTRADO
093300        WHEN WS-FC-APOPTOSIS-BAJA
093400           MOVE WS-IX-APOPTOSIS-BAJA   TO WS-IX-ENCONTRADO
093500        WHEN WS-FC-BETACAT-BASAL
093600           MOVE WS-IX-BETACAT-BASAL    TO WS-IX-ENCONTRADO
093700        WHEN WS-FC-BETACAT-BAJA
093800           MOVE WS-IX-BETACAT-BAJA     TO WS-IX-ENCONTRADO
093900        WHEN WS-FC-BETACAT-ALTA
094000           MOVE WS-IX-BETACAT-ALTA     TO WS-IX-ENCONTRADO
094100        WHEN WS-FC-DCOMPLEX-ALTA
094200           MOVE WS-IX-DCOMPLEX-ALTA    TO WS-IX-ENCONTRADO
094300        WHEN WS-FC-DCOMPLEX-BAJA
094400           MOVE WS-IX-DCOMPLEX-BAJA    TO WS-IX-ENCONTRADO
094500        WHEN WS-FC-FRIZZLED-PRES
094600           MOVE WS-IX-FRIZZLED-PRES    TO WS-IX-ENCONTRADO
094700        WHEN WS-FC-GF-PRESENTE
094800           MOVE WS-IX-GF-PRESENTE      TO WS-IX-ENCONTRADO
094900        WHEN WS-FC-GF-OFF
095000           MOVE WS-IX-GF-OFF           TO WS-IX-ENCONTRADO
095100        WHEN WS-FC-GSK3-ACTIVA
095200           MOVE WS-IX-GSK3-ACTIVA      TO WS-IX-ENCONTRADO
095300        WHEN WS-FC-GSK3-INACTIVA
095400           MOVE WS-IX-GSK3-INACTIVA    TO WS-IX-ENCONTRADO
095500        WHEN WS-FC-LRP6-PRESENTE
095600           MOVE WS-IX-LRP6-PRESENTE    TO WS-IX-ENCONTRADO
095700        WHEN WS-FC-LRP6-SER-INTACTO
095800           MOVE WS-IX-LRP6-SER-INTACTO TO WS-IX-ENCONTRADO
095900        WHEN WS-FC-LRP6-SER-P
096000           MOVE WS-IX-LRP6-SER-P       TO WS-IX-ENCONTRADO
096100        WHEN WS-FC-LRP6-ACTIVO
096200           MOVE WS-IX-LRP6-ACTIVO      TO WS-IX-ENCONTRADO
096300        WHEN WS-FC-PI3K-ACTIVO
096400           MOVE WS-IX-PI3K-ACTIVO      TO WS-IX-ENCONTRADO
096500        WHEN WS-FC-RTK-PRESENTE
096600           MOVE WS-IX-RTK-PRESENTE     TO WS-IX-ENCONTRADO
096700        WHEN WS-FC-SIGNALOSOMA-FORM
096800           MOVE WS-IX-SIGNALOSOMA-FORM TO WS-IX-ENCONTRADO
096900        WHEN WS-FC-WNT-PRESENTE
097000           MOVE WS-IX-WNT-PRESENTE     TO WS-IX-ENCONTRADO
097100        WHEN WS-FC-WNT-OFF
097200           MOVE WS-IX-WNT-OFF          TO WS-IX-ENCONTRADO
097300        WHEN OTHER
097400           MOVE ZERO                   TO WS-IX-ENCONTRADO
097500     END-EVALUATE.
097600
097700 3800-BUSCAR-INDICE-F.  EXIT.
097800
097900*---- MARCADO DE UN HECHO COMO PRESENTE POR SU INDICE -------------
098000*     RECIBE EL INDICE FIJO DEL HECHO (WS-IX-ENCONTRADO, YA
098100*     DEVUELTO POR 3800-BUSCAR-INDICE-I) Y PONE 'Y' EN EL CAMPO
098200*     WS-FP-xxx QUE LE CORRESPONDE.
098300 3850-MARCAR-HECHO-I.
098400
098500     EVALUATE WS-IX-ENCONTRADO
098600        WHEN WS-IX-AKT-SER473-P      MOVE 'Y' TO WS-FP-AKT-SER473-P
098700        WHEN WS-IX-AKT-THR308-P      MOVE 'Y' TO WS-FP-AKT-THR308-P
098800        WHEN WS-IX-AKT-ACTIVA        MOVE 'Y' TO WS-FP-AKT-ACTIVA
098900        WHEN WS-IX-AKT-INACTIVA      MOVE 'Y' TO WS-FP-AKT-INACTIVA
099000        WHEN WS-IX-APOPTOSIS-ALTA    MOVE 'Y' TO WS-FP-APOPTOSIS-ALTA
099100        WHEN WS-IX-APOPTOSIS-BAJA    MOVE 'Y' TO WS-FP-APOPTOSIS-BAJA
099200        WHEN WS-IX-BETACAT-BASAL     MOVE 'Y' TO WS-FP-BETACAT-BASAL
099300        WHEN WS-IX-BETACAT-BAJA      MOVE 'Y' TO WS-FP-BETACAT-BAJA
099400        WHEN WS-IX-BETACAT-ALTA      MOVE 'Y' TO WS-FP-BETACAT-ALTA
099500        WHEN WS-IX-DCOMPLEX-ALTA     MOVE 'Y' TO WS-FP-DCOMPLEX-ALTA
099600        WHEN WS-IX-DCOMPLEX-BAJA     MOVE 'Y' TO WS-FP-DCOMPLEX-BAJA
099700        WHEN WS-IX-FRIZZLED-PRES     MOVE 'Y' TO WS-FP-FRIZZLED-PRES
099800        WHEN WS-IX-GF-PRESENTE       MOVE 'Y' TO WS-FP-GF-PRESENTE
099900        WHEN WS-IX-GF-OFF            MOVE 'Y' TO WS-FP-GF-OFF
100000        WHEN WS-IX-GSK3-ACTIVA       MOVE 'Y' TO WS-FP-GSK3-ACTIVA
100100        WHEN WS-IX-GSK3-INACTIVA     MOVE 'Y' TO WS-FP-GSK3-INACTIVA
100200        WHEN WS-IX-LRP6-PRESENTE     MOVE 'Y' TO WS-FP-LRP6-PRESENTE
100300        WHEN WS-IX-LRP6-SER-INTACTO  MOVE 'Y' TO WS-FP-LRP6-SER-INTACTO
100400        WHEN WS-IX-LRP6-SER-P        MOVE 'Y' TO WS-FP-LRP6-SER-P
100500        WHEN WS-IX-LRP6-ACTIVO       MOVE 'Y' TO WS-FP-LRP6-ACTIVO
100600        WHEN WS-IX-PI3K-ACTIVO       MOVE 'Y' TO WS-FP-PI3K-ACTIVO
100700        WHEN WS-IX-RTK-PRESENTE      MOVE 'Y' TO WS-FP-RTK-PRESENTE
100800        WHEN WS-IX-SIGNALOSOMA-FORM  MOVE 'Y' TO WS-FP-SIGNALOSOMA-FORM
100900        WHEN WS-IX-WNT-PRESENTE      MOVE 'Y' TO WS-FP-WNT-PRESENTE
101000        WHEN WS-IX-WNT-OFF           MOVE 'Y' TO WS-FP-WNT-OFF
101100     END-EVALUATE.
101200
101300 3850-MARCAR-HECHO-F.  EXIT.
101400
101500*---- GUARDA UNA CONSULTA PENDIENTE EN SU JUEGO DE CAMPOS ---------
101600*     GUARDA EL TEXTO (WS-TEXTO-BUSCAR) Y EL INDICE ENCONTRADO
101700*     (WS-IX-ENCONTRADO, CERO SI ES DESCONOCIDO) EN EL JUEGO
101800*     WS-QUERY-TEXTO-nn/WS-QUERY-INDICE-nn QUE LE TOCA SEGUN EL
101900*     NUMERO DE ORDEN DE LA CONSULTA (WS-QUERY-CANT, YA SUMADO
102000*     EN 1 POR EL LLAMADOR). EL ESCENARIO DE PRUEBA QUE MAS
102100*     CONSULTAS TRAE NO PASA DE 25.
102200 3870-GUARDAR-CONSULTA-I.
102300
102400     EVALUATE WS-QUERY-CANT
102500        WHEN 1
102600           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-01
102700           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-01
102800        WHEN 2
102900           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-02
103000           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-02
103100        WHEN 3
103200           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-03
103300           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-03
103400        WHEN 4
103500           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-04
103600           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-04
103700        WHEN 5
103800           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-05
103900           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-05
104000        WHEN 6
104100           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-06
104200           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-06
104300        WHEN 7
104400           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-07
104500           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-07
104600        WHEN 8
104700           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-08
104800           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-08
104900        WHEN 9
105000           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-09
105100           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-09
105200        WHEN 10
105300           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-10
105400           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-10
105500        WHEN 11
105600           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-11
105700           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-11
105800        WHEN 12
105900           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-12
106000           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-12
106100        WHEN 13
106200           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-13
106300           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-13
106400        WHEN 14
106500           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-14
106600           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-14
106700        WHEN 15
106800           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-15
106900           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-15
107000        WHEN 16
107100           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-16
107200           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-16
107300        WHEN 17
107400           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-17
107500           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-17
107600        WHEN 18
107700           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-18
107800           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-18
107900        WHEN 19
108000           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-19
108100           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-19
108200        WHEN 20
108300           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-20
108400           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-20
108500        WHEN 21
108600           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-21
108700           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-21
108800        WHEN 22
108900           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-22
109000           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-22
109100        WHEN 23
109200           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-23
109300           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-23
109400        WHEN 24
109500           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-24
109600           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-24
109700        WHEN 25
109800           MOVE WS-TEXTO-BUSCAR   TO WS-QUERY-TEXTO-25
109900           MOVE WS-IX-ENCONTRADO  TO WS-QUERY-INDICE-25
110000        WHEN OTHER
110100           DISPLAY '* DEMASIADAS CONSULTAS EN EL ESCENARIO, SE '
110200                   'IGNORA: ' WS-TEXTO-BUSCAR
110300     END-EVALUATE.
110400
110500 3870-GUARDAR-CONSULTA-F.  EXIT.
110600
110700
110800*---- MOTOR DE INFERENCIA - BARRIDOS HASTA PUNTO FIJO (BIO-0033) - BIO0033
110900*     CONTROL DEL ENCADENAMIENTO HACIA ADELANTE (FORWARD
111000*     CHAINING). CADA BARRIDO (3000-BARRIDO-I) PRUEBA LAS 14
111100*     REGLAS UNA VEZ; SI NINGUNA DISPARO EN EL BARRIDO SE LLEGO
111200*     AL PUNTO FIJO Y SE DETIENE. EL TOPE DE 1000 BARRIDOS
111300*     (BIO-0033) ES UNA SALVAGUARDA DE JCL: UNA BASE DE REGLAS
111400*     MAL CARGADA PODRIA CICLAR INDEFINIDAMENTE SIN EL TOPE.
111500 2500-INFERIR-I.
111600 
111700     MOVE 1 TO WS-ITERACION.
111800     SET WS-SIGUE-BARRIDO TO TRUE.
111900 
112000     PERFORM 3000-BARRIDO-I THRU 3000-BARRIDO-F
112100        UNTIL WS-NO-SIGUE-BARRIDO.
112200 
112300 2500-INFERIR-F.  EXIT.
112400 
112500*     UN BARRIDO = UNA PASADA POR LAS 14 REGLAS, SIEMPRE EN EL
112600*     MISMO ORDEN FIJO (PRIORIDAD DESCENDENTE, NOMBRE ASCENDENTE
112700*     EN CASO DE EMPATE). SI CUALQUIER REGLA AGREGA UN HECHO
112800*     NUEVO EN EL BARRIDO, WS-STATUS-DISPARO QUEDA EN 'Y' Y SE
112900*     PROGRAMA OTRO BARRIDO MAS; SI NINGUNA DISPARA, EL
113000*     ESCENARIO LLEGO A SU CIERRE Y EL LAZO TERMINA.
113100 3000-BARRIDO-I.
113200 
113300*     SE REINICIA EN CADA BARRIDO; SOLO QUEDA EN 'Y' SI ALGUNA
113400*     DE LAS 14 REGLAS DE ABAJO AGREGA UN HECHO NUEVO.
113500     SET WS-REGLA-NO-DISPARO TO TRUE.
113600 
113700*     ORDEN FIJO: PRIORIDAD DESCENDENTE, NOMBRE ASCENDENTE.
113800     PERFORM 3010-REGLA-I THRU 3010-REGLA-F.
113900     PERFORM 3020-REGLA-I THRU 3020-REGLA-F.
114000     PERFORM 3030-REGLA-I THRU 3030-REGLA-F.
114100     PERFORM 3040-REGLA-I THRU 3040-REGLA-F.
114200     PERFORM 3050-REGLA-I THRU 3050-REGLA-F.
114300     PERFORM 3060-REGLA-I THRU 3060-REGLA-F.
114400     PERFORM 3070-REGLA-I THRU 3070-REGLA-F.
114500     PERFORM 3080-REGLA-I THRU 3080-REGLA-F.
114600     PERFORM 3090-REGLA-I THRU 3090-REGLA-F.
114700     PERFORM 3100-REGLA-I THRU 3100-REGLA-F.
114800     PERFORM 3110-REGLA-I THRU 3110-REGLA-F.
114900     PERFORM 3120-REGLA-I THRU 3120-REGLA-F.
115000     PERFORM 3130-REGLA-I THRU 3130-REGLA-F.
115100     PERFORM 3140-REGLA-I THRU 3140-REGLA-F.
115200 
115300     IF WS-REGLA-DISPARO
115400        ADD 1 TO WS-ITERACION
115500     ELSE
115600        SET WS-NO-SIGUE-BARRIDO TO TRUE
115700     END-IF.
115800 
115900*     SALVAGUARDA DE JCL (BIO-0033): UNA BASE DE REGLAS CICLICA
116000*     NO DEBE COLGAR EL PASO, DEBE TERMINAR CON AVISO.
116100     IF WS-ITERACION > 1000
116200        DISPLAY '* TOPE DE 1000 BARRIDOS ALCANZADO - '
116300                WS-ESCENARIO-ANT
116400        SET WS-NO-SIGUE-BARRIDO TO TRUE
116500     END-IF.
116600 
116700 3000-BARRIDO-F.  EXIT.
116800 
116900 
117000*-----------------------------------------------------------------
117100*     CRITERIO DE PRIORIDADES Y ORDEN DE LAS 14 REGLAS (BIO-0061)
117200*
117300*     LA PRIORIDAD DE CADA REGLA (15, 10, 9, 5, 3, 2, 1 O -1) NO
117400*     ES ARBITRARIA: REFLEJA QUE TAN 'CORRIENTE ARRIBA' ESTA ESE
117500*     PASO DENTRO DE LA CASCADA BIOLOGICA. LAS REGLAS QUE
117600*     ARRANCAN LA SENAL (RECEPTOR, LIGANDO) VAN CON PRIORIDAD 15;
117700*     LAS QUE RESUELVEN EL DESTINO FINAL (APOPTOSIS, BETA-
117800*     CATENINA) VAN CON PRIORIDAD 1; Y LAS DOS REGLAS DE BASE
117900*     (BASELINE, SIN ESTIMULO) VAN CON PRIORIDAD -1 PORQUE SOLO
118000*     DEBEN COMPLETAR LO QUE NINGUNA OTRA REGLA YA RESOLVIO EN
118100*     SENTIDO CONTRARIO.
118200*
118300*     DENTRO DE LA MISMA PRIORIDAD, 3000-BARRIDO-I RECORRE LAS
118400*     REGLAS EN ORDEN ASCENDENTE DE NOMBRE (ORDEN ALFABETICO DEL
118500*     NOMBRE COMPLETO DE LA REGLA, NO DEL NUMERO DE PARRAFO); EL
118600*     RESULTADO DEL CIERRE NO CAMBIA CON ESE ORDEN (EL MOTOR
118700*     LLEGA AL MISMO PUNTO FIJO DE CUALQUIER MANERA), PERO EL
118800*     ORDEN DE LAS LINEAS DE TRAZA SI DEPENDE DE EL, Y POR ESO
118900*     QUEDO FIJADO EN BIO-0061 EN VEZ DE DEJARLO LIBRE.
119000*
119100*     ESTE CRITERIO SE REVISO UNA SOLA VEZ DESDE BIO-0014 (EN EL
119200*     PROPIO BIO-0061); SI EL AREA DE BIOINFORMATICA AGREGA UNA
119300*     REGLA NUEVA, LA PRIORIDAD QUE LE CORRESPONDE ES LA DEL
119400*     NIVEL DE LA CASCADA DONDE ENTRA ESA REGLA, SIGUIENDO ESTE
119500*     MISMO CRITERIO.
119600*-----------------------------------------------------------------
119700*---- REGLA 01 (PRIOR. 15) - GF_RTK_ACTIVATE_PI3K ----------------
119800*     CUANDO HAY FACTOR DE CRECIMIENTO (GF) Y RECEPTOR (RTK)
119900*     PRESENTES, EL RECEPTOR ACTIVADO DISPARA LA VIA PI3K/AKT:
120000*     PI3K PASA A ACTIVO. ES LA PRIMERA REGLA DE LA CASCADA Y
120100*     POR ESO TIENE LA PRIORIDAD MAS ALTA (15) JUNTO CON LA
120200*     REGLA 02 DE LA VIA WNT.
120300 3010-REGLA-I.
120400 
120500     IF WS-FP-GF-PRESENTE  EQUAL 'Y'
120600        AND WS-FP-RTK-PRESENTE EQUAL 'Y'
120700        AND WS-FP-PI3K-ACTIVO  EQUAL 'N'
120800        MOVE 'gf_rtk_activate_pi3k' TO WS-NOMBRE-REGLA
120900        MOVE WS-IX-PI3K-ACTIVO TO WS-IX-OBJETIVO
121000        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
121100     END-IF.
121200 
121300*     ENTRADA: GF Y RTK PRESENTES, PI3K AUSENTE.
121400*     SALIDA : PI3K PASA A ACTIVO.
121500 3010-REGLA-F.  EXIT.
121600 
121700 
121800*---- REGLA 02 (PRIOR. 15) - WNT_FRIZZLED_LRP6_FORM_SIGNALOSOME --
121900*     CUANDO WNT, SU RECEPTOR FRIZZLED Y EL CORRECEPTOR LRP6
122000*     ESTAN TODOS PRESENTES, SE ARMA EL SIGNALOSOMA (COMPLEJO
122100*     DE SENALIZACION EN LA MEMBRANA). PRIORIDAD 15: ES EL
122200*     PRIMER PASO DE LA VIA WNT, AL MISMO NIVEL QUE LA REGLA 01
122300*     DE LA VIA PI3K/AKT.
122400 3020-REGLA-I.
122500 
122600     IF WS-FP-WNT-PRESENTE     EQUAL 'Y'
122700        AND WS-FP-LRP6-PRESENTE  EQUAL 'Y'
122800        AND WS-FP-FRIZZLED-PRES  EQUAL 'Y'
122900        AND WS-FP-SIGNALOSOMA-FORM EQUAL 'N'
123000        MOVE 'wnt_frizzled_lrp6_form_signalosome'
123100           TO WS-NOMBRE-REGLA
123200        MOVE WS-IX-SIGNALOSOMA-FORM TO WS-IX-OBJETIVO
123300        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
123400     END-IF.
123500 
123600*     ENTRADA: WNT, FRIZZLED Y LRP6 PRESENTES.
123700*     SALIDA : SE FORMA EL SIGNALOSOMA.
123800 3020-REGLA-F.  EXIT.
123900 
124000 
124100*---- REGLA 03 (PRIOR. 10) - PI3K_ACTIVE_PHOSPHORYLATES_AKT ------
124200*     PI3K ACTIVO FOSFORILA A AKT EN SUS DOS SITIOS (THR308 Y
124300*     SER473); CADA SITIO SE AGREGA POR SEPARADO CON SU PROPIO
124400*     PERFORM A 3900-AGREGAR-HECHO-I PORQUE SON DOS HECHOS
124500*     DISTINTOS EN EL VOCABULARIO. SI YA ESTABAN LOS DOS, LA
124600*     REGLA NO DISPARA (LA CONDICION EXTERNA LO EVITA).
124700 3030-REGLA-I.
124800 
124900     IF WS-FP-PI3K-ACTIVO EQUAL 'Y'
125000        AND (WS-FP-AKT-THR308-P EQUAL 'N'
125100         OR  WS-FP-AKT-SER473-P EQUAL 'N')
125200        MOVE 'pi3k_active_phosphorylates_akt' TO WS-NOMBRE-REGLA
125300        IF WS-FP-AKT-THR308-P EQUAL 'N'
125400           MOVE WS-IX-AKT-THR308-P TO WS-IX-OBJETIVO
125500           PERFORM 3900-AGREGAR-HECHO-I
125600              THRU 3900-AGREGAR-HECHO-F
125700        END-IF
125800        IF WS-FP-AKT-SER473-P EQUAL 'N'
125900           MOVE WS-IX-AKT-SER473-P TO WS-IX-OBJETIVO
126000           PERFORM 3900-AGREGAR-HECHO-I
126100              THRU 3900-AGREGAR-HECHO-F
126200        END-IF
126300     END-IF.
126400 
126500*     ENTRADA: PI3K ACTIVO, FALTA ALGUN SITIO DE AKT.
126600*     SALIDA : SE FOSFORILA EL O LOS SITIOS QUE FALTEN.
126700 3030-REGLA-F.  EXIT.
126800 
126900 
127000*---- REGLA 04 (PRIOR. 10) - SIGNALOSOME_DRIVES_LRP6_SER... ------
127100*     EL SIGNALOSOMA, CON EL SITIO SERINA DE LRP6 TODAVIA
127200*     INTACTO, IMPULSA LA FOSFORILACION DE ESE SITIO SERINA.
127300*     ES UN PASO INTERMEDIO DE LA VIA WNT, PRIORIDAD 10 IGUAL
127400*     QUE LA FOSFORILACION DE AKT (REGLA 03).
127500 3040-REGLA-I.
127600 
127700     IF WS-FP-SIGNALOSOMA-FORM  EQUAL 'Y'
127800        AND WS-FP-LRP6-SER-INTACTO EQUAL 'Y'
127900        AND WS-FP-LRP6-SER-P       EQUAL 'N'
128000        MOVE 'signalosome_drives_lrp6_ser_phosphorylation'
128100           TO WS-NOMBRE-REGLA
128200        MOVE WS-IX-LRP6-SER-P TO WS-IX-OBJETIVO
128300        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
128400     END-IF.
128500 
128600*     ENTRADA: SIGNALOSOMA FORMADO, SITIO SER DE LRP6 INTACTO.
128700*     SALIDA : SE FOSFORILA EL SITIO SER DE LRP6.
128800 3040-REGLA-F.  EXIT.
128900 
129000 
129100*---- REGLA 05 (PRIOR. 9) - SIGNALOSOME_LOWERS_DCOMPLEX ----------
129200*     EL SIGNALOSOMA YA FORMADO BAJA LA ACTIVIDAD DEL COMPLEJO
129300*     DE DESTRUCCION (DESTRUCTION COMPLEX), QUE ES EL QUE
129400*     DEGRADA BETA-CATENINA EN CONDICIONES BASALES.
129500 3050-REGLA-I.
129600 
129700     IF WS-FP-SIGNALOSOMA-FORM EQUAL 'Y'
129800        AND WS-FP-DCOMPLEX-BAJA  EQUAL 'N'
129900        MOVE 'signalosome_lowers_destruction_complex_activity'
130000           TO WS-NOMBRE-REGLA
130100        MOVE WS-IX-DCOMPLEX-BAJA TO WS-IX-OBJETIVO
130200        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
130300     END-IF.
130400 
130500*     ENTRADA: SIGNALOSOMA FORMADO.
130600*     SALIDA : BAJA LA ACTIVIDAD DEL COMPLEJO DE DESTRUCCION.
130700 3050-REGLA-F.  EXIT.
130800 
130900 
131000*---- REGLA 06 (PRIOR. 5) - DUAL_PHOSPHO_AKT_IS_ACTIVE -----------
131100*     AKT SE CONSIDERA ACTIVA SOLO CUANDO ESTA FOSFORILADA EN
131200*     LOS DOS SITIOS A LA VEZ (THR308 Y SER473); UNO SOLO NO
131300*     ALCANZA. PRIORIDAD BAJA (5) PORQUE DEPENDE DE QUE LA
131400*     REGLA 03 YA HAYA CORRIDO DOS VECES.
131500 3060-REGLA-I.
131600 
131700     IF WS-FP-AKT-THR308-P EQUAL 'Y'
131800        AND WS-FP-AKT-SER473-P EQUAL 'Y'
131900        AND WS-FP-AKT-ACTIVA   EQUAL 'N'
132000        MOVE 'dual_phospho_akt_is_active' TO WS-NOMBRE-REGLA
132100        MOVE WS-IX-AKT-ACTIVA TO WS-IX-OBJETIVO
132200        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
132300     END-IF.
132400 
132500*     ENTRADA: LOS DOS SITIOS DE AKT FOSFORILADOS.
132600*     SALIDA : AKT PASA A ACTIVA.
132700 3060-REGLA-F.  EXIT.
132800 
132900 
133000*---- REGLA 07 (PRIOR. 5) - LRP6_ACTIVE_WHEN_P_S -----------------
133100*     LRP6 QUEDA ACTIVO CUANDO SU SITIO SERINA ESTA FOSFORILADO
133200*     (P_S). ES EL CIERRE DEL BRAZO DE SENALIZACION DE LRP6 EN
133300*     LA VIA WNT, PRIORIDAD 5 IGUAL QUE LA ACTIVACION DE AKT.
133400 3070-REGLA-I.
133500 
133600     IF WS-FP-LRP6-SER-P EQUAL 'Y'
133700        AND WS-FP-LRP6-ACTIVO EQUAL 'N'
133800        MOVE 'lrp6_active_when_p_s' TO WS-NOMBRE-REGLA
133900        MOVE WS-IX-LRP6-ACTIVO TO WS-IX-OBJETIVO
134000        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
134100     END-IF.
134200 
134300*     ENTRADA: SITIO SER DE LRP6 FOSFORILADO.
134400*     SALIDA : LRP6 PASA A ACTIVO.
134500 3070-REGLA-F.  EXIT.
134600 
134700 
134800*---- REGLA 08 (PRIOR. 3) - GSK3_INACTIVE_LOWERS_DCOMPLEX --------
134900*     GSK3 INACTIVA TAMBIEN BAJA LA ACTIVIDAD DEL COMPLEJO DE
135000*     DESTRUCCION (SEGUNDA VIA POSIBLE HACIA EL MISMO HECHO,
135100*     ADEMAS DE LA REGLA 05); SI YA ESTABA BAJA POR LA VIA WNT
135200*     NO VUELVE A DISPARAR.
135300 3080-REGLA-I.
135400 
135500     IF WS-FP-GSK3-INACTIVA EQUAL 'Y'
135600        AND WS-FP-DCOMPLEX-BAJA EQUAL 'N'
135700        MOVE 'gsk3_inactive_lowers_destruction_complex_activity'
135800           TO WS-NOMBRE-REGLA
135900        MOVE WS-IX-DCOMPLEX-BAJA TO WS-IX-OBJETIVO
136000        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
136100     END-IF.
136200 
136300*     ENTRADA: GSK3 INACTIVA.
136400*     SALIDA : BAJA LA ACTIVIDAD DEL COMPLEJO DE DESTRUCCION.
136500 3080-REGLA-F.  EXIT.
136600 
136700 
136800*---- REGLA 09 (PRIOR. 2) - AKT_ACTIVE_INHIBITS_GSK3 -------------
136900*     AKT ACTIVA INHIBE A GSK3, DEJANDOLA INACTIVA. CIERRA EL
137000*     BRAZO PI3K/AKT/GSK3 DE LA CASCADA ANTES DE LLEGAR A LOS
137100*     HECHOS DE DESTINO (BETA-CATENINA Y APOPTOSIS).
137200 3090-REGLA-I.
137300 
137400     IF WS-FP-AKT-ACTIVA EQUAL 'Y'
137500        AND WS-FP-GSK3-INACTIVA EQUAL 'N'
137600        MOVE 'akt_active_inhibits_gsk3' TO WS-NOMBRE-REGLA
137700        MOVE WS-IX-GSK3-INACTIVA TO WS-IX-OBJETIVO
137800        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
137900     END-IF.
138000 
138100*     ENTRADA: AKT ACTIVA.
138200*     SALIDA : GSK3 PASA A INACTIVA.
138300 3090-REGLA-F.  EXIT.
138400 
138500 
138600*---- REGLA 10 (PRIOR. 2) - DCOMPLEX_HIGH_DRIVES_BETACAT_DOWN ----
138700*     COMPLEJO DE DESTRUCCION ALTO (ACTIVO) IMPULSA LA
138800*     DEGRADACION DE BETA-CATENINA, QUE QUEDA BAJA. ES EL
138900*     DESTINO FINAL DEL BRAZO 'SIN WNT' DE LA VIA.
139000 3100-REGLA-I.
139100 
139200     IF WS-FP-DCOMPLEX-ALTA EQUAL 'Y'
139300        AND WS-FP-BETACAT-BAJA EQUAL 'N'
139400        MOVE 'destruction_complex_high_drives_beta_cat_down'
139500           TO WS-NOMBRE-REGLA
139600        MOVE WS-IX-BETACAT-BAJA TO WS-IX-OBJETIVO
139700        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
139800     END-IF.
139900 
140000*     ENTRADA: COMPLEJO DE DESTRUCCION ALTO.
140100*     SALIDA : BETA-CATENINA PASA A BAJA.
140200 3100-REGLA-F.  EXIT.
140300 
140400 
140500*---- REGLA 11 (PRIOR. 1) - AKT_ACTIVE_REDUCES_APOPTOSIS ---------
140600*     AKT ACTIVA REDUCE LA TENDENCIA A APOPTOSIS (SUPERVIVENCIA
140700*     CELULAR). PRIORIDAD BAJA PORQUE DEPENDE DE TODA LA CADENA
140800*     PI3K/AKT ANTERIOR.
140900 3110-REGLA-I.
141000 
141100     IF WS-FP-AKT-ACTIVA EQUAL 'Y'
141200        AND WS-FP-APOPTOSIS-BAJA EQUAL 'N'
141300        MOVE 'akt_active_reduces_apoptosis_tendency'
141400           TO WS-NOMBRE-REGLA
141500        MOVE WS-IX-APOPTOSIS-BAJA TO WS-IX-OBJETIVO
141600        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
141700     END-IF.
141800 
141900*     ENTRADA: AKT ACTIVA.
142000*     SALIDA : APOPTOSIS PASA A BAJA.
142100 3110-REGLA-F.  EXIT.
142200 
142300 
142400*---- REGLA 12 (PRIOR. 1) - LRP6_ACTIVE_DRIVES_BETACAT_UP --------
142500*     LRP6 ACTIVO IMPULSA BETA-CATENINA ALTA (ESTABILIZACION),
142600*     EL DESTINO FINAL DEL BRAZO 'CON WNT' DE LA VIA, OPUESTO
142700*     AL DE LA REGLA 10.
142800 3120-REGLA-I.
142900 
143000     IF WS-FP-LRP6-ACTIVO EQUAL 'Y'
143100        AND WS-FP-BETACAT-ALTA EQUAL 'N'
143200        MOVE 'lrp6_active_drives_beta_cat_up' TO WS-NOMBRE-REGLA
143300        MOVE WS-IX-BETACAT-ALTA TO WS-IX-OBJETIVO
143400        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
143500     END-IF.
143600 
143700*     ENTRADA: LRP6 ACTIVO.
143800*     SALIDA : BETA-CATENINA PASA A ALTA.
143900 3120-REGLA-F.  EXIT.
144000 
144100 
144200*---- REGLA 13 (PRIOR. -1) - BASELINE_DCOMPLEX_HIGH_NO_WNT -------
144300*     REGLA DE BASE (BASELINE): SI LOS RECEPTORES DE WNT ESTAN
144400*     PRESENTES PERO WNT MISMO ESTA APAGADO (WNT_OFF), EL
144500*     COMPLEJO DE DESTRUCCION QUEDA ALTO POR DEFECTO. PRIORIDAD
144600*     NEGATIVA: SOLO DEBE DISPARAR SI NINGUNA REGLA DE PRIORIDAD
144700*     MAYOR YA RESOLVIO EL HECHO EN SENTIDO CONTRARIO.
144800 3130-REGLA-I.
144900 
145000*     REGLA 13: BASELINE, SOLO DISPARA SI NADA MAS YA
145100*     RESOLVIO EL COMPLEJO DE DESTRUCCION.
145200     IF WS-FP-LRP6-PRESENTE    EQUAL 'Y'
145300        AND WS-FP-FRIZZLED-PRES  EQUAL 'Y'
145400        AND WS-FP-WNT-OFF        EQUAL 'Y'
145500        AND WS-FP-DCOMPLEX-ALTA  EQUAL 'N'
145600        MOVE 'baseline_destruction_complex_high_when_no_wnt'
145700           TO WS-NOMBRE-REGLA
145800        MOVE WS-IX-DCOMPLEX-ALTA TO WS-IX-OBJETIVO
145900        PERFORM 3900-AGREGAR-HECHO-I THRU 3900-AGREGAR-HECHO-F
146000     END-IF.
146100 
146200*     ENTRADA: RECEPTORES DE WNT PRESENTES, WNT APAGADO.
146300*     SALIDA : COMPLEJO DE DESTRUCCION ALTO (POR DEFECTO).
146400 3130-REGLA-F.  EXIT.
146500 
146600 
146700*---- REGLA 14 (PRIOR. -1) - BASELINE_NO_GF_HIGH_APOPTOSIS -------
146800*     OTRA REGLA DE BASE: SIN FACTOR DE CRECIMIENTO (GF_OFF),
146900*     SE ASUME AKT INACTIVA, GSK3 ACTIVA Y APOPTOSIS ALTA POR
147000*     DEFECTO, CADA UNA AGREGADA POR SEPARADO SI TODAVIA NO
147100*     ESTABA RESUELTA POR UNA REGLA DE PRIORIDAD MAYOR.
147200 3140-REGLA-I.
147300 
147400     IF WS-FP-RTK-PRESENTE EQUAL 'Y'
147500        AND WS-FP-GF-OFF      EQUAL 'Y'
147600        AND (WS-FP-AKT-INACTIVA  EQUAL 'N'
147700         OR  WS-FP-GSK3-ACTIVA    EQUAL 'N'
147800         OR  WS-FP-APOPTOSIS-ALTA EQUAL 'N')
147900        MOVE 'baseline_no_gf_leads_to_high_apoptosis'
148000           TO WS-NOMBRE-REGLA
148100        IF WS-FP-AKT-INACTIVA EQUAL 'N'
148200           MOVE WS-IX-AKT-INACTIVA TO WS-IX-OBJETIVO
148300           PERFORM 3900-AGREGAR-HECHO-I
148400              THRU 3900-AGREGAR-HECHO-F
148500        END-IF
148600        IF WS-FP-GSK3-ACTIVA EQUAL 'N'
148700           MOVE WS-IX-GSK3-ACTIVA TO WS-IX-OBJETIVO
148800           PERFORM 3900-AGREGAR-HECHO-I
148900              THRU 3900-AGREGAR-HECHO-F
149000        END-IF
149100        IF WS-FP-APOPTOSIS-ALTA EQUAL 'N'
149200           MOVE WS-IX-APOPTOSIS-ALTA TO WS-IX-OBJETIVO
149300           PERFORM 3900-AGREGAR-HECHO-I
149400              THRU 3900-AGREGAR-HECHO-F
149500        END-IF
149600     END-IF.
149700 
149800*     ENTRADA: RTK PRESENTE, SIN FACTOR DE CRECIMIENTO.
149900*     SALIDA : AKT INACTIVA, GSK3 ACTIVA Y APOPTOSIS ALTA
150000*              (POR DEFECTO).
150100 3140-REGLA-F.  EXIT.
150200 
150300 
150400*---- AGREGA UN HECHO NUEVO Y GRABA LA LINEA DE TRAZA ------------
150500*     HELPER COMUN A LAS 14 REGLAS: MARCA EL HECHO OBJETIVO
150600*     COMO PRESENTE, GRABA LA LINEA DE TRAZA (ESCENARIO,
150700*     NUMERO DE BARRIDO, NOMBRE DE LA REGLA QUE DISPARO Y
150800*     HECHO NUEVO) Y PRENDE EL INDICADOR DE DISPARO PARA QUE
150900*     3000-BARRIDO-I SEPA QUE DEBE PROGRAMAR OTRO BARRIDO.
151000*     CENTRALIZAR ESTO EVITA REPETIR LA LOGICA DE TRAZA EN
151100*     CADA UNA DE LAS 14 REGLAS.
151200 3900-AGREGAR-HECHO-I.
151300
151400*     EFECTO DE LA REGLA: EL HECHO OBJETIVO PASA A PRESENTE Y SE
151500*     RESCATA SU CODIGO DE TEXTO (WS-HECHO-NUEVO-TXT) PARA LA
151600*     LINEA DE TRAZA DE ABAJO.
151700     PERFORM 3910-MARCAR-OBJETIVO-I THRU 3910-MARCAR-OBJETIVO-F.
151800
151900*     LA LINEA DE TRAZA QUEDA CON EL ESCENARIO, EL NUMERO DE
152000*     BARRIDO, EL NOMBRE DE LA REGLA Y EL HECHO NUEVO, EN ESE
152100*     ORDEN DE CAMPOS (LAYOUT EN TRCEREC).
152200     MOVE WS-ESCENARIO-ANT            TO TRZ-NOMBRE.
152300     MOVE WS-ITERACION                TO TRZ-ITERACION.
152400     MOVE WS-NOMBRE-REGLA             TO TRZ-REGLA.
152500     MOVE WS-HECHO-NUEVO-TXT          TO TRZ-HECHO-NUEVO.
152600 
152700*     UNA LINEA DE TRAZA POR CADA HECHO NUEVO, NUNCA UNA POR
152800*     REGLA EVALUADA (LAS REGLAS QUE NO DISPARAN NO DEJAN
152900*     RASTRO EN TRACE-FILE).
153000     WRITE REG-TRAZA FROM WS-REG-TRAZA.
153100     IF FS-TRZ IS NOT EQUAL '00'
153200        DISPLAY '* ERROR EN WRITE TRACE-FILE = ' FS-TRZ
153300        MOVE 9999 TO RETURN-CODE
153400        SET WS-FIN-LECTURA TO TRUE
153500     END-IF.
153600 
153700*     CONTADOR SOLO PARA EL RESUMEN FINAL (BIO-0103).
153800     ADD 1 TO WS-TRAZA-CANT.
153900*     ESTE SET ES EL QUE LE AVISA A 3000-BARRIDO-I QUE HACE
154000*     FALTA PROGRAMAR OTRO BARRIDO MAS DESPUES DE ESTE.
154100     SET WS-REGLA-DISPARO TO TRUE.
154200
154300 3900-AGREGAR-HECHO-F.  EXIT.
154400
154500*---- MARCADO DEL HECHO OBJETIVO DE LA REGLA QUE DISPARO ---------
154600*     WS-IX-OBJETIVO YA VIENE CARGADO POR LA REGLA QUE LLAMO A
154700*     3900-AGREGAR-HECHO-I; ACA SE PONE 'Y' EN EL CAMPO WS-FP-xxx
154800*     QUE LE CORRESPONDE Y SE DEJA SU CODIGO DE TEXTO EN
154900*     WS-HECHO-NUEVO-TXT PARA LA TRAZA.
155000 3910-MARCAR-OBJETIVO-I.
155100
155200     EVALUATE WS-IX-OBJETIVO
155300        WHEN WS-IX-AKT-SER473-P
155400           MOVE 'Y' TO WS-FP-AKT-SER473-P
155500           MOVE WS-FC-AKT-SER473-P TO WS-HECHO-NUEVO-TXT
155600        WHEN WS-IX-AKT-THR308-P
155700           MOVE 'Y' TO WS-FP-AKT-THR308-P
155800           MOVE WS-FC-AKT-THR308-P TO WS-HECHO-NUEVO-TXT
155900        WHEN WS-IX-AKT-ACTIVA
156000           MOVE 'Y' TO WS-FP-AKT-ACTIVA
156100           MOVE WS-FC-AKT-ACTIVA TO WS-HECHO-NUEVO-TXT
156200        WHEN WS-IX-AKT-INACTIVA
156300           MOVE 'Y' TO WS-FP-AKT-INACTIVA
156400           MOVE WS-FC-AKT-INACTIVA TO WS-HECHO-NUEVO-TXT
156500        WHEN WS-IX-APOPTOSIS-ALTA
156600           MOVE 'Y' TO WS-FP-APOPTOSIS-ALTA
156700           MOVE WS-FC-APOPTOSIS-ALTA TO WS-HECHO-NUEVO-TXT
156800        WHEN WS-IX-APOPTOSIS-BAJA
156900           MOVE 'Y' TO WS-FP-APOPTOSIS-BAJA
157000           MOVE WS-FC-APOPTOSIS-BAJA TO WS-HECHO-NUEVO-TXT
157100        WHEN WS-IX-BETACAT-BASAL
157200           MOVE 'Y' TO WS-FP-BETACAT-BASAL
157300           MOVE WS-FC-BETACAT-BASAL TO WS-HECHO-NUEVO-TXT
157400        WHEN WS-IX-BETACAT-BAJA
157500           MOVE 'Y' TO WS-FP-BETACAT-BAJA
157600           MOVE WS-FC-BETACAT-BAJA TO WS-HECHO-NUEVO-TXT
157700        WHEN WS-IX-BETACAT-ALTA
157800           MOVE 'Y' TO WS-FP-BETACAT-ALTA
157900           MOVE WS-FC-BETACAT-ALTA TO WS-HECHO-NUEVO-TXT
158000        WHEN WS-IX-DCOMPLEX-ALTA
158100           MOVE 'Y' TO WS-FP-DCOMPLEX-ALTA
158200           MOVE WS-FC-DCOMPLEX-ALTA TO WS-HECHO-NUEVO-TXT
158300        WHEN WS-IX-DCOMPLEX-BAJA
158400           MOVE 'Y' TO WS-FP-DCOMPLEX-BAJA
158500           MOVE WS-FC-DCOMPLEX-BAJA TO WS-HECHO-NUEVO-TXT
158600        WHEN WS-IX-FRIZZLED-PRES
158700           MOVE 'Y' TO WS-FP-FRIZZLED-PRES
158800           MOVE WS-FC-FRIZZLED-PRES TO WS-HECHO-NUEVO-TXT
158900        WHEN WS-IX-GF-PRESENTE
159000           MOVE 'Y' TO WS-FP-GF-PRESENTE
159100           MOVE WS-FC-GF-PRESENTE TO WS-HECHO-NUEVO-TXT
159200        WHEN WS-IX-GF-OFF
159300           MOVE 'Y' TO WS-FP-GF-OFF
159400           MOVE WS-FC-GF-OFF TO WS-HECHO-NUEVO-TXT
159500        WHEN WS-IX-GSK3-ACTIVA
159600           MOVE 'Y' TO WS-FP-GSK3-ACTIVA
159700           MOVE WS-FC-GSK3-ACTIVA TO WS-HECHO-NUEVO-TXT
159800        WHEN WS-IX-GSK3-INACTIVA
159900           MOVE 'Y' TO WS-FP-GSK3-INACTIVA
160000           MOVE WS-FC-GSK3-INACTIVA TO WS-HECHO-NUEVO-TXT
160100        WHEN WS-IX-LRP6-PRESENTE
160200           MOVE 'Y' TO WS-FP-LRP6-PRESENTE
160300           MOVE WS-FC-LRP6-PRESENTE TO WS-HECHO-NUEVO-TXT
160400        WHEN WS-IX-LRP6-SER-INTACTO
160500           MOVE 'Y' TO WS-FP-LRP6-SER-INTACTO
160600           MOVE WS-FC-LRP6-SER-INTACTO TO WS-HECHO-NUEVO-TXT
160700        WHEN WS-IX-LRP6-SER-P
160800           MOVE 'Y' TO WS-FP-LRP6-SER-P
160900           MOVE WS-FC-LRP6-SER-P TO WS-HECHO-NUEVO-TXT
161000        WHEN WS-IX-LRP6-ACTIVO
161100           MOVE 'Y' TO WS-FP-LRP6-ACTIVO
161200           MOVE WS-FC-LRP6-ACTIVO TO WS-HECHO-NUEVO-TXT
161300        WHEN WS-IX-PI3K-ACTIVO
161400           MOVE 'Y' TO WS-FP-PI3K-ACTIVO
161500           MOVE WS-FC-PI3K-ACTIVO TO WS-HECHO-NUEVO-TXT
161600        WHEN WS-IX-RTK-PRESENTE
161700           MOVE 'Y' TO WS-FP-RTK-PRESENTE
161800           MOVE WS-FC-RTK-PRESENTE TO WS-HECHO-NUEVO-TXT
161900        WHEN WS-IX-SIGNALOSOMA-FORM
162000           MOVE 'Y' TO WS-FP-SIGNALOSOMA-FORM
162100           MOVE WS-FC-SIGNALOSOMA-FORM TO WS-HECHO-NUEVO-TXT
162200        WHEN WS-IX-WNT-PRESENTE
162300           MOVE 'Y' TO WS-FP-WNT-PRESENTE
162400           MOVE WS-FC-WNT-PRESENTE TO WS-HECHO-NUEVO-TXT
162500        WHEN WS-IX-WNT-OFF
162600           MOVE 'Y' TO WS-FP-WNT-OFF
162700           MOVE WS-FC-WNT-OFF TO WS-HECHO-NUEVO-TXT
162800     END-EVALUATE.
162900
163000 3910-MARCAR-OBJETIVO-F.  EXIT.
163100
163200
163300*---- ESCRITURA DEL CIERRE FINAL, ORDEN ASCENDENTE (BIO-0081) ---- BIO0081
163400*     RECORRE LA TABLA DE 25 HECHOS EN SU ORDEN FIJO
163500*     (LEXICOGRAFICO) Y ESCRIBE UN REGISTRO DE RESULT-FILE POR
163600*     CADA HECHO PRESENTE. EL ORDEN ASCENDENTE (BIO-0081) ES EL
163700*     QUE ESPERA PGMEVSCO EN SU LECTURA EN PARALELO CON
163800*     SCENARIO-FILE.
163900 2800-ESCRIBIR-CIERRE-I.
164000
164100*     UN IF POR CADA UNO DE LOS 25 HECHOS DEL VOCABULARIO, EN SU
164200*     ORDEN FIJO (LEXICOGRAFICO); NO SE ORDENA NADA EN TIEMPO DE
164300*     EJECUCION PORQUE FACTTAB YA VIENE ORDENADA. CADA IF QUE
164400*     ENCUENTRA EL HECHO PRESENTE CARGA SU CODIGO EN
164500*     WS-HECHO-CIERRE-TXT Y LLAMA A 2810-ESCRIBIR-HECHO-I.
164600     IF WS-FP-AKT-SER473-P EQUAL 'Y'
164700        MOVE WS-FC-AKT-SER473-P TO WS-HECHO-CIERRE-TXT
164800        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
164900     END-IF.
165000     IF WS-FP-AKT-THR308-P EQUAL 'Y'
165100        MOVE WS-FC-AKT-THR308-P TO WS-HECHO-CIERRE-TXT
165200        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
165300     END-IF.
165400     IF WS-FP-AKT-ACTIVA EQUAL 'Y'
165500        MOVE WS-FC-AKT-ACTIVA TO WS-HECHO-CIERRE-TXT
165600        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
165700     END-IF.
165800     IF WS-FP-AKT-INACTIVA EQUAL 'Y'
165900        MOVE WS-FC-AKT-INACTIVA TO WS-HECHO-CIERRE-TXT
166000        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
166100     END-IF.
166200     IF WS-FP-APOPTOSIS-ALTA EQUAL 'Y'
166300        MOVE WS-FC-APOPTOSIS-ALTA TO WS-HECHO-CIERRE-TXT
166400        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
166500     END-IF.
166600     IF WS-FP-APOPTOSIS-BAJA EQUAL 'Y'
166700        MOVE WS-FC-APOPTOSIS-BAJA TO WS-HECHO-CIERRE-TXT
166800        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
166900     END-IF.
167000     IF WS-FP-BETACAT-BASAL EQUAL 'Y'
167100        MOVE WS-FC-BETACAT-BASAL TO WS-HECHO-CIERRE-TXT
167200        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
167300     END-IF.
167400     IF WS-FP-BETACAT-BAJA EQUAL 'Y'
167500        MOVE WS-FC-BETACAT-BAJA TO WS-HECHO-CIERRE-TXT
167600        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
167700     END-IF.
167800     IF WS-FP-BETACAT-ALTA EQUAL 'Y'
167900        MOVE WS-FC-BETACAT-ALTA TO WS-HECHO-CIERRE-TXT
168000        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
168100     END-IF.
168200     IF WS-FP-DCOMPLEX-ALTA EQUAL 'Y'
168300        MOVE WS-FC-DCOMPLEX-ALTA TO WS-HECHO-CIERRE-TXT
168400        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
168500     END-IF.
168600     IF WS-FP-DCOMPLEX-BAJA EQUAL 'Y'
168700        MOVE WS-FC-DCOMPLEX-BAJA TO WS-HECHO-CIERRE-TXT
168800        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
168900     END-IF.
169000     IF WS-FP-FRIZZLED-PRES EQUAL 'Y'
169100        MOVE WS-FC-FRIZZLED-PRES TO WS-HECHO-CIERRE-TXT
169200        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
169300     END-IF.
169400     IF WS-FP-GF-PRESENTE EQUAL 'Y'
169500        MOVE WS-FC-GF-PRESENTE TO WS-HECHO-CIERRE-TXT
169600        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
169700     END-IF.
169800     IF WS-FP-GF-OFF EQUAL 'Y'
169900        MOVE WS-FC-GF-OFF TO WS-HECHO-CIERRE-TXT
170000        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
170100     END-IF.
170200     IF WS-FP-GSK3-ACTIVA EQUAL 'Y'
170300        MOVE WS-FC-GSK3-ACTIVA TO WS-HECHO-CIERRE-TXT
170400        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
170500     END-IF.
170600     IF WS-FP-GSK3-INACTIVA EQUAL 'Y'
170700        MOVE WS-FC-GSK3-INACTIVA TO WS-HECHO-CIERRE-TXT
170800        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
170900     END-IF.
171000     IF WS-FP-LRP6-PRESENTE EQUAL 'Y'
171100        MOVE WS-FC-LRP6-PRESENTE TO WS-HECHO-CIERRE-TXT
171200        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
171300     END-IF.
171400     IF WS-FP-LRP6-SER-INTACTO EQUAL 'Y'
171500        MOVE WS-FC-LRP6-SER-INTACTO TO WS-HECHO-CIERRE-TXT
171600        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
171700     END-IF.
171800     IF WS-FP-LRP6-SER-P EQUAL 'Y'
171900        MOVE WS-FC-LRP6-SER-P TO WS-HECHO-CIERRE-TXT
172000        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
172100     END-IF.
172200     IF WS-FP-LRP6-ACTIVO EQUAL 'Y'
172300        MOVE WS-FC-LRP6-ACTIVO TO WS-HECHO-CIERRE-TXT
172400        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
172500     END-IF.
172600     IF WS-FP-PI3K-ACTIVO EQUAL 'Y'
172700        MOVE WS-FC-PI3K-ACTIVO TO WS-HECHO-CIERRE-TXT
172800        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
172900     END-IF.
173000     IF WS-FP-RTK-PRESENTE EQUAL 'Y'
173100        MOVE WS-FC-RTK-PRESENTE TO WS-HECHO-CIERRE-TXT
173200        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
173300     END-IF.
173400     IF WS-FP-SIGNALOSOMA-FORM EQUAL 'Y'
173500        MOVE WS-FC-SIGNALOSOMA-FORM TO WS-HECHO-CIERRE-TXT
173600        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
173700     END-IF.
173800     IF WS-FP-WNT-PRESENTE EQUAL 'Y'
173900        MOVE WS-FC-WNT-PRESENTE TO WS-HECHO-CIERRE-TXT
174000        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
174100     END-IF.
174200     IF WS-FP-WNT-OFF EQUAL 'Y'
174300        MOVE WS-FC-WNT-OFF TO WS-HECHO-CIERRE-TXT
174400        PERFORM 2810-ESCRIBIR-HECHO-I THRU 2810-ESCRIBIR-HECHO-F
174500     END-IF.
174600
174700 2800-ESCRIBIR-CIERRE-F.  EXIT.
174800
174900*     GRABA UN REGISTRO DE RESULT-FILE CON EL CODIGO QUE YA
175000*     QUEDO ARMADO EN WS-HECHO-CIERRE-TXT; EL IF DE SI EL HECHO
175100*     ESTA PRESENTE LO HACE CADA UNO DE LOS 25 BLOQUES DE
175200*     2800-ESCRIBIR-CIERRE-I, DE MODO QUE ACA SOLO SE ESCRIBE.
175300 2810-ESCRIBIR-HECHO-I.
175400
175500     MOVE WS-ESCENARIO-ANT      TO RES-NOMBRE.
175600     MOVE WS-HECHO-CIERRE-TXT   TO RES-FACT-ID.
175700     WRITE REG-CIERRE FROM WS-REG-CIERRE.
175800     IF FS-RES IS NOT EQUAL '00'
175900        DISPLAY '* ERROR EN WRITE RESULT-FILE = ' FS-RES
176000        MOVE 9999 TO RETURN-CODE
176100        SET WS-FIN-LECTURA TO TRUE
176200     END-IF.
176300     ADD 1 TO WS-CIERRE-CANT.
176400
176500 2810-ESCRIBIR-HECHO-F.  EXIT.
176600 
176700 
176800*---- DETECTOR DE CONTRADICCIONES - 7 PARES FIJOS (BIO-0047) ----- BIO0047
176900*     EMITIDOS YA EN ORDEN ASCENDENTE DE (FACT-A, FACT-B).
177000*     LAS 7 COMBINACIONES DE HECHOS QUE NO PUEDEN COEXISTIR EN
177100*     UN MISMO CIERRE SEGUN EL MODELO BIOLOGICO (UN MISMO
177200*     ELEMENTO ACTIVO E INACTIVO A LA VEZ, O ALTO Y BAJO A LA
177300*     VEZ). SI EL MOTOR DEJA UN PAR CONTRADICTORIO, ES SENAL DE
177400*     UNA REGLA MAL ESCRITA Y SE GRABA A CONTRA-FILE PARA
177500*     REVISION MANUAL, NUNCA SE CORRIGE SOLO.
177600 4000-CONTRADICCION-I.
177700 
177800*     LOS SIETE PARES SE REVISAN SIEMPRE, EN ESTE MISMO ORDEN
177900*     FIJO (ORDEN LEXICOGRAFICO ASCENDENTE DE LOS DOS CODIGOS
178000*     DE HECHO DE CADA PAR), AUNQUE EL CIERRE NO TENGA NINGUN
178100*     HECHO CARGADO TODAVIA.
178200     PERFORM 4010-CONTRA-I THRU 4010-CONTRA-F.
178300*     PAR 2 (APOPTOSIS).
178400     PERFORM 4020-CONTRA-I THRU 4020-CONTRA-F.
178500*     PAR 3 (BETA-CATENINA).
178600     PERFORM 4030-CONTRA-I THRU 4030-CONTRA-F.
178700*     PAR 4 (COMPLEJO DE DESTRUCCION).
178800     PERFORM 4040-CONTRA-I THRU 4040-CONTRA-F.
178900*     PAR 5 (LRP6).
179000     PERFORM 4050-CONTRA-I THRU 4050-CONTRA-F.
179100*     PAR 6 (SIGNALOSOMA).
179200     PERFORM 4060-CONTRA-I THRU 4060-CONTRA-F.
179300*     PAR 7 (GSK3).
179400     PERFORM 4070-CONTRA-I THRU 4070-CONTRA-F.
179500 
179600 4000-CONTRADICCION-F.  EXIT.
179700 
179800*     PAR 1: AKT ACTIVA / AKT INACTIVA.
179900*     PAR 1: AKT NO PUEDE QUEDAR ACTIVA E INACTIVA EN EL MISMO
180000*     CIERRE.
180100 4010-CONTRA-I.
180200*     (NO DEBERIA OCURRIR NUNCA: LA REGLA 09 SOLO PRENDE
180300*     GSK3-INACTIVA CUANDO AKT YA ESTA ACTIVA, NUNCA A LA VEZ
180400*     QUE AKT-INACTIVA).
180500 
180600*     SE COMPARAN LOS DOS INDICADORES DE PRESENCIA DIRECTAMENTE;
180700*     SI LOS DOS QUEDARON EN 'Y' EN EL MISMO CIERRE, EL PAR ES
180800*     CONTRADICTORIO Y SE GRABA UN REGISTRO EN CONTRA-FILE.
180900     IF WS-FP-AKT-ACTIVA   EQUAL 'Y'
181000        AND WS-FP-AKT-INACTIVA EQUAL 'Y'
181100        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
181200        MOVE WS-FC-AKT-ACTIVA   TO CTR-FACT-A
181300        MOVE WS-FC-AKT-INACTIVA TO CTR-FACT-B
181400        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
181500     END-IF.
181600 
181700 4010-CONTRA-F.  EXIT.
181800 
181900*     PAR 2: APOPTOSIS ALTA / APOPTOSIS BAJA.
182000*     PAR 2: APOPTOSIS ALTA Y BAJA A LA VEZ.
182100 4020-CONTRA-I.
182200*     (SOLO PODRIA DARSE SI UN ESCENARIO DE PRUEBA CARGA LOS
182300*     DOS HECHOS COMO INICIALES A LA VEZ; EL MOTOR NUNCA LOS
182400*     DERIVA JUNTOS).
182500 
182600*     MISMO PATRON QUE EL PAR 1: SI LOS DOS INDICADORES
182700*     QUEDARON EN 'Y', SE GRABA EL PAR A CONTRA-FILE.
182800     IF WS-FP-APOPTOSIS-ALTA EQUAL 'Y'
182900        AND WS-FP-APOPTOSIS-BAJA EQUAL 'Y'
183000        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
183100        MOVE WS-FC-APOPTOSIS-ALTA TO CTR-FACT-A
183200        MOVE WS-FC-APOPTOSIS-BAJA TO CTR-FACT-B
183300        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
183400     END-IF.
183500 
183600 4020-CONTRA-F.  EXIT.
183700 
183800*     PAR 3: BETA-CAT BASAL / BETA-CAT BAJA.
183900*     PAR 3: BETA-CAT EN NIVEL BASAL Y BAJA A LA VEZ.
184000 4030-CONTRA-I.
184100*     (BASAL ES UN HECHO QUE SOLO PUEDE VENIR CARGADO COMO
184200*     INICIAL, NUNCA LO DERIVA UNA REGLA).
184300 
184400*     MISMO PATRON QUE LOS PARES ANTERIORES.
184500     IF WS-FP-BETACAT-BASAL EQUAL 'Y'
184600        AND WS-FP-BETACAT-BAJA EQUAL 'Y'
184700        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
184800        MOVE WS-FC-BETACAT-BASAL TO CTR-FACT-A
184900        MOVE WS-FC-BETACAT-BAJA  TO CTR-FACT-B
185000        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
185100     END-IF.
185200 
185300 4030-CONTRA-F.  EXIT.
185400 
185500*     PAR 4: BETA-CAT BASAL / BETA-CAT ALTA.
185600*     PAR 4: BETA-CAT EN NIVEL BASAL Y ALTA A LA VEZ.
185700 4040-CONTRA-I.
185800*     (MISMA OBSERVACION QUE EL PAR ANTERIOR).
185900 
186000*     IDEM; SOLO CAMBIA EL SEGUNDO HECHO DEL PAR.
186100     IF WS-FP-BETACAT-BASAL EQUAL 'Y'
186200        AND WS-FP-BETACAT-ALTA EQUAL 'Y'
186300        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
186400        MOVE WS-FC-BETACAT-BASAL TO CTR-FACT-A
186500        MOVE WS-FC-BETACAT-ALTA  TO CTR-FACT-B
186600        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
186700     END-IF.
186800 
186900 4040-CONTRA-F.  EXIT.
187000 
187100*     PAR 5: BETA-CAT BAJA / BETA-CAT ALTA.
187200*     PAR 5: BETA-CAT BAJA Y ALTA A LA VEZ (EL MAS GRAVE, LOS
187300*     DOS EXTREMOS DE LA VIA WNT RESUELTOS A LA VEZ).
187400 4050-CONTRA-I.
187500*     (EL PAR MAS GRAVE: SIGNIFICARIA QUE LA VIA WNT SE
187600*     RESOLVIO EN LOS DOS SENTIDOS A LA VEZ).
187700 
187800*     IDEM; ESTE ES EL PAR MAS GRAVE (VER COMENTARIO ARRIBA).
187900     IF WS-FP-BETACAT-BAJA EQUAL 'Y'
188000        AND WS-FP-BETACAT-ALTA EQUAL 'Y'
188100        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
188200        MOVE WS-FC-BETACAT-BAJA TO CTR-FACT-A
188300        MOVE WS-FC-BETACAT-ALTA TO CTR-FACT-B
188400        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
188500     END-IF.
188600 
188700 4050-CONTRA-F.  EXIT.
188800 
188900*     PAR 6: DESTRUCTION COMPLEX ALTA / BAJA.
189000*     PAR 6: COMPLEJO DE DESTRUCCION ALTO Y BAJO A LA VEZ.
189100 4060-CONTRA-I.
189200*     (PODRIA DARSE SI DOS REGLAS DE BASE DISTINTAS
189300*     DERIVARAN EL COMPLEJO EN SENTIDOS OPUESTOS; CON LAS
189400*     14 REGLAS ACTUALES NO PASA).
189500 
189600*     IDEM, SOBRE EL PAR DEL COMPLEJO DE DESTRUCCION.
189700     IF WS-FP-DCOMPLEX-ALTA EQUAL 'Y'
189800        AND WS-FP-DCOMPLEX-BAJA EQUAL 'Y'
189900        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
190000        MOVE WS-FC-DCOMPLEX-ALTA TO CTR-FACT-A
190100        MOVE WS-FC-DCOMPLEX-BAJA TO CTR-FACT-B
190200        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
190300     END-IF.
190400 
190500 4060-CONTRA-F.  EXIT.
190600 
190700*     PAR 7: GSK3 ACTIVA / GSK3 INACTIVA.
190800*     PAR 7: GSK3 ACTIVA E INACTIVA A LA VEZ.
190900 4070-CONTRA-I.
191000*     (GSK3-INACTIVA SOLO SALE DE LA REGLA 09; GSK3-ACTIVA
191100*     SOLO VIENE COMO HECHO INICIAL DE PRUEBA).
191200 
191300     IF WS-FP-GSK3-ACTIVA EQUAL 'Y'
191400        AND WS-FP-GSK3-INACTIVA EQUAL 'Y'
191500        MOVE WS-ESCENARIO-ANT TO CTR-NOMBRE
191600        MOVE WS-FC-GSK3-ACTIVA   TO CTR-FACT-A
191700        MOVE WS-FC-GSK3-INACTIVA TO CTR-FACT-B
191800        PERFORM 4900-GRABAR-CONTRA-I THRU 4900-GRABAR-CONTRA-F
191900     END-IF.
192000 
192100 4070-CONTRA-F.  EXIT.
192200 
192300*---- GRABACION DEL REGISTRO DE CONTRADICCION -------------------
192400*     COMUN A LOS 7 PARES; LOS CAMPOS CTR-NOMBRE/CTR-FACT-A/
192500*     CTR-FACT-B YA VIENEN CARGADOS POR EL PARRAFO QUE LLAMA.
192600 4900-GRABAR-CONTRA-I.
192700 
192800*     UN WRITE POR CADA PAR CONTRADICTORIO ENCONTRADO; SI EL
192900*     ESCENARIO NO TIENE NINGUNO, ESTE PARRAFO NUNCA SE LLAMA
193000*     Y CONTRA-FILE NO RECIBE NINGUN REGISTRO PARA EL.
193100     WRITE REG-CONTRADICCION FROM WS-REG-CONTRADICCION.
193200     IF FS-CTR IS NOT EQUAL '00'
193300        DISPLAY '* ERROR EN WRITE CONTRA-FILE = ' FS-CTR
193400        MOVE 9999 TO RETURN-CODE
193500        SET WS-FIN-LECTURA TO TRUE
193600     END-IF.
193700 
193800 4900-GRABAR-CONTRA-F.  EXIT.
193900 
194000 
194100*---- RESOLUCION DE CONSULTAS CONTRA EL CIERRE (BIO-0052) -------- BIO0052
194200*     RECORRE LA TABLA DE CONSULTAS CARGADA EN
194300*     2700-CLASIFICAR-REG-I PARA ESTE ESCENARIO Y MUESTRA POR
194400*     DISPLAY EL YES/NO DE CADA UNA CONTRA EL CIERRE YA
194500*     CALCULADO. ESTE RESULTADO ES NARRATIVA DE CONSOLA, NO SE
194600*     GRABA A NINGUN ARCHIVO: EL CIERRE COMPLETO YA QUEDO EN
194700*     RESULT-FILE Y DE AHI LO TOMA PGMEVSCO PARA EVALUAR.
194800 4500-RESOLVER-CONSULTAS-I.
194900
195000*     UN IF POR CADA UNO DE LOS 25 JUEGOS WS-QUERY-TEXTO-nn/
195100*     WS-QUERY-INDICE-nn; SOLO SE MUESTRAN LOS QUE EL ESCENARIO
195200*     REALMENTE CARGO (WS-QUERY-CANT >= nn). CADA BLOQUE COPIA SU
195300*     JUEGO A WS-QUERY-TEXTO-ACTUAL/WS-QUERY-INDICE-ACTUAL Y LLAMA
195400*     A 4510-MOSTRAR-CONSULTA-I.
195500     IF WS-QUERY-CANT >= 1
195600        MOVE WS-QUERY-TEXTO-01  TO WS-QUERY-TEXTO-ACTUAL
195700        MOVE WS-QUERY-INDICE-01 TO WS-QUERY-INDICE-ACTUAL
195800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
195900     END-IF.
196000     IF WS-QUERY-CANT >= 2
196100        MOVE WS-QUERY-TEXTO-02  TO WS-QUERY-TEXTO-ACTUAL
196200        MOVE WS-QUERY-INDICE-02 TO WS-QUERY-INDICE-ACTUAL
196300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
196400     END-IF.
196500     IF WS-QUERY-CANT >= 3
196600        MOVE WS-QUERY-TEXTO-03  TO WS-QUERY-TEXTO-ACTUAL
196700        MOVE WS-QUERY-INDICE-03 TO WS-QUERY-INDICE-ACTUAL
196800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
196900     END-IF.
197000     IF WS-QUERY-CANT >= 4
197100        MOVE WS-QUERY-TEXTO-04  TO WS-QUERY-TEXTO-ACTUAL
197200        MOVE WS-QUERY-INDICE-04 TO WS-QUERY-INDICE-ACTUAL
197300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
197400     END-IF.
197500     IF WS-QUERY-CANT >= 5
197600        MOVE WS-QUERY-TEXTO-05  TO WS-QUERY-TEXTO-ACTUAL
197700        MOVE WS-QUERY-INDICE-05 TO WS-QUERY-INDICE-ACTUAL
197800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
197900     END-IF.
198000     IF WS-QUERY-CANT >= 6
198100        MOVE WS-QUERY-TEXTO-06  TO WS-QUERY-TEXTO-ACTUAL
198200        MOVE WS-QUERY-INDICE-06 TO WS-QUERY-INDICE-ACTUAL
198300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
198400     END-IF.
198500     IF WS-QUERY-CANT >= 7
198600        MOVE WS-QUERY-TEXTO-07  TO WS-QUERY-TEXTO-ACTUAL
198700        MOVE WS-QUERY-INDICE-07 TO WS-QUERY-INDICE-ACTUAL
198800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
198900     END-IF.
199000     IF WS-QUERY-CANT >= 8
199100        MOVE WS-QUERY-TEXTO-08  TO WS-QUERY-TEXTO-ACTUAL
199200        MOVE WS-QUERY-INDICE-08 TO WS-QUERY-INDICE-ACTUAL
199300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
199400     END-IF.
199500     IF WS-QUERY-CANT >= 9
199600        MOVE WS-QUERY-TEXTO-09  TO WS-QUERY-TEXTO-ACTUAL
199700        MOVE WS-QUERY-INDICE-09 TO WS-QUERY-INDICE-ACTUAL
199800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
199900     END-IF.
200000     IF WS-QUERY-CANT >= 10
200100        MOVE WS-QUERY-TEXTO-10  TO WS-QUERY-TEXTO-ACTUAL
200200        MOVE WS-QUERY-INDICE-10 TO WS-QUERY-INDICE-ACTUAL
200300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
200400     END-IF.
200500     IF WS-QUERY-CANT >= 11
200600        MOVE WS-QUERY-TEXTO-11  TO WS-QUERY-TEXTO-ACTUAL
200700        MOVE WS-QUERY-INDICE-11 TO WS-QUERY-INDICE-ACTUAL
200800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
200900     END-IF.
201000     IF WS-QUERY-CANT >= 12
201100        MOVE WS-QUERY-TEXTO-12  TO WS-QUERY-TEXTO-ACTUAL
201200        MOVE WS-QUERY-INDICE-12 TO WS-QUERY-INDICE-ACTUAL
201300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
201400     END-IF.
201500     IF WS-QUERY-CANT >= 13
201600        MOVE WS-QUERY-TEXTO-13  TO WS-QUERY-TEXTO-ACTUAL
201700        MOVE WS-QUERY-INDICE-13 TO WS-QUERY-INDICE-ACTUAL
201800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
201900     END-IF.
202000     IF WS-QUERY-CANT >= 14
202100        MOVE WS-QUERY-TEXTO-14  TO WS-QUERY-TEXTO-ACTUAL
202200        MOVE WS-QUERY-INDICE-14 TO WS-QUERY-INDICE-ACTUAL
202300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
202400     END-IF.
202500     IF WS-QUERY-CANT >= 15
202600        MOVE WS-QUERY-TEXTO-15  TO WS-QUERY-TEXTO-ACTUAL
202700        MOVE WS-QUERY-INDICE-15 TO WS-QUERY-INDICE-ACTUAL
202800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
202900     END-IF.
203000     IF WS-QUERY-CANT >= 16
203100        MOVE WS-QUERY-TEXTO-16  TO WS-QUERY-TEXTO-ACTUAL
203200        MOVE WS-QUERY-INDICE-16 TO WS-QUERY-INDICE-ACTUAL
203300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
203400     END-IF.
203500     IF WS-QUERY-CANT >= 17
203600        MOVE WS-QUERY-TEXTO-17  TO WS-QUERY-TEXTO-ACTUAL
203700        MOVE WS-QUERY-INDICE-17 TO WS-QUERY-INDICE-ACTUAL
203800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
203900     END-IF.
204000     IF WS-QUERY-CANT >= 18
204100        MOVE WS-QUERY-TEXTO-18  TO WS-QUERY-TEXTO-ACTUAL
204200        MOVE WS-QUERY-INDICE-18 TO WS-QUERY-INDICE-ACTUAL
204300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
204400     END-IF.
204500     IF WS-QUERY-CANT >= 19
204600        MOVE WS-QUERY-TEXTO-19  TO WS-QUERY-TEXTO-ACTUAL
204700        MOVE WS-QUERY-INDICE-19 TO WS-QUERY-INDICE-ACTUAL
204800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
204900     END-IF.
205000     IF WS-QUERY-CANT >= 20
205100        MOVE WS-QUERY-TEXTO-20  TO WS-QUERY-TEXTO-ACTUAL
205200        MOVE WS-QUERY-INDICE-20 TO WS-QUERY-INDICE-ACTUAL
205300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
205400     END-IF.
205500     IF WS-QUERY-CANT >= 21
205600        MOVE WS-QUERY-TEXTO-21  TO WS-QUERY-TEXTO-ACTUAL
205700        MOVE WS-QUERY-INDICE-21 TO WS-QUERY-INDICE-ACTUAL
205800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
205900     END-IF.
206000     IF WS-QUERY-CANT >= 22
206100        MOVE WS-QUERY-TEXTO-22  TO WS-QUERY-TEXTO-ACTUAL
206200        MOVE WS-QUERY-INDICE-22 TO WS-QUERY-INDICE-ACTUAL
206300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
206400     END-IF.
206500     IF WS-QUERY-CANT >= 23
206600        MOVE WS-QUERY-TEXTO-23  TO WS-QUERY-TEXTO-ACTUAL
206700        MOVE WS-QUERY-INDICE-23 TO WS-QUERY-INDICE-ACTUAL
206800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
206900     END-IF.
207000     IF WS-QUERY-CANT >= 24
207100        MOVE WS-QUERY-TEXTO-24  TO WS-QUERY-TEXTO-ACTUAL
207200        MOVE WS-QUERY-INDICE-24 TO WS-QUERY-INDICE-ACTUAL
207300        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
207400     END-IF.
207500     IF WS-QUERY-CANT >= 25
207600        MOVE WS-QUERY-TEXTO-25  TO WS-QUERY-TEXTO-ACTUAL
207700        MOVE WS-QUERY-INDICE-25 TO WS-QUERY-INDICE-ACTUAL
207800        PERFORM 4510-MOSTRAR-CONSULTA-I THRU 4510-MOSTRAR-CONSULTA-F
207900     END-IF.
208000
208100 4500-RESOLVER-CONSULTAS-F.  EXIT.
208200
208300*---- DISPLAY DEL RESULTADO YES/NO DE UNA CONSULTA ---------------
208400*     UNA CONSULTA SOBRE UN HECHO DESCONOCIDO (INDICE CERO,
208500*     CARGADO ASI EN 2700-CLASIFICAR-REG-I) SE RESUELVE COMO NO
208600*     POR CONVENCION, NUNCA COMO ERROR DE PASO.
208700 4510-MOSTRAR-CONSULTA-I.
208800
208900*     INDICE CERO = EL TEXTO DE LA CONSULTA NO ESTABA EN EL
209000*     VOCABULARIO (SE AVISO EN 2700-CLASIFICAR-REG-I); SE
209100*     RESPONDE NO POR CONVENCION. SI NO, EL EVALUATE DE ABAJO
209200*     BUSCA EL CAMPO WS-FP-xxx QUE LE CORRESPONDE AL INDICE.
209300     IF WS-QUERY-INDICE-ACTUAL EQUAL ZERO
209400        DISPLAY 'CONSULTA ' WS-QUERY-TEXTO-ACTUAL
209500                ' = NO (HECHO DESCONOCIDO)'
209600     ELSE
209700        EVALUATE WS-QUERY-INDICE-ACTUAL
209800           WHEN WS-IX-AKT-SER473-P
209900              MOVE WS-FP-AKT-SER473-P TO WS-QUERY-RESULTADO
210000           WHEN WS-IX-AKT-THR308-P
210100              MOVE WS-FP-AKT-THR308-P TO WS-QUERY-RESULTADO
210200           WHEN WS-IX-AKT-ACTIVA
210300              MOVE WS-FP-AKT-ACTIVA TO WS-QUERY-RESULTADO
210400           WHEN WS-IX-AKT-INACTIVA
210500              MOVE WS-FP-AKT-INACTIVA TO WS-QUERY-RESULTADO
210600           WHEN WS-IX-APOPTOSIS-ALTA
210700              MOVE WS-FP-APOPTOSIS-ALTA TO WS-QUERY-RESULTADO
210800           WHEN WS-IX-APOPTOSIS-BAJA
210900              MOVE WS-FP-APOPTOSIS-BAJA TO WS-QUERY-RESULTADO
211000           WHEN WS-IX-BETACAT-BASAL
211100              MOVE WS-FP-BETACAT-BASAL TO WS-QUERY-RESULTADO
211200           WHEN WS-IX-BETACAT-BAJA
211300              MOVE WS-FP-BETACAT-BAJA TO WS-QUERY-RESULTADO
211400           WHEN WS-IX-BETACAT-ALTA
211500              MOVE WS-FP-BETACAT-ALTA TO WS-QUERY-RESULTADO
211600           WHEN WS-IX-DCOMPLEX-ALTA
211700              MOVE WS-FP-DCOMPLEX-ALTA TO WS-QUERY-RESULTADO
211800           WHEN WS-IX-DCOMPLEX-BAJA
211900              MOVE WS-FP-DCOMPLEX-BAJA TO WS-QUERY-RESULTADO
212000           WHEN WS-IX-FRIZZLED-PRES
212100              MOVE WS-FP-FRIZZLED-PRES TO WS-QUERY-RESULTADO
212200           WHEN WS-IX-GF-PRESENTE
212300              MOVE WS-FP-GF-PRESENTE TO WS-QUERY-RESULTADO
212400           WHEN WS-IX-GF-OFF
212500              MOVE WS-FP-GF-OFF TO WS-QUERY-RESULTADO
212600           WHEN WS-IX-GSK3-ACTIVA
212700              MOVE WS-FP-GSK3-ACTIVA TO WS-QUERY-RESULTADO
212800           WHEN WS-IX-GSK3-INACTIVA
212900              MOVE WS-FP-GSK3-INACTIVA TO WS-QUERY-RESULTADO
213000           WHEN WS-IX-LRP6-PRESENTE
213100              MOVE WS-FP-LRP6-PRESENTE TO WS-QUERY-RESULTADO
213200           WHEN WS-IX-LRP6-SER-INTACTO
213300              MOVE WS-FP-LRP6-SER-INTACTO TO WS-QUERY-RESULTADO
213400           WHEN WS-IX-LRP6-SER-P
213500              MOVE WS-FP-LRP6-SER-P TO WS-QUERY-RESULTADO
213600           WHEN WS-IX-LRP6-ACTIVO
213700              MOVE WS-FP-LRP6-ACTIVO TO WS-QUERY-RESULTADO
213800           WHEN WS-IX-PI3K-ACTIVO
213900              MOVE WS-FP-PI3K-ACTIVO TO WS-QUERY-RESULTADO
214000           WHEN WS-IX-RTK-PRESENTE
214100              MOVE WS-FP-RTK-PRESENTE TO WS-QUERY-RESULTADO
214200           WHEN WS-IX-SIGNALOSOMA-FORM
214300              MOVE WS-FP-SIGNALOSOMA-FORM TO WS-QUERY-RESULTADO
214400           WHEN WS-IX-WNT-PRESENTE
214500              MOVE WS-FP-WNT-PRESENTE TO WS-QUERY-RESULTADO
214600           WHEN WS-IX-WNT-OFF
214700              MOVE WS-FP-WNT-OFF TO WS-QUERY-RESULTADO
214800        END-EVALUATE
214900        IF WS-QUERY-RESULTADO EQUAL 'Y'
215000           DISPLAY 'CONSULTA ' WS-QUERY-TEXTO-ACTUAL ' = YES'
215100        ELSE
215200           DISPLAY 'CONSULTA ' WS-QUERY-TEXTO-ACTUAL ' = NO'
215300        END-IF
215400     END-IF.
215500
215600 4510-MOSTRAR-CONSULTA-F.  EXIT.
215700 
215800 
215900*-----------------------------------------------------------------
216000*     CIERRE DEL PASO: ESTADISTICAS FINALES DE ESCENARIOS Y
216100*     LINEAS DE TRAZA POR PANTALLA (BIO-0103, PEDIDO DEL AREA
216200*     DE BIOINFORMATICA PARA EL CONTROL DIARIO DE CORRIDAS) Y
216300*     CIERRE ORDENADO DE LOS CUATRO ARCHIVOS.
216400 9999-FINAL-I.
216500 
216600*     RESUMEN FINAL DEL PASO PARA EL OPERADOR (BIO-0103).
216700     MOVE WS-ESCENARIO-CANT TO WS-ESCEN-PRINT.
216800     MOVE WS-TRAZA-CANT     TO WS-HECHO-PRINT.
216900 
217000     DISPLAY ' '.
217100     DISPLAY '**********************************************'.
217200     DISPLAY 'ESCENARIOS PROCESADOS : ' WS-ESCEN-PRINT.
217300     DISPLAY 'LINEAS DE TRAZA       : ' WS-HECHO-PRINT.
217400 
217500*     CIERRE ORDENADO DE LOS CUATRO ARCHIVOS; UN ERROR DE
217600*     CLOSE NO DETIENE EL CIERRE DE LOS RESTANTES, SOLO DEJA
217700*     EL RETURN-CODE EN 9999.
217800     CLOSE SCENARIO-FILE.
217900     IF FS-ESC IS NOT EQUAL '00'
218000        DISPLAY '* ERROR EN CLOSE SCENARIO-FILE = ' FS-ESC
218100        MOVE 9999 TO RETURN-CODE
218200     END-IF.
218300 
218400*     SI EL CLOSE ANTERIOR (SCENARIO-FILE) FALLO, DE TODAS
218500*     FORMAS SE SIGUE CERRANDO EL RESTO; EL RETURN-CODE YA
218600*     QUEDO EN 9999 Y ESO ALCANZA PARA QUE EL JCL LO DETECTE.
218700     CLOSE TRACE-FILE.
218800     IF FS-TRZ IS NOT EQUAL '00'
218900        DISPLAY '* ERROR EN CLOSE TRACE-FILE = ' FS-TRZ
219000        MOVE 9999 TO RETURN-CODE
219100     END-IF.
219200 
219300*     RESULT-FILE ES EL QUE CONSUME PGMEVSCO A CONTINUACION;
219400*     UN CLOSE MAL HECHO AQUI PODRIA DEJAR EL ARCHIVO TRUNCADO.
219500     CLOSE RESULT-FILE.
219600     IF FS-RES IS NOT EQUAL '00'
219700        DISPLAY '* ERROR EN CLOSE RESULT-FILE = ' FS-RES
219800        MOVE 9999 TO RETURN-CODE
219900     END-IF.
220000 
220100*     CONTRA-FILE PUEDE QUEDAR VACIO (SIN CONTRADICCIONES); UN
220200*     ARCHIVO VACIO ES UN RESULTADO VALIDO, NO UN ERROR.
220300     CLOSE CONTRA-FILE.
220400     IF FS-CTR IS NOT EQUAL '00'
220500        DISPLAY '* ERROR EN CLOSE CONTRA-FILE = ' FS-CTR
220600        MOVE 9999 TO RETURN-CODE
220700     END-IF.
220800 
220900 9999-FINAL-F.  EXIT.
