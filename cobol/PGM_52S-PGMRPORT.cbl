000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMRPORT.
000300 AUTHOR.        M. VIDAL.
000400 INSTALLATION.  LARREA SISTEMAS - AREA I+D BIOINFORMATICA.
000500 DATE-WRITTEN.  03/04/1996.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE DESARROLLO.
000800 
000900******************************************************************
001000*    PGMRPORT  -  REPORTE DE METRICAS DE EVALUACION DEL SIBIO   *
001100*    ===========================================================*
001200*    - LEE SCORE-FILE (UN REGISTRO POR ESCENARIO, SALIDA DE      *
001300*      PGMEVSCO) Y EMITE UN LISTADO DE 132 COLUMNAS.             *
001400*    - UNA LINEA DE DETALLE POR ESCENARIO CON TP/FP/FN Y LAS     *
001500*      METRICAS P/R/F1 DE ESE ESCENARIO.                        *
001600*    - BLOQUE DE TOTALES: CANTIDAD DE ESCENARIOS, TP/FP/FN       *
001700*      ACUMULADOS, MICRO-F1 Y MACRO-F1.                          *
001800******************************************************************
001900*                    HISTORIAL DE CAMBIOS                        *
002000*------------------------------------------------------------    *
002100* FECHA       INIC.  PEDIDO     DESCRIPCION                      *
002200* 03/04/1996  MVD    BIO-0068   VERSION INICIAL DEL REPORTE.     * BIO0068
002300* 14/11/1996  MVD    BIO-0073   AGREGADO BLOQUE DE TOTALES CON     BIO0073
002400*                               MICRO-PRECISION / MICRO-RECALL.  *
002500* 09/05/1997  SPZ    BIO-0077   MACRO-F1 COMO PROMEDIO SIMPLE DE * BIO0077
002600*                               LOS F1 POR ESCENARIO.            *
002700* 08/09/1998  RAL    BIO-0090   AJUSTE Y2K EN ENCABEZADO DE      * BIO0090
002800*                               PAGINA.                          *
002900* 22/02/1999  SPZ    BIO-0092   IMPRESION A 2 DECIMALES, CALCULO   BIO0092
003000*                               INTERNO A 4.                     *
003100* 17/11/2000  MVD    BIO-0099   GUARDA DE DENOMINADOR CERO EN      BIO0099
003200*                               MICRO-F1 CUANDO NO HAY TP/FP/FN. *
003300* 05/06/2003  RAL    BIO-0110   SALTO DE PAGINA AL LLEGAR A 56     BIO0110
003400*                               LINEAS DE DETALLE.                
003500* 12/08/2004  MVD    BIO-0118   REVISION DE COMENTARIOS, GLOS.     BIO0118
003600*                               DE METRICAS EN ENCABEZADO.         BIO0118
003700* 27/03/2006  SPZ    BIO-0133   AGREGADO CRITERIO DE RERUN Y       BIO0133
003800*                               LIMITES DEL REPORTE.               BIO0133
003900******************************************************************
004000 
004100*-----------------------------------------------------------------
004200*     INDICE DE PARRAFOS DE ESTE PROGRAMA
004300*
004400*     MAIN-PROGRAM-I          - PARRAFO PRINCIPAL, LLAMA A TODO
004500*                                LO DEMAS EN ORDEN.
004600*     1000-INICIO-I           - ABRE ARCHIVOS, IMPRIME TITULO,
004700*                                LEE EL PRIMER REGISTRO.
004800*     2000-PROCESO-I          - CICLO PRINCIPAL: UN SCORE POR
004900*                                VUELTA.
005000*     2100-LEER-I             - LECTURA DE SCORE-FILE.
005100*     2200-ACUMULAR-I         - SUMA A LOS TOTALES Y A LA SUMA
005200*                                DE F1 (BIO-0077).
005300*     6000-IMPRIMIR-TITULO-I  - TITULO, SUBTITULO Y ENCABEZADO
005400*                                DE COLUMNAS, CON SALTO DE HOJA.
005500*     6100-IMPRIMIR-DETALLE-I - UNA LINEA POR ESCENARIO.
005600*     6200-IMPRIMIR-TOTALES-I - LINEA DE TOTALES AL PIE DEL
005700*                                REPORTE.
005800*     9000-TOTALES-I          - CALCULA MICRO-F1 Y MACRO-F1 Y
005900*                                DISPARA LA IMPRESION DE
006000*                                TOTALES.
006100*     9999-FINAL-I            - DISPLAY DE CIERRE Y CLOSE DE
006200*                                LOS DOS ARCHIVOS.
006300*-----------------------------------------------------------------
006400*     CONVENCIONES DE ESTE PROGRAMA
006500*
006600*     CADA PARRAFO -I TIENE SU PAR -F. EXIT PARA POR USAR
006700*     PERFORM ... THRU Y PODER AGREGAR PASOS INTERMEDIOS SIN
006800*     TOCAR LOS PUNTOS DE ENTRADA Y SALIDA. EL SUFIJO NUMERICO
006900*     SIGUE LA MISMA FAMILIA DE NUMEROS QUE PGMINFER Y PGMEVSCO:
007000*     1000 PARA INICIO, 2000 PARA EL CICLO PRINCIPAL, 6000 PARA
007100*     IMPRESION, 9000/9999 PARA CIERRE.
007200*-----------------------------------------------------------------
007300*     PREGUNTAS FRECUENTES (PARA EL PROXIMO QUE TOQUE ESTO)
007400*
007500*     P: DE DONDE SALEN LOS DATOS DE ENTRADA?
007600*     R: DE SCORE-FILE, QUE ES LA SALIDA DE PGMEVSCO. ESTE
007700*        PROGRAMA NO LEE SCENARIO-FILE NI RESULT-FILE.
007800*
007900*     P: QUE DIFERENCIA HAY ENTRE MICRO-F1 Y MACRO-F1?
008000*     R: MICRO-F1 SE CALCULA SOBRE LOS TP/FP/FN SUMADOS DE
008100*        TODOS LOS ESCENARIOS JUNTOS; MACRO-F1 ES EL PROMEDIO
008200*        SIMPLE DE LOS F1 DE CADA ESCENARIO POR SEPARADO (VER
008300*        GLOSARIO MAS ABAJO). NO SON EL MISMO NUMERO EN GENERAL.
008400*
008500*     P: POR QUE HAY UN SALTO DE PAGINA A LAS 56 LINEAS?
008600*     R: POR BIO-0110: ES EL LARGO DE HOJA ESTANDAR DEL
008700*        IMPRESOR DE LA CORRIDA NOCTURNA, CON MARGEN PARA EL
008800*        ENCABEZADO Y EL PIE.
008900*-----------------------------------------------------------------
009000*     GLOSARIO DE METRICAS USADAS EN ESTE REPORTE
009100*
009200*     TP/FP/FN   - LOS MISMOS DE PGMEVSCO, YA CALCULADOS POR
009300*                  ESCENARIO; AQUI SOLO SE SUMAN Y SE IMPRIMEN.
009400*     MICRO-F1   - F1 CALCULADO SOBRE LOS TP/FP/FN TOTALES DE
009500*                  TODO EL REPORTE (COMO SI TODOS LOS ESCENARIOS
009600*                  FUERAN UNO SOLO).
009700*     MACRO-F1   - PROMEDIO SIMPLE DE LOS F1 DE CADA ESCENARIO,
009800*                  SIN PESAR POR CANTIDAD DE HECHOS (BIO-0077).
009900*-----------------------------------------------------------------
010000*     LIMITES CONOCIDOS DE ESTE PROGRAMA
010100*
010200*     - SI SCORE-FILE VIENE VACIO, WS-ESCENARIO-CANT QUEDA EN
010300*       CERO Y EL BLOQUE DE TOTALES SALE TODO EN CERO; NO ES UN
010400*       ERROR, ES EL COMPORTAMIENTO ESPERADO.
010500*     - EL REPORTE NO RECALCULA TP/FP/FN: SI SCORE-FILE TRAE UN
010600*       DATO MAL CALCULADO, EL REPORTE LO REPITE TAL CUAL.
010700*     - WS-TOTAL-TP/FP/FN SON PIC S9(6) COMP; A ESE TAMANO
010800*       ALCANZAN PARA MAS DE UN MILLON DE ESCENARIOS ACUMULADOS,
010900*       MUY POR ENCIMA DE CUALQUIER CORRIDA REAL DEL SIBIO.
011000*-----------------------------------------------------------------
011100*     PROCEDIMIENTO DE RERUN (BIO-0133)
011200*
011300*     ESTE PROGRAMA NO MODIFICA SCORE-FILE; SE PUEDE VOLVER A
011400*     CORRER CUANTAS VECES HAGA FALTA SOBRE LA MISMA SALIDA DE
011500*     PGMEVSCO SIN NINGUN RIESGO DE DOBLE CONTEO. SI HAY QUE
011600*     CORREGIR UN NUMERO DEL REPORTE, SE CORRIGE EN EL PASO
011700*     ANTERIOR (PGMEVSCO O PGMINFER, SEGUN CORRESPONDA) Y SE
011800*     VUELVE A CORRER ESTE PASO DESDE CERO.
011900*-----------------------------------------------------------------
012000*     RELACION CON LOS OTROS DOS PASOS DE LA CADENA
012100*
012200*     PGMINFER INFIERE LOS HECHOS DEL MOTOR Y ESCRIBE RESULT-
012300*     FILE; PGMEVSCO COMPARA ESO CONTRA LA PREDICCION Y ESCRIBE
012400*     UN SCORE POR ESCENARIO EN SCORE-FILE; ESTE PROGRAMA SOLO
012500*     LEE SCORE-FILE Y LO CONVIERTE EN UN LISTADO LEGIBLE PARA
012600*     EL BIOLOGO QUE PIDIO LA CORRIDA. LOS TRES PASOS COMPARTEN
012700*     LA MISMA NUMERACION DE PARRAFOS Y EL MISMO ESTILO DE
012800*     DISPLAY DE CIERRE PARA QUE LA CONSOLA DE LA CORRIDA
012900*     NOCTURNA SE LEA COMO UNA SOLA HISTORIA.
013000*-----------------------------------------------------------------
013100
013200*-----------------------------------------------------------------
013300*     NOTAS DE RENDIMIENTO
013400*
013500*     EL UNICO ARCHIVO DE ENTRADA ES SCORE-FILE, QUE TIENE COMO
013600*     MUCHO UN REGISTRO POR ESCENARIO DE LA CORRIDA; PARA LOS
013700*     VOLUMENES HABITUALES DEL SIBIO (DECENAS A CENTENAS DE
013800*     ESCENARIOS POR NOCHE) ESTE PASO TERMINA EN SEGUNDOS Y
013900*     NUNCA FUE EL CUELLO DE BOTELLA DE LA CADENA; EL PASO MAS
014000*     COSTOSO ES SIEMPRE PGMINFER.
014100*-----------------------------------------------------------------
014200
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014400 ENVIRONMENT DIVISION.
014500 CONFIGURATION SECTION.
014600 
014700*     UNICA LINEA IMPRESA: EL SALTO DE PAGINA DEL FORMULARIO
014800*     CONTINUO DE LA IMPRESORA DE LA CORRIDA NOCTURNA.
014900 SPECIAL-NAMES.
015000     C01 IS TOP-OF-FORM.
015100 
015200 INPUT-OUTPUT SECTION.
015300 FILE-CONTROL.
015400*     ENTRADA UNICA: LA SALIDA DE PGMEVSCO, UN REGISTRO POR
015500*     ESCENARIO.
015600     SELECT SCORE-FILE    ASSIGN DDSCORE
015700     FILE STATUS IS FS-SCR.
015800 
015900
016000*     SALIDA UNICA: EL LISTADO DE 132 COLUMNAS PARA EL
016100*     IMPRESOR DE LA CORRIDA NOCTURNA.
016200     SELECT REPORT-FILE   ASSIGN DDREPRT
016300     FILE STATUS IS FS-REP.
016400 
016500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600 DATA DIVISION.
016700*     UN SOLO ARCHIVO DE ENTRADA Y UNO DE SALIDA; ESTE
016800*     PROGRAMA NO USA COPY PARA EL LAYOUT DE REPORT-FILE
016900*     PORQUE ES UNA LINEA DE IMPRESORA GENERICA DE 132
017000*     COLUMNAS, NO UN REGISTRO QUE OTRO PASO VUELVA A LEER.
017100
017200 FILE SECTION.
017300 
017400*     LAYOUT REAL EN SCORREC (COPY MAS ABAJO).
017500 FD  SCORE-FILE
017600     BLOCK CONTAINS 0 RECORDS
017700     RECORDING MODE IS F.
017800 01  REG-SCORE               PIC X(54).
017900 
018000
018100*     REGISTRO DE SALIDA DE 132 COLUMNAS, SIN LAYOUT EN
018200*     COPYBOOK PORQUE ES UNA LINEA DE IMPRESORA Y NO UN
018300*     ARCHIVO QUE OTRO PASO VUELVA A LEER.
018400 FD  REPORT-FILE
018500     BLOCK CONTAINS 0 RECORDS
018600     RECORDING MODE IS F.
018700 01  REG-REPORTE              PIC X(132).
018800 
018900*     LAS SECCIONES DE ABAJO VAN EN EL MISMO ORDEN EN LOS TRES
019000*     PROGRAMAS DE LA CADENA: STATUS DE ARCHIVOS, CONTADORES,
019100*     AREAS DE CALCULO, CAMPOS DE EDICION Y POR ULTIMO LAS
019200*     LINEAS DE IMPRESION O LOS COPY DE LAYOUT, SEGUN EL
019300*     PROGRAMA.
019400
019500 WORKING-STORAGE SECTION.
019600*=======================*
019700 
019800*----------- STATUS ARCHIVOS  -----------------------------------
019900*     UN FS- POR ARCHIVO; NINGUN FS- SE COMPARTE ENTRE DOS
020000*     ARCHIVOS, PARA QUE UN DISPLAY DE ERROR SIEMPRE APUNTE A
020100*     SIN AMBIGUEDAD CUAL ARCHIVO FALLO.
020200 77  FS-SCR                  PIC XX       VALUE SPACES.
020300 77  FS-REP                  PIC XX       VALUE SPACES.
020400 
020500
020600*     BANDERA DE FIN DE LECTURA DE SCORE-FILE.
020700 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
020800*     LOS DOS 88 DE ABAJO SON EL UNICO PUNTO DONDE SE
020900*     CONSULTA SI YA TERMINO LA LECTURA; EL RESTO DEL
021000*     PROGRAMA NUNCA COMPARA WS-STATUS-FIN DIRECTAMENTE.
021100     88  WS-FIN-LECTURA                     VALUE 'Y'.
021200     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
021300 
021400*     TODOS LOS CONTADORES Y ACUMULADORES DE ESTE PROGRAMA SON
021500*     COMP, IGUAL QUE EN PGMINFER Y PGMEVSCO; SOLO LOS CAMPOS
021600*     DE EDICION PARA IMPRESION SE DECLARAN DISPLAY, PORQUE
021700*     VAN DIRECTO A UNA LINEA DE REPORTE.
021800*----------- CONTADORES / ACUMULADORES (TODOS COMP) --------------
021900 77  WS-ESCENARIO-CANT       PIC S9(4) COMP VALUE ZERO.
022000 77  WS-LINEA-CANT           PIC S9(4) COMP VALUE ZERO.
022100 
022200*     TP/FP/FN ACUMULADOS DE TODO EL REPORTE, VISTOS TAMBIEN
022300*     COMO TABLA DE 3 POSICIONES PARA EL DISPLAY DE CIERRE.
022400*     WS-AREA-TOTALES SE DECLARA COMO GRUPO PARA PODER
022500*     REDEFINIRLO ABAJO COMO TABLA DE TRES POSICIONES; ASI SE
022600*     PUEDE RECORRER TP/FP/FN CON UN INDICE EN LUGAR DE TRES
022700*     NOMBRES DISTINTOS CUANDO HAGA FALTA (POR EJEMPLO EN UN
022800*     FUTURO DISPLAY RESUMIDO).
022900 01  WS-AREA-TOTALES.
023000     03  WS-TOTAL-TP         PIC S9(6) COMP VALUE ZERO.
023100     03  WS-TOTAL-FP         PIC S9(6) COMP VALUE ZERO.
023200     03  WS-TOTAL-FN         PIC S9(6) COMP VALUE ZERO.
023300*     REDEFINE DE ARRIBA; VISTA ALTERNATIVA CON LOS MISMOS TRES
023400*     CAMPOS, CADA UNO CON SU PROPIO NOMBRE, PARA EL DIA QUE
023500*     HAGA FALTA UN DISPLAY QUE LOS JUNTE DE OTRA FORMA.
023600 01  WS-AREA-TOTALES-R REDEFINES WS-AREA-TOTALES.
023700     03  WS-TOTALES-01       PIC S9(6) COMP.
023800     03  WS-TOTALES-02       PIC S9(6) COMP.
023900     03  WS-TOTALES-03       PIC S9(6) COMP.
024000 
024100*     WS-ESCENARIO-CANT SE REUTILIZA COMO DIVISOR DEL
024200*     MACRO-F1; WS-LINEA-CANT SE REINICIA EN CADA SALTO DE
024300*     PAGINA Y NO SE USA PARA NADA MAS.
024400*----------- FECHA DE LA CORRIDA (AJUSTADA Y2K, BIO-0090) -------- BIO0090
024500*     SOLO SE USA PARA POSIBLES ENCABEZADOS FUTUROS CON FECHA
024600*     DE CORRIDA; HOY EL TITULO NO IMPRIME FECHA.
024700 01  WS-FECHA-SISTEMA.
024800     03  WS-FECHA-AAMMDD      PIC 9(8)     VALUE ZEROS.
024900*     REDEFINE QUE PARTE LA FECHA AAMMDD EN AAAA/MM/DD; ES EL
025000*     MISMO PATRON DE REDEFINE POR SUBCAMPOS QUE USAN PGMINFER
025100*     Y PGMEVSCO PARA SUS PROPIAS FECHAS DE CORRIDA.
025200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
025300     03  WS-FECHA-AAAA        PIC 9(4).
025400     03  WS-FECHA-MM          PIC 9(2).
025500     03  WS-FECHA-DD          PIC 9(2).
025600 
025700*     EL AJUSTE Y2K DE BIO-0090 FUE SOLO DE ENCABEZADO DE
025800*     PAGINA; LA FECHA AAMMDD DE ACA ES DE 8 DIGITOS DESDE EL
025900*     PRINCIPIO Y NUNCA TUVO PROBLEMA DE SIGLO.
026000*----------- METRICAS INTERNAS (4 DECIMALES) ---------------------
026100*     MICRO-PRECISION Y MICRO-RECALL SON INTERMEDIOS PARA
026200*     LLEGAR A MICRO-F1; NO SE IMPRIMEN POR SI SOLOS.
026300 01  WS-AREA-MICRO.
026400     03  WS-MICRO-PRECISION  PIC 9V9(04)  VALUE ZERO.
026500     03  WS-MICRO-RECALL     PIC 9V9(04)  VALUE ZERO.
026600     03  WS-MICRO-F1         PIC 9V9(04)  VALUE ZERO.
026700*     TERCER Y ULTIMO REDEFINE DEL PROGRAMA; VISTA ALTERNATIVA
026800*     DE LAS TRES METRICAS MICRO, CADA UNA CON SU PROPIO
026900*     NOMBRE, PARA EL DIA QUE HAGA FALTA UN DISPLAY QUE LAS
027000*     JUNTE DE OTRA FORMA.
027100 01  WS-AREA-MICRO-R REDEFINES WS-AREA-MICRO.
027200     03  WS-MICRO-01         PIC 9V9(04).
027300     03  WS-MICRO-02         PIC 9V9(04).
027400     03  WS-MICRO-03         PIC 9V9(04).
027500 
027600
027700*     ACUMULADOR PARA EL PROMEDIO DE MACRO-F1 (BIO-0077); SE
027800*     SUMA UN F1 POR ESCENARIO Y AL FINAL SE DIVIDE POR
027900*     WS-ESCENARIO-CANT.
028000 77  WS-SUMA-F1              PIC 9(06)V9(04) VALUE ZERO.
028100 77  WS-MACRO-F1             PIC 9V9(04)     VALUE ZERO.
028200 
028300*     CUATRO DECIMALES INTERNOS (BIO-0092) PARA QUE EL
028400*     REDONDEO FINAL A DOS DECIMALES DE IMPRESION NO ACUMULE
028500*     ERROR DE CORRIDA EN CORRIDA.
028600*----------- EDICION DE IMPRESION --------------------------------
028700*     CAMPOS DE EDICION PARA IMPRESION; LOS CAMPOS WS- DE
028800*     ARRIBA SON LOS QUE SE USAN PARA CALCULAR.
028900 77  WS-TP-EDIT              PIC ZZ9      VALUE ZEROES.
029000 77  WS-FP-EDIT              PIC ZZ9      VALUE ZEROES.
029100 77  WS-FN-EDIT              PIC ZZ9      VALUE ZEROES.
029200 77  WS-P-EDIT               PIC 9.99     VALUE ZEROES.
029300 77  WS-R-EDIT               PIC 9.99     VALUE ZEROES.
029400 77  WS-F1-EDIT              PIC 9.99     VALUE ZEROES.
029500 77  WS-ESCEN-EDIT           PIC ZZZ9     VALUE ZEROES.
029600 77  WS-TOTAL-TP-EDIT        PIC ZZZZZ9   VALUE ZEROES.
029700 77  WS-TOTAL-FP-EDIT        PIC ZZZZZ9   VALUE ZEROES.
029800 77  WS-TOTAL-FN-EDIT        PIC ZZZZZ9   VALUE ZEROES.
029900 
030000*     LOS CAMPOS P/R/F1 DE IMPRESION SON PIC 9.99: UN ENTERO
030100*     Y DOS DECIMALES, PORQUE PRECISION/RECALL/F1 SIEMPRE
030200*     QUEDAN ENTRE 0 Y 1 Y NUNCA HACE FALTA MAS DE UN DIGITO
030300*     ENTERO.
030400*----------- LINEAS DE IMPRESION ---------------------------------
030500
030600*     LAS CINCO LINEAS 01 QUE SIGUEN SON LAS UNICAS QUE SE
030700*     ESCRIBEN EN REPORT-FILE; CADA UNA CUBRE LAS 132
030800*     COLUMNAS COMPLETAS ENTRE CAMPOS Y FILLER.
030900 01  WS-LINEA-TITULO.
031000*     TITULO CENTRADO A OJO EN LAS 132 COLUMNAS, CON 34
031100*     POSICIONES DE MARGEN IZQUIERDO; NO HAY CALCULO DE
031200*     CENTRADO AUTOMATICO, ES EL MARGEN QUE SE VENIA USANDO
031300*     DESDE LA VERSION INICIAL (BIO-0068).
031400     03  FILLER            PIC X(34) VALUE SPACES.
031500     03  FILLER            PIC X(64)
031600         VALUE 'REPORTE DE EVALUACION SIBIO - MOTOR DE INFERENCIA'.
031700     03  FILLER            PIC X(34) VALUE SPACES.
031800 
031900 01  WS-LINEA-SUBTITULO.
032000*     SUBTITULO CON SU PROPIO MARGEN, DISTINTO DEL DEL
032100*     TITULO PORQUE EL TEXTO ES MAS LARGO.
032200     03  FILLER            PIC X(38) VALUE SPACES.
032300     03  FILLER            PIC X(56)
032400     VALUE 'INFERENCIA POR REGLAS SOBRE LA VIA WNT / PI3K-AKT'.
032500     03  FILLER            PIC X(38) VALUE SPACES.
032600 
032700 01  WS-LINEA-ENCABEZADO.
032800*     ENCABEZADO DE COLUMNAS; LAS POSICIONES DE CADA FILLER
032900*     COINCIDEN CON LAS POSICIONES DE LOS CAMPOS DET- DE
033000*     WS-LINEA-DETALLE MAS ABAJO, COLUMNA POR COLUMNA.
033100     03  FILLER            PIC X(02) VALUE SPACES.
033200     03  FILLER            PIC X(30) VALUE 'ESCENARIO'.
033300     03  FILLER            PIC X(06) VALUE ' TP'.
033400     03  FILLER            PIC X(06) VALUE ' FP'.
033500     03  FILLER            PIC X(06) VALUE ' FN'.
033600     03  FILLER            PIC X(08) VALUE '    P'.
033700     03  FILLER            PIC X(08) VALUE '    R'.
033800     03  FILLER            PIC X(08) VALUE '   F1'.
033900     03  FILLER            PIC X(58) VALUE SPACES.
034000 
034100
034200*     UNA DE ESTAS POR ESCENARIO; LOS CAMPOS DET- SE ARMAN EN
034300*     6100-IMPRIMIR-DETALLE-I A PARTIR DE REG-SCORE.
034400 01  WS-LINEA-DETALLE.
034500*     NOMBRE DEL ESCENARIO TAL COMO VINO EN SCR-NOMBRE; NO SE
034600*     TRUNCA NI SE REFORMATEA.
034700     03  DET-NOMBRE        PIC X(30)    VALUE SPACES.
034800     03  FILLER            PIC X(02)    VALUE SPACES.
034900*     TP/FP/FN EDITADOS A TRES DIGITOS CON CEROS SUPRIMIDOS,
035000*     IGUAL CRITERIO QUE LOS CAMPOS SCR- DE SCORREC.
035100     03  DET-TP            PIC ZZ9      VALUE ZEROES.
035200     03  FILLER            PIC X(03)    VALUE SPACES.
035300     03  DET-FP            PIC ZZ9      VALUE ZEROES.
035400     03  FILLER            PIC X(03)    VALUE SPACES.
035500     03  DET-FN            PIC ZZ9      VALUE ZEROES.
035600     03  FILLER            PIC X(03)    VALUE SPACES.
035700*     PRECISION / RECALL / F1 IMPRESOS CON UN SOLO DIGITO
035800*     ENTERO Y DOS DECIMALES; EL VALOR INTERNO TIENE CUATRO
035900*     DECIMALES (BIO-0092), ACA SE REDONDEA A DOS SOLO PARA
036000*     LA IMPRESION.
036100     03  DET-P             PIC 9.99     VALUE ZEROES.
036200     03  FILLER            PIC X(03)    VALUE SPACES.
036300     03  DET-R             PIC 9.99     VALUE ZEROES.
036400     03  FILLER            PIC X(03)    VALUE SPACES.
036500     03  DET-F1            PIC 9.99     VALUE ZEROES.
036600     03  FILLER            PIC X(64)    VALUE SPACES.
036700 
036800
036900*     LINEA UNICA AL PIE DEL REPORTE, ARMADA EN
037000*     6200-IMPRIMIR-TOTALES-I A PARTIR DE WS-AREA-TOTALES Y
037100*     WS-AREA-MICRO/WS-MACRO-F1.
037200 01  WS-LINEA-TOTALES.
037300*     LINEA DE TOTALES: CANTIDAD DE ESCENARIOS, TP/FP/FN
037400*     ACUMULADOS Y LAS DOS METRICAS GLOBALES, TODO EN UNA
037500*     SOLA LINEA PARA QUE SE LEA DE UN VISTAZO AL PIE DE LA
037600*     ULTIMA HOJA.
037700     03  FILLER            PIC X(02)    VALUE SPACES.
037800     03  FILLER            PIC X(20)    VALUE 'TOTALES '.
037900     03  TOT-ESCEN         PIC ZZZ9     VALUE ZEROES.
038000     03  FILLER            PIC X(03)    VALUE ' ESC '.
038100*     SEIS DIGITOS PORQUE LOS TOTALES ACUMULAN TODOS LOS
038200*     ESCENARIOS DEL REPORTE, NO SOLO UNO COMO LOS CAMPOS
038300*     DET- DE ARRIBA.
038400     03  TOT-TP            PIC ZZZZZ9   VALUE ZEROES.
038500     03  FILLER            PIC X(02)    VALUE SPACES.
038600     03  TOT-FP            PIC ZZZZZ9   VALUE ZEROES.
038700     03  FILLER            PIC X(02)    VALUE SPACES.
038800     03  TOT-FN            PIC ZZZZZ9   VALUE ZEROES.
038900     03  FILLER            PIC X(10)    VALUE SPACES.
039000     03  FILLER            PIC X(10)    VALUE 'MICRO-F1='.
039100     03  TOT-MICRO-F1      PIC 9.99     VALUE ZEROES.
039200     03  FILLER            PIC X(04)    VALUE SPACES.
039300     03  FILLER            PIC X(10)    VALUE 'MACRO-F1='.
039400     03  TOT-MACRO-F1      PIC 9.99     VALUE ZEROES.
039500     03  FILLER            PIC X(39)    VALUE SPACES.
039600 
039700
039800*     LINEA EN BLANCO REUTILIZADA PARA SEPARAR BLOQUES Y PARA
039900*     EL SALTO DE PAGINA.
040000 01  WS-LINEA-BLANCO        PIC X(132)   VALUE SPACES.
040100 
040200*-----------------------------------------------------------------
040300*     CASOS DE PRUEBA CONOCIDOS DE ESTE PROGRAMA
040400*
040500*     - SCORE-FILE CON UN SOLO ESCENARIO: EL BLOQUE DE TOTALES
040600*       DEBE COINCIDIR EXACTAMENTE CON LA LINEA DE DETALLE DE
040700*       ESE UNICO ESCENARIO.
040800*     - SCORE-FILE CON MAS DE 56 ESCENARIOS: DEBE APARECER UN
040900*       SEGUNDO TITULO Y ENCABEZADO DE COLUMNAS A MITAD DEL
041000*       LISTADO (BIO-0110).
041100*     - SCORE-FILE CON ALGUN ESCENARIO DE F1 CERO (POR EJEMPLO
041200*       TP=0): NO DEBE IMPEDIR QUE EL MACRO-F1 FINAL SE CALCULE,
041300*       SOLO BAJA EL PROMEDIO.
041400*-----------------------------------------------------------------
041500
041600*     ESTADO DE ESTE PROGRAMA: ESTABLE, SIN CAMBIOS DE LOGICA
041700*     PENDIENTES A LA FECHA DE ESTA REVISION (BIO-0133).
041800
041900*/////////// COPYS /////////////////////////////////////////////
042000     COPY SCORREC.
042100*///////////////////////////////////////////////////////////////
042200 
042300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042400*     EL 77-LEVEL WS-ESCENARIO-CANT SE USA DOS VECES: COMO
042500*     CONTADOR DE ACUMULACION EN 2200-ACUMULAR-I Y COMO
042600*     DIVISOR DEL MACRO-F1 EN 9000-TOTALES-I; SI SE AGREGA
042700*     ALGUN FILTRO DE ESCENARIOS EN EL FUTURO, HAY QUE REVISAR
042800*     LOS DOS USOS JUNTOS.
042900
043000 PROCEDURE DIVISION.
043100 
043200*     PARRAFO UNICO DE ARRANQUE; TODO EL PROGRAMA ES UN SOLO
043300*     CICLO DE LECTURA-IMPRESION SEGUIDO DE UN CIERRE CON
043400*     TOTALES, SIN RAMAS NI DECISIONES DE NEGOCIO PROPIAS.
043500*     VER INDICE DE PARRAFOS Y FAQ MAS ARRIBA, EN EL
043600*     ENCABEZADO, ANTES DE TOCAR NADA DE ESTE PROGRAMA.
043700 MAIN-PROGRAM-I.
043800 
043900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
044000     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
044100                               UNTIL WS-FIN-LECTURA.
044200*     RECIEN CUANDO TERMINA EL CICLO DE LECTURA SE CALCULAN Y
044300*     SE IMPRIMEN LOS TOTALES; NO HAY TOTALES PARCIALES POR
044400*     HOJA.
044500     PERFORM 9000-TOTALES-I   THRU 9000-TOTALES-F.
044600*     CIERRE FINAL DE ARCHIVOS, DESPUES DE QUE EL BLOQUE DE
044700*     TOTALES YA QUEDO ESCRITO EN REPORT-FILE.
044800     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
044900 
045000*     SIN GO TO NI PERFORM SIN THRU EN ESTE PROGRAMA; TODO EL
045100*     CONTROL DE FLUJO PASA POR PERFORM ... THRU Y POR LA
045200*     CONDICION WS-FIN-LECTURA.
045300 MAIN-PROGRAM-F.  GOBACK.
045400 
045500 
045600*-----------------------------------------------------------------
045700*     POR QUE NO HAY SORT EN ESTE PROGRAMA
045800*
045900*     PGMEVSCO YA ESCRIBE SCORE-FILE EN EL ORDEN EN QUE LEYO
046000*     LOS ESCENARIOS, QUE A SU VEZ ES EL ORDEN DE SCENARIO-FILE;
046100*     ESTE PROGRAMA SOLO IMPRIME EN ESE MISMO ORDEN. SI ALGUN
046200*     DIA SE PIDE EL REPORTE ORDENADO POR OTRO CRITERIO (POR
046300*     EJEMPLO DE PEOR A MEJOR F1), HABRIA QUE AGREGAR UN SORT
046400*     ANTES DE 1000-INICIO-I.
046500*-----------------------------------------------------------------
046600 1000-INICIO-I.
046700 
046800*     SE LEE LA FECHA DEL SISTEMA AUNQUE HOY NO SE IMPRIMA EN
046900*     NINGUN LADO; QUEDA DISPONIBLE PARA EL DIA QUE EL TITULO
047000*     TENGA QUE MOSTRARLA (VER WS-FECHA-SISTEMA MAS ARRIBA).
047100     ACCEPT WS-FECHA-AAMMDD FROM DATE YYYYMMDD.
047200 
047300     SET WS-NO-FIN-LECTURA TO TRUE.
047400 
047500
047600*     SI SCORE-FILE NO ABRE, NO TIENE SENTIDO SEGUIR: SE CORTA
047700*     LA LECTURA ANTES DE INTENTAR NADA MAS.
047800     OPEN INPUT SCORE-FILE.
047900     IF FS-SCR IS NOT EQUAL '00'
048000        DISPLAY '* ERROR EN OPEN SCORE-FILE = ' FS-SCR
048100        SET WS-FIN-LECTURA TO TRUE
048200     END-IF.
048300 
048400
048500*     SI REPORT-FILE NO ABRE, TAMPOCO HAY DONDE ESCRIBIR; SE
048600*     MARCA RETURN-CODE DISTINTO DE CERO PARA QUE EL JCL LO
048700*     DETECTE.
048800     OPEN OUTPUT REPORT-FILE.
048900     IF FS-REP IS NOT EQUAL '00'
049000        DISPLAY '* ERROR EN OPEN REPORT-FILE = ' FS-REP
049100        MOVE 9999 TO RETURN-CODE
049200        SET WS-FIN-LECTURA TO TRUE
049300     END-IF.
049400 
049500
049600*     PRIMER TITULO DE LA PRIMERA HOJA, ANTES DE LEER NINGUN
049700*     REGISTRO.
049800     PERFORM 6000-IMPRIMIR-TITULO-I
049900        THRU 6000-IMPRIMIR-TITULO-F.
050000 
050100*     PRIMERA LECTURA ADELANTADA; EL CICLO PRINCIPAL EN
050200*     2000-PROCESO-I ASUME QUE YA HAY UN REGISTRO EN
050300*     WS-REG-SCORE AL ENTRAR.
050400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
050500 
050600 1000-INICIO-F.  EXIT.
050700 
050800 
050900*-----------------------------------------------------------------
051000*     UNA VUELTA DE ESTE PARRAFO POR CADA REGISTRO DE
051100*     SCORE-FILE: ACUMULA, IMPRIME LA LINEA DE DETALLE Y LEE
051200*     EL SIGUIENTE.
051300 2000-PROCESO-I.
051400 
051500*     PRIMERO SE ACUMULA A LOS TOTALES; RECIEN DESPUES SE
051600*     IMPRIME, PARA QUE EL ORDEN DE LAS OPERACIONES QUEDE
051700*     IGUAL EN TODAS LAS VUELTAS DEL CICLO.
051800     PERFORM 2200-ACUMULAR-I    THRU 2200-ACUMULAR-F.
051900     PERFORM 6100-IMPRIMIR-DETALLE-I
052000        THRU 6100-IMPRIMIR-DETALLE-F.
052100     PERFORM 2100-LEER-I        THRU 2100-LEER-F.
052200 
052300*     AL SALIR DE ESTE PARRAFO YA HAY UN NUEVO REGISTRO LEIDO
052400*     (O WS-FIN-LECTURA EN 'Y'); MAIN-PROGRAM-I VUELVE A
052500*     EVALUAR LA CONDICION UNTIL EN LA PROXIMA VUELTA.
052600 2000-PROCESO-F.  EXIT.
052700 
052800 
052900*-----------------------------------------------------------------
053000*     LECTURA SIMPLE, SIN CONTROL DE CORTE: CADA REGISTRO DE
053100*     SCORE-FILE ES UN ESCENARIO DISTINTO, NO HAY QUE AGRUPAR
053200*     NADA COMO EN PGMEVSCO.
053300 2100-LEER-I.
053400 
053500
053600*     SE LEE DIRECTO AL AREA DE SCORREC (VIA INTO) PORQUE ESTE
053700*     PROGRAMA NO TOCA NINGUN CAMPO DEL REGISTRO ANTES DE
053800*     USARLO.
053900     READ SCORE-FILE INTO WS-REG-SCORE.
054000 
054100     EVALUATE FS-SCR
054200        WHEN '00'
054300           CONTINUE
054400        WHEN '10'
054500           SET WS-FIN-LECTURA TO TRUE
054600        WHEN OTHER
054700           DISPLAY '*ERROR EN LECTURA SCORE-FILE : ' FS-SCR
054800           MOVE 9999 TO RETURN-CODE
054900           SET WS-FIN-LECTURA TO TRUE
055000     END-EVALUATE.
055100 
055200*     LAS TRES RAMAS DEL EVALUATE CUBREN TODO LO QUE PUEDE
055300*     DEVOLVER UN READ: OK, FIN DE ARCHIVO Y CUALQUIER OTRO
055400*     CODIGO DE ERROR.
055500 2100-LEER-F.  EXIT.
055600 
055700 
055800*---- ACUMULACION DE TOTALES Y DE LA SUMA DE F1 (BIO-0077) ------- BIO0077
055900*     LOS TRES ADD A WS-TOTAL-TP/FP/FN SON LOS QUE ALIMENTAN
056000*     MICRO-F1; EL ADD A WS-SUMA-F1 ES EL QUE ALIMENTA
056100*     MACRO-F1 (BIO-0077). SON DOS CUENTAS INDEPENDIENTES.
056200 2200-ACUMULAR-I.
056300 
056400     ADD 1          TO WS-ESCENARIO-CANT.
056500     ADD SCR-TP-CANT TO WS-TOTAL-TP.
056600     ADD SCR-FP-CANT TO WS-TOTAL-FP.
056700     ADD SCR-FN-CANT TO WS-TOTAL-FN.
056800     ADD SCR-F1      TO WS-SUMA-F1.
056900 
057000*     PARRAFO SIN NINGUNA CONDICION; SIEMPRE SUMA LOS CUATRO
057100*     CAMPOS DEL REGISTRO ACTUAL A LOS ACUMULADORES.
057200 2200-ACUMULAR-F.  EXIT.
057300 
057400 
057500*---- LINEA DE DETALLE POR ESCENARIO -----------------------------
057600*     SI YA HAY 56 LINEAS IMPRESAS EN LA HOJA ACTUAL (BIO-0110)
057700*     SE FUERZA UN SALTO DE PAGINA ANTES DE ESCRIBIR LA
057800*     PROXIMA LINEA DE DETALLE.
057900 6100-IMPRIMIR-DETALLE-I.
058000 
058100
058200*     56 ES EL LARGO DE HOJA USADO EN LA CORRIDA NOCTURNA; NO
058300*     HAY NINGUNA CUENTA MATEMATICA DETRAS, ES EL VALOR QUE
058400*     PIDIO OPERACIONES EN BIO-0110.
058500     IF WS-LINEA-CANT IS NOT LESS THAN 56
058600        PERFORM 6000-IMPRIMIR-TITULO-I
058700           THRU 6000-IMPRIMIR-TITULO-F
058800     END-IF.
058900 
059000
059100*     SE LIMPIA TODA LA LINEA ANTES DE ARMARLA PARA QUE NO
059200*     QUEDE BASURA DE LA VUELTA ANTERIOR EN NINGUNA COLUMNA.
059300     MOVE SPACES        TO WS-LINEA-DETALLE.
059400     MOVE SCR-NOMBRE     TO DET-NOMBRE.
059500     MOVE SCR-TP-CANT    TO DET-TP.
059600     MOVE SCR-FP-CANT    TO DET-FP.
059700     MOVE SCR-FN-CANT    TO DET-FN.
059800     COMPUTE DET-P  ROUNDED = SCR-PRECISION.
059900     COMPUTE DET-R  ROUNDED = SCR-RECALL.
060000     COMPUTE DET-F1 ROUNDED = SCR-F1.
060100 
060200
060300*     UN WRITE POR ESCENARIO; EL CONTADOR WS-LINEA-CANT DE
060400*     ABAJO ES EL QUE DISPARA EL PROXIMO SALTO DE PAGINA.
060500     WRITE REG-REPORTE FROM WS-LINEA-DETALLE.
060600     IF FS-REP IS NOT EQUAL '00'
060700        DISPLAY '* ERROR EN WRITE REPORT-FILE = ' FS-REP
060800        MOVE 9999 TO RETURN-CODE
060900        SET WS-FIN-LECTURA TO TRUE
061000     END-IF.
061100 
061200     ADD 1 TO WS-LINEA-CANT.
061300 
061400*     AL SALIR, WS-LINEA-CANT SIEMPRE REFLEJA CUANTAS LINEAS
061500*     DE DETALLE LLEVA LA HOJA ACTUAL.
061600 6100-IMPRIMIR-DETALLE-F.  EXIT.
061700 
061800 
061900*---- BLOQUE DE TOTALES - MICRO-F1 Y MACRO-F1 (BIO-0073/0077) ---- BIO0073
062000*     SE CALCULAN MICRO-PRECISION / MICRO-RECALL / MICRO-F1 Y
062100*     MACRO-F1 RECIEN AL FINAL, CUANDO YA SE LEYO TODO
062200*     SCORE-FILE Y LOS ACUMULADORES ESTAN COMPLETOS.
062300 9000-TOTALES-I.
062400 
062500     MOVE ZERO TO WS-MICRO-PRECISION.
062600     MOVE ZERO TO WS-MICRO-RECALL.
062700     MOVE ZERO TO WS-MICRO-F1.
062800     MOVE ZERO TO WS-MACRO-F1.
062900 
063000
063100*     GUARDA CONTRA DENOMINADOR CERO (BIO-0099), IGUAL EN
063200*     ESPIRITU A LA DE PGMEVSCO PERO SOBRE LOS TOTALES DE TODO
063300*     EL REPORTE EN VEZ DE POR ESCENARIO.
063400     IF (WS-TOTAL-TP + WS-TOTAL-FP) NOT EQUAL ZERO
063500        COMPUTE WS-MICRO-PRECISION ROUNDED =
063600           WS-TOTAL-TP / (WS-TOTAL-TP + WS-TOTAL-FP)
063700     END-IF.
063800 
063900
064000*     MISMA GUARDA, AHORA PARA EL MICRO-RECALL.
064100     IF (WS-TOTAL-TP + WS-TOTAL-FN) NOT EQUAL ZERO
064200        COMPUTE WS-MICRO-RECALL ROUNDED =
064300           WS-TOTAL-TP / (WS-TOTAL-TP + WS-TOTAL-FN)
064400     END-IF.
064500 
064600
064700*     EL MICRO-F1 SE CALCULA DIRECTO DESDE LOS TOTALES Y NO A
064800*     PARTIR DE MICRO-PRECISION/MICRO-RECALL, PARA EVITAR UN
064900*     REDONDEO INTERMEDIO DE MAS (BIO-0099).
065000     IF (2 * WS-TOTAL-TP + WS-TOTAL-FP + WS-TOTAL-FN)
065100           NOT EQUAL ZERO
065200        COMPUTE WS-MICRO-F1 ROUNDED =
065300           (2 * WS-TOTAL-TP)
065400              / (2 * WS-TOTAL-TP + WS-TOTAL-FP + WS-TOTAL-FN)
065500     END-IF.
065600 
065700
065800*     SI NO HUBO NINGUN ESCENARIO, EL MACRO-F1 QUEDA EN CERO
065900*     EN VEZ DE DIVIDIR POR CERO.
066000     IF WS-ESCENARIO-CANT NOT EQUAL ZERO
066100        COMPUTE WS-MACRO-F1 ROUNDED =
066200           WS-SUMA-F1 / WS-ESCENARIO-CANT
066300     END-IF.
066400 
066500
066600*     LAS METRICAS YA ESTAN CALCULADAS; ESTE PERFORM SOLO LAS
066700*     FORMATEA Y LAS ESCRIBE EN REPORT-FILE.
066800     PERFORM 6200-IMPRIMIR-TOTALES-I
066900        THRU 6200-IMPRIMIR-TOTALES-F.
067000 
067100     MOVE WS-TOTAL-TP TO WS-TOTAL-TP-EDIT.
067200     MOVE WS-TOTAL-FP TO WS-TOTAL-FP-EDIT.
067300     MOVE WS-TOTAL-FN TO WS-TOTAL-FN-EDIT.
067400     DISPLAY 'TOTAL TP=' WS-TOTAL-TP-EDIT
067500             ' FP=' WS-TOTAL-FP-EDIT
067600             ' FN=' WS-TOTAL-FN-EDIT.
067700
067800*     DOBLE DISPLAY DE CONTROL EN CONSOLA, IGUAL ESPIRITU QUE
067900*     EL RESUMEN FINAL DE PGMINFER Y PGMEVSCO.
068000     DISPLAY 'MICRO-F1=' WS-MICRO-F1 ' MACRO-F1=' WS-MACRO-F1.
068100 
068200*     LAS CUATRO METRICAS CALCULADAS ACA SON LAS QUE SE
068300*     IMPRIMEN Y LAS QUE SE MUESTRAN POR DISPLAY A
068400*     CONTINUACION, SIN NINGUN OTRO CALCULO DE POR MEDIO.
068500 9000-TOTALES-F.  EXIT.
068600 
068700 
068800*---- IMPRESION DEL TITULO / ENCABEZADO (SALTO DE PAGINA) --------
068900*     SE LLAMA AL PRINCIPIO DE LA CORRIDA Y CADA VEZ QUE SE
069000*     LLEGA A 56 LINEAS DE DETALLE (BIO-0110); REINICIA
069100*     WS-LINEA-CANT EN CERO AL SALIR.
069200 6000-IMPRIMIR-TITULO-I.
069300 
069400*     EL SALTO DE PAGINA VA EN UNA LINEA EN BLANCO PARA NO
069500*     DEPENDER DE QUE LA IMPRESORA RESPETE AFTER ADVANCING
069600*     PAGE SOBRE UNA LINEA CON TEXTO.
069700     WRITE REG-REPORTE FROM WS-LINEA-BLANCO
069800        AFTER ADVANCING PAGE.
069900     WRITE REG-REPORTE FROM WS-LINEA-TITULO
070000        AFTER ADVANCING 1 LINE.
070100     WRITE REG-REPORTE FROM WS-LINEA-SUBTITULO
070200        AFTER ADVANCING 1 LINE.
070300     WRITE REG-REPORTE FROM WS-LINEA-BLANCO
070400        AFTER ADVANCING 1 LINE.
070500     WRITE REG-REPORTE FROM WS-LINEA-ENCABEZADO
070600        AFTER ADVANCING 1 LINE.
070700     WRITE REG-REPORTE FROM WS-LINEA-BLANCO
070800        AFTER ADVANCING 1 LINE.
070900 
071000     MOVE ZERO TO WS-LINEA-CANT.
071100 
071200*     SEIS WRITE EN TOTAL: LINEA EN BLANCO (SALTO DE PAGINA),
071300*     TITULO, SUBTITULO, LINEA EN BLANCO, ENCABEZADO Y OTRA
071400*     LINEA EN BLANCO ANTES DEL PRIMER DETALLE.
071500 6000-IMPRIMIR-TITULO-F.  EXIT.
071600 
071700 
071800*---- IMPRESION DEL BLOQUE DE TOTALES ----------------------------
071900*     ARMA LA UNICA LINEA DE TOTALES DEL REPORTE A PARTIR DE
072000*     LOS ACUMULADORES DE WS-AREA-TOTALES Y LAS METRICAS YA
072100*     CALCULADAS EN 9000-TOTALES-I.
072200 6200-IMPRIMIR-TOTALES-I.
072300 
072400     MOVE SPACES       TO WS-LINEA-TOTALES.
072500     MOVE WS-ESCENARIO-CANT TO TOT-ESCEN.
072600     MOVE WS-TOTAL-TP  TO TOT-TP.
072700     MOVE WS-TOTAL-FP  TO TOT-FP.
072800     MOVE WS-TOTAL-FN  TO TOT-FN.
072900     COMPUTE TOT-MICRO-F1 ROUNDED = WS-MICRO-F1.
073000     COMPUTE TOT-MACRO-F1 ROUNDED = WS-MACRO-F1.
073100 
073200     WRITE REG-REPORTE FROM WS-LINEA-BLANCO
073300        AFTER ADVANCING 1 LINE.
073400     WRITE REG-REPORTE FROM WS-LINEA-TOTALES
073500        AFTER ADVANCING 1 LINE.
073600 
073700     IF FS-REP IS NOT EQUAL '00'
073800        DISPLAY '* ERROR EN WRITE REPORT-FILE = ' FS-REP
073900        MOVE 9999 TO RETURN-CODE
074000     END-IF.
074100 
074200*     NO VUELVE A VERIFICAR EL SALTO DE PAGINA DE 56 LINEAS;
074300*     EL BLOQUE DE TOTALES SIEMPRE VA AL PIE DE LA ULTIMA
074400*     HOJA, AUNQUE QUEDE APRETADO.
074500 6200-IMPRIMIR-TOTALES-F.  EXIT.
074600 
074700 
074800*-----------------------------------------------------------------
074900*     UNICO DISPLAY DE CIERRE Y CLOSE DE LOS DOS ARCHIVOS; UN
075000*     ERROR DE CLOSE EN UNO NO IMPIDE INTENTAR CERRAR EL OTRO.
075100 9999-FINAL-I.
075200 
075300     MOVE WS-ESCENARIO-CANT TO WS-ESCEN-EDIT.
075400     DISPLAY 'ESCENARIOS EN EL REPORTE: ' WS-ESCEN-EDIT.
075500 
075600     CLOSE SCORE-FILE.
075700     IF FS-SCR IS NOT EQUAL '00'
075800        DISPLAY '* ERROR EN CLOSE SCORE-FILE = ' FS-SCR
075900        MOVE 9999 TO RETURN-CODE
076000     END-IF.
076100 
076200
076300*     SI ESTE CLOSE FALLA, EL REPORTE PODRIA HABER QUEDADO
076400*     TRUNCADO; EL RETURN-CODE DISTINTO DE CERO ES LA UNICA
076500*     INDICIO QUE QUEDA DE ESO.
076600     CLOSE REPORT-FILE.
076700     IF FS-REP IS NOT EQUAL '00'
076800        DISPLAY '* ERROR EN CLOSE REPORT-FILE = ' FS-REP
076900        MOVE 9999 TO RETURN-CODE
077000     END-IF.
077100 
077200*     REVISADO EN ESTA PASADA: SOLO COMENTARIOS, SIN CAMBIO DE
077300*     LOGICA. VER BIO-0133 EN EL ENCABEZADO.
077400*     FIN DEL PROGRAMA.
077500 9999-FINAL-F.  EXIT.
