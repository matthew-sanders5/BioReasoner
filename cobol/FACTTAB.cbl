000100*////////////////// (VOCABULARIO DE HECHOS) //////////////////////
000200******************************************************************
000300*    TABLA DE VOCABULARIO DE HECHOS CANONICOS DEL PROYECTO SIBIO*
000400*    25 CODIGOS FIJOS, ORDEN ASCENDENTE (LEXICOGRAFICO).        *
000500*    CADA CODIGO QUEDA COMO CONSTANTE 77 PROPIA (WS-FC-xxx) CON  *
000600*    SU INDICE FIJO PAREJA (WS-IX-xxx); LOS PARRAFOS QUE NECESI- *
000700*    TAN IR DE TEXTO A HECHO O DE INDICE A HECHO LO HACEN CON    *
000800*    EVALUATE SOBRE ESTAS CONSTANTES, NUNCA CON UNA TABLA.       *
000900******************************************************************
001000 77  WS-FC-AKT-SER473-P      PIC X(40)
001100                              VALUE 'AKT__PHOSPHO__SER473_P'.
001200 77  WS-FC-AKT-THR308-P      PIC X(40)
001300                              VALUE 'AKT__PHOSPHO__THR308_P'.
001400 77  WS-FC-AKT-ACTIVA        PIC X(40)
001500                              VALUE 'AKT__STATE__ACTIVE'.
001600 77  WS-FC-AKT-INACTIVA      PIC X(40)
001700                              VALUE 'AKT__STATE__INACTIVE'.
001800 77  WS-FC-APOPTOSIS-ALTA    PIC X(40)
001900                              VALUE 'APOPTOSIS__TENDENCY__HIGH'.
002000 77  WS-FC-APOPTOSIS-BAJA    PIC X(40)
002100                              VALUE 'APOPTOSIS__TENDENCY__LOW'.
002200 77  WS-FC-BETACAT-BASAL     PIC X(40)
002300                              VALUE 'BETA_CAT__LEVEL__BASELINE'.
002400 77  WS-FC-BETACAT-BAJA      PIC X(40)
002500                              VALUE 'BETA_CAT__LEVEL__DOWN'.
002600 77  WS-FC-BETACAT-ALTA      PIC X(40)
002700                              VALUE 'BETA_CAT__LEVEL__UP'.
002800 77  WS-FC-DCOMPLEX-ALTA     PIC X(40)
002900                              VALUE 'DESTRUCTION_COMPLEX__ACTIVITY__HIGH'.
003000 77  WS-FC-DCOMPLEX-BAJA     PIC X(40)
003100                              VALUE 'DESTRUCTION_COMPLEX__ACTIVITY__LOW'.
003200 77  WS-FC-FRIZZLED-PRES     PIC X(40)
003300                              VALUE 'FRIZZLED__PROTEIN__PRESENT'.
003400 77  WS-FC-GF-PRESENTE       PIC X(40)
003500                              VALUE 'GROWTH_FACTOR__LIGAND__PRESENT'.
003600 77  WS-FC-GF-OFF            PIC X(40)
003700                              VALUE 'GROWTH_FACTOR__STATE__OFF'.
003800 77  WS-FC-GSK3-ACTIVA       PIC X(40)
003900                              VALUE 'GSK3__STATE__ACTIVE'.
004000 77  WS-FC-GSK3-INACTIVA     PIC X(40)
004100                              VALUE 'GSK3__STATE__INACTIVE'.
004200 77  WS-FC-LRP6-PRESENTE     PIC X(40)
004300                              VALUE 'LRP6__PROTEIN__PRESENT'.
004400 77  WS-FC-LRP6-SER-INTACTO  PIC X(40)
004500                              VALUE 'LRP6__SER_SITES__INTACT'.
004600 77  WS-FC-LRP6-SER-P        PIC X(40)
004700                              VALUE 'LRP6__SER_SITES__P'.
004800 77  WS-FC-LRP6-ACTIVO       PIC X(40)
004900                              VALUE 'LRP6__SIGNALING__ACTIVE'.
005000 77  WS-FC-PI3K-ACTIVO       PIC X(40)
005100                              VALUE 'PI3K__STATE__ACTIVE'.
005200 77  WS-FC-RTK-PRESENTE      PIC X(40)
005300                              VALUE 'RTK__RECEPTOR__PRESENT'.
005400 77  WS-FC-SIGNALOSOMA-FORM  PIC X(40)
005500                              VALUE 'SIGNALOSOME__STATE__FORMED'.
005600 77  WS-FC-WNT-PRESENTE      PIC X(40)
005700                              VALUE 'WNT__LIGAND__PRESENT'.
005800 77  WS-FC-WNT-OFF           PIC X(40)
005900                              VALUE 'WNT__STATE__OFF'.
006000
006100*     INDICES FIJOS DE CADA HECHO (1-25, ORDEN LEXICOGRAFICO DEL
006200*     CODIGO DE ARRIBA); SIRVEN DE VALOR DE DESPACHO ENTRE
006300*     PARRAFOS (WS-IX-OBJETIVO, WS-QUERY-INDICE, ETC.), NUNCA DE
006400*     SUBINDICE DE TABLA.
006500 77  WS-IX-AKT-SER473-P      PIC 99  COMP  VALUE 01.
006600 77  WS-IX-AKT-THR308-P      PIC 99  COMP  VALUE 02.
006700 77  WS-IX-AKT-ACTIVA        PIC 99  COMP  VALUE 03.
006800 77  WS-IX-AKT-INACTIVA      PIC 99  COMP  VALUE 04.
006900 77  WS-IX-APOPTOSIS-ALTA    PIC 99  COMP  VALUE 05.
007000 77  WS-IX-APOPTOSIS-BAJA    PIC 99  COMP  VALUE 06.
007100 77  WS-IX-BETACAT-BASAL     PIC 99  COMP  VALUE 07.
007200 77  WS-IX-BETACAT-BAJA      PIC 99  COMP  VALUE 08.
007300 77  WS-IX-BETACAT-ALTA      PIC 99  COMP  VALUE 09.
007400 77  WS-IX-DCOMPLEX-ALTA     PIC 99  COMP  VALUE 10.
007500 77  WS-IX-DCOMPLEX-BAJA     PIC 99  COMP  VALUE 11.
007600 77  WS-IX-FRIZZLED-PRES     PIC 99  COMP  VALUE 12.
007700 77  WS-IX-GF-PRESENTE       PIC 99  COMP  VALUE 13.
007800 77  WS-IX-GF-OFF            PIC 99  COMP  VALUE 14.
007900 77  WS-IX-GSK3-ACTIVA       PIC 99  COMP  VALUE 15.
008000 77  WS-IX-GSK3-INACTIVA     PIC 99  COMP  VALUE 16.
008100 77  WS-IX-LRP6-PRESENTE     PIC 99  COMP  VALUE 17.
008200 77  WS-IX-LRP6-SER-INTACTO  PIC 99  COMP  VALUE 18.
008300 77  WS-IX-LRP6-SER-P        PIC 99  COMP  VALUE 19.
008400 77  WS-IX-LRP6-ACTIVO       PIC 99  COMP  VALUE 20.
008500 77  WS-IX-PI3K-ACTIVO       PIC 99  COMP  VALUE 21.
008600 77  WS-IX-RTK-PRESENTE      PIC 99  COMP  VALUE 22.
008700 77  WS-IX-SIGNALOSOMA-FORM  PIC 99  COMP  VALUE 23.
008800 77  WS-IX-WNT-PRESENTE      PIC 99  COMP  VALUE 24.
008900 77  WS-IX-WNT-OFF           PIC 99  COMP  VALUE 25.
