000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMEVSCO.
000300 AUTHOR.        S. PAZ.
000400 INSTALLATION.  LARREA SISTEMAS - AREA I+D BIOINFORMATICA.
000500 DATE-WRITTEN.  14/05/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE DESARROLLO.
000800 
000900******************************************************************
001000*    PGMEVSCO  -  EVALUACION DE PREDICCIONES CONTRA EL MOTOR    *
001100*    ===========================================================*
001200*    - LEE SCENARIO-FILE (REGISTROS 'P' = HECHOS PREDICHOS) Y    *
001300*      RESULT-FILE (CIERRE DEL MOTOR, PGMINFER) EN PARALELO,     *
001400*      LOS DOS EN EL MISMO ORDEN DE ESCENARIO.                   *
001500*    - NORMALIZA CADA HECHO PREDICHO POR EL MAPA DE SINONIMOS.   *
001600*    - RESTRINGE MOTOR Y PREDICCION AL SUBCONJUNTO DE EVALUACION *
001700*      (12 HECHOS) Y CALCULA TP / FP / FN.                       *
001800*    - INFORMA CONTRADICCIONES INTERNAS (DENTRO DE LA PREDICCION)*
001900*      Y CRUZADAS (MOTOR VS. PREDICCION) SOBRE EL CONJUNTO       *
002000*      COMPLETO (NO RESTRINGIDO).                                *
002100*    - ESCRIBE UN REGISTRO DE SCORE POR ESCENARIO (SCORE-FILE).  *
002200******************************************************************
002300*                    HISTORIAL DE CAMBIOS                        *
002400*------------------------------------------------------------    *
002500* FECHA       INIC.  PEDIDO     DESCRIPCION                      *
002600* 14/05/1993  SPZ    BIO-0048   VERSION INICIAL DEL SCORER.      * BIO0048
002700* 02/12/1993  SPZ    BIO-0050   AGREGADO MAPA DE SINONIMOS DE    * BIO0050
002800*                               PREDICCION (3 CASOS).            *
002900* 11/02/1994  MVD    BIO-0052   LECTURA EN PARALELO DE RESULT-   * BIO0052
003000*                               FILE PARA EL CIERRE DEL MOTOR.   *
003100* 20/07/1995  RAL    BIO-0063   RESTRICCION AL SUBCONJUNTO DE    * BIO0063
003200*                               12 HECHOS DE EVALUACION.         *
003300* 04/03/1996  MVD    BIO-0067   CONTRADICCIONES INTERNAS Y       * BIO0067
003400*                               CRUZADAS POR DISPLAY.            *
003500* 19/09/1998  SPZ    BIO-0091   AJUSTE Y2K EN FECHA DE CORRIDA.  * BIO0091
003600* 25/08/1999  RAL    BIO-0095   GUARDA CONTRA DENOMINADOR CERO   * BIO0095
003700*                               EN PRECISION / RECALL / F1.      *
003800* 30/01/2000  MVD    BIO-0098   REDONDEO A 4 DECIMALES CON       * BIO0098
003900*                               COMPUTE ... ROUNDED.             *
004000* 15/06/2002  SPZ    BIO-0107   HECHOS PREDICHOS DESCONOCIDOS SE   BIO0107
004100*                               IGNORAN EN VEZ DE ABORTAR.       *
004200* 04/03/2003  RAL    BIO-0121   REVISION DE COMENTARIOS PARA     * BIO0121
004300*                               NUEVOS INTEGRANTES DEL AREA,     *
004400*                               SIN CAMBIOS DE LOGICA.           *
004500* 19/09/2004  MVD    BIO-0136   REVISADO CONTRA EL MANUAL DE     * BIO0136
004600*                               ESTANDARES DEL AREA; SE AGREGAN  *
004700*                               COMENTARIOS DE PARRAFO Y DE      *
004800*                               CLAUSULA, SIN TOCAR LAS METRICAS *
004900*                               NI LOS SIETE PARES.              *
005000* 11/05/2006  SPZ    BIO-0142   AGREGADO CRITERIO ESCRITO DEL    * BIO0142
005100*                               SUBCONJUNTO DE EVALUACION PARA   *
005200*                               LOS NUEVOS INTEGRANTES DEL AREA. *
005300******************************************************************
005400 
005500*-----------------------------------------------------------------
005600*-----------------------------------------------------------------
005700*     COMENTARIO SOBRE EL NOMBRE PGMEVSCO
005800*
005900*     EVSCO = EVALUACION + SCORE; EL NOMBRE SIGUE LA MISMA
006000*     CONVENCION DE OCHO CARACTERES QUE PGMINFER (INFER) Y
006100*     PGMRPORT (REPORTE), TODOS DENTRO DEL MISMO PREFIJO PGM
006200*     DEL AREA DE BIOINFORMATICA.
006300*-----------------------------------------------------------------
006400*     ENTRADA Y SALIDA DE ESTE PASO
006500*
006600*     ENTRADA 1 - SCENARIO-FILE (DDESCEN), EL MISMO ARCHIVO DE
006700*     ESCENARIOS DE PGMINFER; SOLO INTERESAN LOS REGISTROS 'P'.
006800*     ENTRADA 2 - RESULT-FILE (DDCIERR), EL CIERRE QUE PGMINFER
006900*     DEJO EN SU CORRIDA ANTERIOR PARA LOS MISMOS ESCENARIOS.
007000*     SALIDA    - SCORE-FILE (DDSCORE), UN REGISTRO POR
007100*     ESCENARIO CON TP/FP/FN Y LAS TRES METRICAS REDONDEADAS.
007200*     ADEMAS, POR CONSOLA: LAS SIETE CONTRADICCIONES INTERNAS Y
007300*     LAS SIETE CRUZADAS DE CADA ESCENARIO, Y EL RESUMEN FINAL.
007400*-----------------------------------------------------------------
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600 ENVIRONMENT DIVISION.
007700*     SIN OBJECT-COMPUTER NI SOURCE-COMPUTER PROPIOS: CORRE EN
007800*     EL MISMO MAINFRAME QUE PGMINFER Y PGMRPORT.
007900 CONFIGURATION SECTION.
008000 
008100*     SOLO C01 (TOP-OF-FORM); ESTE PASO NO USA UPSI NI CLASES
008200*     PROPIAS, NO TIENE SALIDA DE IMPRESORA CON SALTO DE PAGINA.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500 
008600*     TRES ARCHIVOS SECUENCIALES, DOS DE ENTRADA Y UNO DE
008700*     SALIDA; SECUENCIAL ES EL DEFAULT DEL COMPILADOR.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*     MISMO ARCHIVO DE ESCENARIOS DE PGMINFER (REGISTROS 'P'
009100*     SON LAS PREDICCIONES; LOS DEMAS TIPOS SE IGNORAN AQUI).
009200     SELECT SCENARIO-FILE ASSIGN DDESCEN
009300     FILE STATUS IS FS-ESC.
009400 
009500*     CIERRE DEL MOTOR (RESULT-FILE DE PGMINFER), LEIDO COMO
009600*     ENTRADA EN ESTE PASO PARA COMPARAR CONTRA LA PREDICCION.
009700     SELECT RESULT-FILE   ASSIGN DDCIERR
009800     FILE STATUS IS FS-RES.
009900 
010000*     UN REGISTRO DE SCORE POR ESCENARIO; LO CONSUME PGMRPORT
010100*     EN EL PASO SIGUIENTE DE LA CADENA.
010200     SELECT SCORE-FILE    ASSIGN DDSCORE
010300     FILE STATUS IS FS-SCR.
010400 
010500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010600 DATA DIVISION.
010700*     REG-ESCENARIO Y REG-CIERRE SON LOS MISMOS LAYOUTS CRUDOS
010800*     QUE PGMINFER USA PARA LOS MISMOS DOS ARCHIVOS.
010900 FILE SECTION.
011000 
011100*     LAYOUT REAL EN SCENREC (COPY AL FINAL DE WORKING-STORAGE).
011200 FD  SCENARIO-FILE
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500 01  REG-ESCENARIO          PIC X(71).
011600 
011700*     LAYOUT REAL EN RSLTREC (COPY AL FINAL DE WORKING-STORAGE).
011800 FD  RESULT-FILE
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-CIERRE              PIC X(70).
012200 
012300*     LAYOUT REAL EN SCORREC (COPY AL FINAL DE WORKING-STORAGE).
012400 FD  SCORE-FILE
012500     BLOCK CONTAINS 0 RECORDS
012600     RECORDING MODE IS F.
012700 01  REG-SCORE               PIC X(54).
012800 
012900*     BANDERAS, CONTADORES Y AREAS DE INDICADORES DEL SCORER; LOS
013000*     LAYOUTS DE REGISTRO PROPIAMENTE DICHOS VIENEN POR COPY.
013100 WORKING-STORAGE SECTION.
013200*=======================*
013300 
013400*----------- STATUS ARCHIVOS  -----------------------------------
013500 77  FS-ESC                  PIC XX       VALUE SPACES.
013600 77  FS-RES                  PIC XX       VALUE SPACES.
013700 77  FS-SCR                  PIC XX       VALUE SPACES.
013800 
013900*     FIN DE SCENARIO-FILE (LA PREDICCION); GOBIERNA EL
014000*     PERFORM ... UNTIL DEL LAZO PRINCIPAL EN MAIN-PROGRAM-I.
014100 77  WS-STATUS-FIN-ESC       PIC X        VALUE 'N'.
014200     88  WS-FIN-ESC                         VALUE 'Y'.
014300     88  WS-NO-FIN-ESC                      VALUE 'N'.
014400 
014500*     FIN DE RESULT-FILE (EL CIERRE DEL MOTOR); SE AGOTA ANTES
014600*     QUE SCENARIO-FILE SI EL MOTOR TUVO MENOS ESCENARIOS.
014700 77  WS-STATUS-FIN-RES       PIC X        VALUE 'N'.
014800     88  WS-FIN-RES                         VALUE 'Y'.
014900     88  WS-NO-FIN-RES                      VALUE 'N'.
015000 
015100*----------- VARIABLES DE CORTE DE CONTROL -----------------------
015200*     NOMBRE DEL ESCENARIO EN CURSO; CUANDO CAMBIA EN
015300*     2000-PROCESO-I SE DISPARA EL CORTE DE CONTROL.
015400 77  WS-ESCENARIO-ANT        PIC X(30)    VALUE SPACES.
015500 
015600*----------- CONTADORES (TODOS COMP) -----------------------------
015700*     CONTADOR SOLO PARA EL DISPLAY FINAL; NO AFECTA EL SCORE.
015800 77  WS-ESCENARIO-CANT       PIC S9(4) COMP VALUE ZERO.
015900*     LOS TRES CONTADORES DE ABAJO SE REINICIAN POR ESCENARIO
016000*     EN 3400-COMPUTAR-METRICAS-I, NO SON ACUMULADOS DEL PASO.
016100 77  WS-TP-CANT              PIC S9(4) COMP VALUE ZERO.
016200 77  WS-FP-CANT              PIC S9(4) COMP VALUE ZERO.
016300 77  WS-FN-CANT              PIC S9(4) COMP VALUE ZERO.
016400*     INDICE FIJO (WS-IX-xxx DE FACTTAB) DEL HECHO QUE SE ESTA
016500*     CONSULTANDO EN EL MOMENTO.
016600 77  WS-IX-OBJETIVO          PIC S9(4) COMP VALUE ZERO.
016700 77  WS-IX-ENCONTRADO        PIC S9(4) COMP VALUE ZERO.
016800*     COPIAS DE TRABAJO DE LOS DOS INDICADORES QUE LE TOCAN A UN
016900*     MISMO HECHO, USADAS POR 3420-SUMAR-CATEGORIA-I PARA NO
017000*     REPETIR EL ADD A WS-TP-CANT/WS-FP-CANT/WS-FN-CANT 12 VECES.
017100 77  WS-MF-ACTUAL            PIC X        VALUE 'N'.
017200 77  WS-PF-ACTUAL            PIC X        VALUE 'N'.
017300 
017400*----------- AREA DE TRABAJO PARA BUSQUEDA / NORMALIZACION -------
017500*     COPIA DEL HECHO A BUSCAR EN FACTTAB, YA NORMALIZADO POR
017600*     3300-NORMALIZAR-I SI VINO DE LA PREDICCION.
017700 77  WS-TEXTO-BUSCAR         PIC X(40)    VALUE SPACES.
017800 
017900*----------- INDICADORES DE PRESENCIA DE LA PREDICCION -----------
018000*     UN CAMPO PIC X POR HECHO DE FACTTAB (MISMO ORDEN
018100*     LEXICOGRAFICO), SEGUN SI LA PREDICCION DEL ESCENARIO ACTUAL
018200*     LO TRAE O NO; WS-PF-AREA-R REDEFINE EL GRUPO CON UN NOMBRE
018300*     POR HECHO, IGUAL QUE WS-FP-AREA-R DE PGMINFER.
018400 01  WS-PF-AREA              PIC X(25)    VALUE ALL 'N'.
018500 01  WS-PF-AREA-R REDEFINES WS-PF-AREA.
018600     03  WS-PF-AKT-SER473-P      PIC X.
018700     03  WS-PF-AKT-THR308-P      PIC X.
018800     03  WS-PF-AKT-ACTIVA        PIC X.
018900     03  WS-PF-AKT-INACTIVA      PIC X.
019000     03  WS-PF-APOPTOSIS-ALTA    PIC X.
019100     03  WS-PF-APOPTOSIS-BAJA    PIC X.
019200     03  WS-PF-BETACAT-BASAL     PIC X.
019300     03  WS-PF-BETACAT-BAJA      PIC X.
019400     03  WS-PF-BETACAT-ALTA      PIC X.
019500     03  WS-PF-DCOMPLEX-ALTA     PIC X.
019600     03  WS-PF-DCOMPLEX-BAJA     PIC X.
019700     03  WS-PF-FRIZZLED-PRES     PIC X.
019800     03  WS-PF-GF-PRESENTE       PIC X.
019900     03  WS-PF-GF-OFF            PIC X.
020000     03  WS-PF-GSK3-ACTIVA       PIC X.
020100     03  WS-PF-GSK3-INACTIVA     PIC X.
020200     03  WS-PF-LRP6-PRESENTE     PIC X.
020300     03  WS-PF-LRP6-SER-INTACTO  PIC X.
020400     03  WS-PF-LRP6-SER-P        PIC X.
020500     03  WS-PF-LRP6-ACTIVO       PIC X.
020600     03  WS-PF-PI3K-ACTIVO       PIC X.
020700     03  WS-PF-RTK-PRESENTE      PIC X.
020800     03  WS-PF-SIGNALOSOMA-FORM  PIC X.
020900     03  WS-PF-WNT-PRESENTE      PIC X.
021000     03  WS-PF-WNT-OFF           PIC X.
021100
021200*----------- INDICADORES DE PRESENCIA DEL CIERRE DEL MOTOR -------
021300*     MISMA IDEA QUE LA DE ARRIBA, PERO CARGADA DESDE EL CIERRE
021400*     DEL MOTOR (RESULT-FILE) EN 2310-PROCESAR-CIERRE-I.
021500 01  WS-MF-AREA              PIC X(25)    VALUE ALL 'N'.
021600 01  WS-MF-AREA-R REDEFINES WS-MF-AREA.
021700     03  WS-MF-AKT-SER473-P      PIC X.
021800     03  WS-MF-AKT-THR308-P      PIC X.
021900     03  WS-MF-AKT-ACTIVA        PIC X.
022000     03  WS-MF-AKT-INACTIVA      PIC X.
022100     03  WS-MF-APOPTOSIS-ALTA    PIC X.
022200     03  WS-MF-APOPTOSIS-BAJA    PIC X.
022300     03  WS-MF-BETACAT-BASAL     PIC X.
022400     03  WS-MF-BETACAT-BAJA      PIC X.
022500     03  WS-MF-BETACAT-ALTA      PIC X.
022600     03  WS-MF-DCOMPLEX-ALTA     PIC X.
022700     03  WS-MF-DCOMPLEX-BAJA     PIC X.
022800     03  WS-MF-FRIZZLED-PRES     PIC X.
022900     03  WS-MF-GF-PRESENTE       PIC X.
023000     03  WS-MF-GF-OFF            PIC X.
023100     03  WS-MF-GSK3-ACTIVA       PIC X.
023200     03  WS-MF-GSK3-INACTIVA     PIC X.
023300     03  WS-MF-LRP6-PRESENTE     PIC X.
023400     03  WS-MF-LRP6-SER-INTACTO  PIC X.
023500     03  WS-MF-LRP6-SER-P        PIC X.
023600     03  WS-MF-LRP6-ACTIVO       PIC X.
023700     03  WS-MF-PI3K-ACTIVO       PIC X.
023800     03  WS-MF-RTK-PRESENTE      PIC X.
023900     03  WS-MF-SIGNALOSOMA-FORM  PIC X.
024000     03  WS-MF-WNT-PRESENTE      PIC X.
024100     03  WS-MF-WNT-OFF           PIC X.
024200
024300*----------- SUBCONJUNTO DE EVALUACION (12 HECHOS, BIO-0063) ----- BIO0063
024400*     LOS 12 HECHOS DE ABAJO SON LOS QUE EL AREA DE
024500*     BIOINFORMATICA CONSIDERA OBSERVABLES EN UN ENSAYO DE
024600*     LABORATORIO REAL; LOS OTROS 13 DE FACTTAB SON HECHOS
024700*     INTERMEDIOS DE LA CASCADA QUE EL MOTOR NECESITA PARA LLEGAR
024800*     A LOS 12 DE ABAJO, PERO QUE NINGUN ENSAYO MIDE
024900*     DIRECTAMENTE. POR ESO EL SCORE SOLO SE CALCULA SOBRE ESOS
025000*     12 (EN 3410-COMPARAR-EVAL-I, UN IF POR HECHO, SIN TABLA),
025100*     AUNQUE LAS CONTRADICCIONES (BIO-0067) SE REVISAN SOBRE LOS
025200*     25 HECHOS COMPLETOS.
025300*-----------------------------------------------------------------
025400 
025500*-----------------------------------------------------------------
025600*              GLOSARIO DE METRICAS DE ESTE PROGRAMA
025700*
025800*     TP (VERDADERO POSITIVO) - EL MOTOR INFIRIO EL HECHO Y LA
025900*     PREDICCION TAMBIEN LO TRAE.
026000*     FP (FALSO POSITIVO) - LA PREDICCION TRAE EL HECHO PERO EL
026100*     MOTOR NO LO INFIRIO.
026200*     FN (FALSO NEGATIVO) - EL MOTOR INFIRIO EL HECHO PERO LA
026300*     PREDICCION NO LO TRAE.
026400*     PRECISION - DE TODO LO QUE LA PREDICCION AFIRMO, QUE
026500*     FRACCION EFECTIVAMENTE COINCIDE CON EL MOTOR (TP / (TP+FP)).
026600*     RECALL - DE TODO LO QUE EL MOTOR INFIRIO, QUE FRACCION LA
026700*     PREDICCION LOGRO CUBRIR (TP / (TP+FN)).
026800*     F1 - PROMEDIO ARMONICO DE PRECISION Y RECALL, UN SOLO
026900*     NUMERO PARA COMPARAR PREDICCIONES ENTRE SI.
027000*-----------------------------------------------------------------
027100*----------- METRICAS DEL ESCENARIO (CUATRO DECIMALES) -----------
027200*     PRECISION, RECALL Y F1 DEL ESCENARIO; SE CALCULAN DE
027300*     NUEVO EN CADA CORTE DE CONTROL, NO SE ACUMULAN.
027400 01  WS-AREA-METRICAS.
027500     03  WS-PRECISION        PIC 9V9(04)  VALUE ZERO.
027600     03  WS-RECALL           PIC 9V9(04)  VALUE ZERO.
027700     03  WS-F1               PIC 9V9(04)  VALUE ZERO.
027800*     REDEFINE USADO SOLO SI ALGUN DISPLAY FUTURO QUIERE MOVER
027900*     LAS TRES METRICAS DE UN SAQUE, SIN NOMBRARLAS UNA POR UNA.
028000 01  WS-AREA-METRICAS-R REDEFINES WS-AREA-METRICAS.
028100     03  WS-METRICAS-01      PIC 9V9(04).
028200     03  WS-METRICAS-02      PIC 9V9(04).
028300     03  WS-METRICAS-03      PIC 9V9(04).
028400 
028500*----------- FORMATEO PARA PANTALLA ------------------------------
028600*     LOS CUATRO CAMPOS EDITADOS DE ABAJO SON SOLO PARA LOS
028700*     DISPLAY DE CONTROL; NO SE GRABAN EN SCORE-FILE.
028800 77  WS-ESCEN-PRINT           PIC ZZZ9     VALUE ZEROES.
028900 77  WS-TP-PRINT              PIC ZZZ9     VALUE ZEROES.
029000 77  WS-FP-PRINT              PIC ZZZ9     VALUE ZEROES.
029100 77  WS-FN-PRINT              PIC ZZZ9     VALUE ZEROES.
029200 
029300*/////////// COPYS /////////////////////////////////////////////
029400*     LAS CUATRO COPY DE ABAJO TRAEN LOS LAYOUTS REALES DE LOS
029500*     TRES ARCHIVOS DEL PASO MAS EL VOCABULARIO DE HECHOS.
029600     COPY SCENREC.
029700     COPY FACTTAB.
029800     COPY RSLTREC.
029900     COPY SCORREC.
030000*///////////////////////////////////////////////////////////////
030100 
030200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030300 PROCEDURE DIVISION.
030400*-----------------------------------------------------------------
030500*              CONVENCIONES DE ESTE PROGRAMA
030600*
030700*     NUMERACION DE PARRAFOS IGUAL QUE PGMINFER: 1000 INICIO,
030800*     2000 LECTURA/CORTE DE CONTROL, 3000 CALCULO, 4000
030900*     CONTRADICCIONES, 9999 CIERRE. CADA PARRAFO -I TIENE SU
031000*     PAR -F. EXIT PARA PODER USAR PERFORM ... THRU.
031100*     TODO SUBINDICE Y CONTADOR ES COMP, SIN EXCEPCION.
031200*-----------------------------------------------------------------
031300 
031400*-----------------------------------------------------------------
031500*              INDICE DE PARRAFOS DE ESTE PROGRAMA
031600*
031700*     MAIN-PROGRAM-I            - ORQUESTA TODO EL PASO.
031800*     1000-INICIO-I             - APERTURAS Y PRIMERA LECTURA.
031900*     2000-PROCESO-I            - LAZO PRINCIPAL / CORTE.
032000*     2100-LEER-ESC-I           - LECTURA DE SCENARIO-FILE.
032100*     2150-LEER-RES-I           - LECTURA DE RESULT-FILE.
032200*     2200-CORTE-ESCENARIO-I    - CIERRE DE UN ESCENARIO.
032300*     2300-CARGAR-CIERRE-I      - CONSUME RESULT-FILE DEL ESCEN.
032400*     2600-INICIALIZAR-ESCEN-I  - LIMPIA LOS DOS GRUPOS DE HECHOS.
032500*     2700-CLASIFICAR-PRED-I    - CLASIFICA UN REGISTRO 'P'.
032600*     3300-NORMALIZAR-I         - MAPA DE SINONIMOS DE PREDICCION.
032700*     3800-BUSCAR-INDICE-I      - BUSCA UN HECHO EN FACTTAB.
032800*     3850-MARCAR-MOTOR-I       - MARCA PRESENCIA EN WS-MF-AREA.
032900*     3860-MARCAR-PRED-I        - MARCA PRESENCIA EN WS-PF-AREA.
033000*     3400-COMPUTAR-METRICAS-I  - TP/FP/FN Y ESCRITURA DEL SCORE.
033100*     3420-SUMAR-CATEGORIA-I    - CLASIFICA UN HECHO EN TP/FN/FP.
033200*     3500-CALC-METRICAS-I      - PRECISION/RECALL/F1.
033300*     3600-ESCRIBIR-SCORE-I     - WRITE A SCORE-FILE.
033400*     4100-CONTRA-INTERNA-I     - 7 PARES DENTRO DE LA PREDICCION.
033500*     4200-CONTRA-CRUZADA-I     - 7 PARES MOTOR VS. PREDICCION.
033600*     9999-FINAL-I              - ESTADISTICAS Y CIERRE FINAL.
033700*-----------------------------------------------------------------
033800*-----------------------------------------------------------------
033900*     PROCEDIMIENTO DE RERUN (BIO-0142)
034000*
034100*     ESTE PASO TAMPOCO LLEVA CHECKPOINT; SI TERMINA MAL, EL
034200*     OPERADOR BORRA SCORE-FILE Y CORRE DE NUEVO DESDE EL PRIMER
034300*     REGISTRO DE SCENARIO-FILE Y RESULT-FILE. COMO LAS DOS
034400*     AREAS WS-PF-AREA Y WS-MF-AREA SE REINICIALIZAN POR ESCENARIO EN
034500*     2600-INICIALIZAR-ESCEN-I, UN RERUN COMPLETO PRODUCE
034600*     EXACTAMENTE EL MISMO SCORE-FILE QUE LA CORRIDA ORIGINAL.
034700*-----------------------------------------------------------------
034800*-----------------------------------------------------------------
034900*     RELACION CON LOS OTROS DOS PASOS DE LA CADENA
035000*
035100*     PGMINFER CORRE PRIMERO Y DEJA RESULT-FILE (EL CIERRE DE
035200*     CADA ESCENARIO) Y CONTRA-FILE (SUS PROPIAS CONTRADICCIONES,
035300*     QUE NO TIENEN NADA QUE VER CON LAS DE ESTE PROGRAMA).
035400*     PGMEVSCO (ESTE PROGRAMA) LEE RESULT-FILE Y LO COMPARA
035500*     CONTRA LA PREDICCION DEL MISMO SCENARIO-FILE, Y DEJA
035600*     SCORE-FILE. PGMRPORT CORRE AL FINAL Y CONSOLIDA SCORE-FILE
035700*     EN EL REPORTE IMPRESO DE LA TANDA COMPLETA.
035800*-----------------------------------------------------------------
035900 MAIN-PROGRAM-I.
036000 
036100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
036200     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
036300                               UNTIL WS-FIN-ESC.
036400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
036500 
036600*     GOBACK SIMPLE; EL RETURN-CODE YA QUEDO EN 9999 EN EL
036700*     PARRAFO QUE DETECTO EL ERROR, SI LO HUBO.
036800 MAIN-PROGRAM-F.  GOBACK.
036900 
037000*-----------------------------------------------------------------
037100*     RESUMEN PARA EL MANTENEDOR
037200*
037300*     ESTE PROGRAMA COMPARA, ESCENARIO POR ESCENARIO, LO QUE EL
037400*     MOTOR INFIRIO (RESULT-FILE) CONTRA LO QUE LA PREDICCION
037500*     DECIA QUE IBA A PASAR (LOS REGISTROS 'P' DE SCENARIO-FILE),
037600*     Y DEJA UN REGISTRO DE SCORE POR ESCENARIO. NO CORRE
037700*     NINGUNA REGLA NI TOCA RESULT-FILE; ESO YA LO HIZO PGMINFER
037800*     MAS ARRIBA EN LA CADENA.
037900*-----------------------------------------------------------------
038000 
038100 
038200*-----------------------------------------------------------------
038300*-----------------------------------------------------------------
038400*              CASOS DE PRUEBA Y LIMITES CONOCIDOS
038500*
038600*     - ESCENARIO SIN NINGUN REGISTRO 'P': LA TABLA DE PREDICCION
038700*       QUEDA TODA EN 'N' Y TODOS LOS HECHOS DEL SUBCONJUNTO QUE
038800*       EL MOTOR SI INFIRIO CUENTAN COMO FN.
038900*     - ESCENARIO SIN REGISTROS EN RESULT-FILE (EL MOTOR NO
039000*       DISPARO NADA): TODOS LOS HECHOS PREDICHOS DEL SUBCONJUNTO
039100*       CUENTAN COMO FP.
039200*     - PREDICCION QUE REPITE EL MISMO HECHO DOS VECES: LA TABLA
039300*       PARALELA ES 'Y'/'N', NO UN CONTADOR, ASI QUE LA SEGUNDA
039400*       OCURRENCIA NO SUMA NADA DE MAS.
039500*-----------------------------------------------------------------
039600*-----------------------------------------------------------------
039700*     PREGUNTAS FRECUENTES (CONTINUACION)
039800*
039900*     PREGUNTA - LAS SIETE CONTRADICCIONES SE GRABAN EN ALGUN
040000*     ARCHIVO, IGUAL QUE CONTRA-FILE DE PGMINFER.
040100*     RESPUESTA - NO; ESTE PASO SOLO LAS INFORMA POR DISPLAY. SI
040200*     ALGUN DIA SE NECESITA UN ARCHIVO DE CONTRADICCIONES DE
040300*     EVALUACION, ES UN CAMBIO NUEVO, NO ALGO QUE YA EXISTA.
040400*
040500*     PREGUNTA - QUE PASA SI WS-TEXTO-BUSCAR NO SE ENCUENTRA EN
040600*     FACTTAB DESPUES DE NORMALIZAR.
040700*     RESPUESTA - SE AVISA POR DISPLAY (BIO-0107) Y EL REGISTRO
040800*     SE IGNORA; NO CUENTA NI COMO TP, NI COMO FP, NI COMO FN,
040900*     PORQUE NO PERTENECE A NINGUN INDICE VALIDO DE LA TABLA.
041000*-----------------------------------------------------------------
041100 1000-INICIO-I.
041200 
041300*     LAS DOS BANDERAS ARRANCAN EN 'NO FIN'; SE PONEN EN TRUE
041400*     DESDE EL ERROR DE OPEN DE CUALQUIERA DE LOS TRES ARCHIVOS
041500*     O DESDE LA PRIMERA LECTURA SI EL ARCHIVO YA VIENE VACIO.
041600     SET WS-NO-FIN-ESC TO TRUE.
041700     SET WS-NO-FIN-RES TO TRUE.
041800 
041900*     LOS TRES ARCHIVOS SE ABREN ANTES DE LA PRIMERA LECTURA;
042000*     UN ERROR DE OPEN DEJA WS-FIN-ESC EN TRUE Y EL LAZO
042100*     PRINCIPAL NO LLEGA A EJECUTAR NINGUN ESCENARIO.
042200     OPEN INPUT SCENARIO-FILE.
042300*     UN ERROR DE OPEN SE AVISA POR PANTALLA Y SE CORTA EL
042400*     LAZO PRINCIPAL SIN INTENTAR LEER NADA.
042500     IF FS-ESC IS NOT EQUAL '00'
042600        DISPLAY '* ERROR EN OPEN SCENARIO-FILE = ' FS-ESC
042700        SET WS-FIN-ESC TO TRUE
042800     END-IF.
042900 
043000*     SI ESTE OPEN FALLA, EL PASO NO PUEDE COMPARAR NADA; SE
043100*     DEJA EL RETURN-CODE EN 9999 ADEMAS DE CORTAR EL LAZO.
043200     OPEN INPUT RESULT-FILE.
043300*     ADEMAS DE CORTAR EL LAZO, SE DEJA EL RETURN-CODE EN 9999
043400*     PARA QUE EL JCL DETECTE EL PROBLEMA.
043500     IF FS-RES IS NOT EQUAL '00'
043600        DISPLAY '* ERROR EN OPEN RESULT-FILE = ' FS-RES
043700        MOVE 9999 TO RETURN-CODE
043800        SET WS-FIN-ESC TO TRUE
043900     END-IF.
044000 
044100*     SCORE-FILE SE ABRE SIEMPRE, AUNQUE LOS DOS ARCHIVOS DE
044200*     ENTRADA VENGAN VACIOS, PARA QUE PGMRPORT SIEMPRE
044300*     ENCUENTRE EL ARCHIVO CREADO (AUNQUE SEA SIN REGISTROS).
044400     OPEN OUTPUT SCORE-FILE.
044500*     SIN SCORE-FILE ABIERTO PARA ESCRITURA, NO TIENE SENTIDO
044600*     SEGUIR; SE CORTA EL LAZO DE LA MISMA FORMA.
044700     IF FS-SCR IS NOT EQUAL '00'
044800        DISPLAY '* ERROR EN OPEN SCORE-FILE = ' FS-SCR
044900        MOVE 9999 TO RETURN-CODE
045000        SET WS-FIN-ESC TO TRUE
045100     END-IF.
045200 
045300*     PRIMERA LECTURA DE LOS DOS ARCHIVOS DE ENTRADA, IGUAL A
045400*     LA QUE SE REPITE DENTRO DEL LAZO DE 2000-PROCESO-I.
045500     PERFORM 2100-LEER-ESC-I THRU 2100-LEER-ESC-F.
045600     PERFORM 2150-LEER-RES-I THRU 2150-LEER-RES-F.
045700 
045800*     CASO LIMITE: ARCHIVO DE ESCENARIOS VACIO. SCORE-FILE
045900*     QUEDA ABIERTO Y SIN REGISTROS, RESULTADO VALIDO PARA
046000*     PGMRPORT (CERO ESCENARIOS EVALUADOS).
046100     IF WS-FIN-ESC
046200        DISPLAY '* ARCHIVO ESCENARIOS VACIO EN INICIO'
046300     ELSE
046400*     PRIMER ESCENARIO DEL ARCHIVO: SE FIJA COMO 'ANTERIOR' Y
046500*     SE INICIALIZAN LAS TABLAS ANTES DE CLASIFICAR EL PRIMER
046600*     REGISTRO LEIDO.
046700        MOVE SCEN-NOMBRE TO WS-ESCENARIO-ANT
046800        PERFORM 2600-INICIALIZAR-ESCEN-I
046900           THRU 2600-INICIALIZAR-ESCEN-F
047000        PERFORM 2700-CLASIFICAR-PRED-I
047100           THRU 2700-CLASIFICAR-PRED-F
047200     END-IF.
047300 
047400 1000-INICIO-F.  EXIT.
047500 
047600 
047700*-----------------------------------------------------------------
047800 2000-PROCESO-I.
047900 
048000     PERFORM 2100-LEER-ESC-I THRU 2100-LEER-ESC-F.
048100 
048200*     FIN DE ARCHIVO: SE CIERRA EL ULTIMO ESCENARIO PENDIENTE
048300*     ANTES DE SALIR DEL LAZO PRINCIPAL.
048400     IF WS-FIN-ESC
048500        PERFORM 2200-CORTE-ESCENARIO-I
048600           THRU 2200-CORTE-ESCENARIO-F
048700     ELSE
048800*     MISMO ESCENARIO QUE EL REGISTRO ANTERIOR: SOLO SE
048900*     CLASIFICA EL REGISTRO, TODAVIA NO HAY CORTE DE CONTROL.
049000        IF SCEN-NOMBRE IS EQUAL WS-ESCENARIO-ANT
049100           PERFORM 2700-CLASIFICAR-PRED-I
049200              THRU 2700-CLASIFICAR-PRED-F
049300*     CAMBIO DE NOMBRE DE ESCENARIO: SE CIERRA EL ANTERIOR, SE
049400*     REINICIALIZAN LOS DOS GRUPOS DE INDICADORES Y SE ARRANCA EL
049500*     ESCENARIO NUEVO CON EL REGISTRO QUE RECIEN SE LEYO.
049600        ELSE
049700           PERFORM 2200-CORTE-ESCENARIO-I
049800              THRU 2200-CORTE-ESCENARIO-F
049900           MOVE SCEN-NOMBRE TO WS-ESCENARIO-ANT
050000           PERFORM 2600-INICIALIZAR-ESCEN-I
050100              THRU 2600-INICIALIZAR-ESCEN-F
050200           PERFORM 2700-CLASIFICAR-PRED-I
050300              THRU 2700-CLASIFICAR-PRED-F
050400        END-IF
050500     END-IF.
050600 
050700 2000-PROCESO-F.  EXIT.
050800 
050900 
051000*-----------------------------------------------------------------
051100 2100-LEER-ESC-I.
051200 
051300*     IGUAL QUE 2100-LEER-I DE PGMINFER; LA UNICA DIFERENCIA
051400*     ES EL NOMBRE DE LA BANDERA DE FIN (WS-FIN-ESC EN VEZ DE
051500*     WS-FIN-LECTURA, PORQUE ESTE PROGRAMA TIENE DOS BANDERAS).
051600     READ SCENARIO-FILE INTO WS-REG-ESCENARIO.
051700 
051800     EVALUATE FS-ESC
051900*     '00' SIGUE, '10' ES FIN DE ARCHIVO NORMAL, CUALQUIER OTRO
052000*     VALOR DE FS-ESC ES UN ERROR DE I/O PROPIAMENTE DICHO.
052100        WHEN '00'
052200           CONTINUE
052300        WHEN '10'
052400           SET WS-FIN-ESC TO TRUE
052500        WHEN OTHER
052600           DISPLAY '*ERROR EN LECTURA SCENARIO-FILE : ' FS-ESC
052700           MOVE 9999 TO RETURN-CODE
052800           SET WS-FIN-ESC TO TRUE
052900     END-EVALUATE.
053000 
053100 2100-LEER-ESC-F.  EXIT.
053200 
053300 
053400*-----------------------------------------------------------------
053500 2150-LEER-RES-I.
053600 
053700*     RESULT-FILE SE LEE SOLO SI TODAVIA NO LLEGO A SU FIN;
053800*     UNA VEZ AGOTADO, ESTE PARRAFO NO VUELVE A INTENTAR READ.
053900     IF WS-NO-FIN-RES
054000        READ RESULT-FILE INTO WS-REG-CIERRE
054100        EVALUATE FS-RES
054200*     MISMA REGLA DE FS-ESC, AHORA SOBRE FS-RES (RESULT-FILE).
054300           WHEN '00'
054400              CONTINUE
054500           WHEN '10'
054600              SET WS-FIN-RES TO TRUE
054700           WHEN OTHER
054800              DISPLAY '*ERROR EN LECTURA RESULT-FILE : ' FS-RES
054900              MOVE 9999 TO RETURN-CODE
055000              SET WS-FIN-RES TO TRUE
055100        END-EVALUATE
055200     END-IF.
055300 
055400 2150-LEER-RES-F.  EXIT.
055500 
055600 
055700*-----------------------------------------------------------------
055800*     REQUISITO DE ORDEN ENTRE SCENARIO-FILE Y RESULT-FILE
055900*
056000*     ESTE PROGRAMA NO HACE NINGUN SORT NI REORDENAMIENTO: DA
056100*     POR SUPUESTO QUE SCENARIO-FILE Y RESULT-FILE TRAEN LOS
056200*     ESCENARIOS EN EL MISMO ORDEN, PORQUE AMBOS SALEN DE LA
056300*     MISMA CORRIDA DE PGMINFER SOBRE LOS MISMOS DATOS DE
056400*     ENTRADA. SI ALGUN DIA SE INTERCALA OTRO PASO ENTRE
056500*     PGMINFER Y PGMEVSCO QUE PUEDA CAMBIAR ESE ORDEN, HAY QUE
056600*     AGREGAR UN SORT POR NOMBRE DE ESCENARIO ANTES DE ESTE
056700*     PASO; DE LO CONTRARIO EL CORTE DE CONTROL DE
056800*     2300-CARGAR-CIERRE-I QUEDA DESALINEADO Y LOS SCORES SALEN
056900*     MAL SIN QUE HAYA NINGUN ERROR DE ARCHIVO QUE LO AVISE.
057000*-----------------------------------------------------------------
057100*---- CORTE DE CONTROL POR ESCENARIO (BIO-0052) ------------------ BIO0052
057200 2200-CORTE-ESCENARIO-I.
057300 
057400*     CONTADOR DE CONTROL; EL SCORE PROPIAMENTE DICHO SE ARMA
057500*     MAS ABAJO, EN 3400-COMPUTAR-METRICAS-I.
057600     ADD 1 TO WS-ESCENARIO-CANT.
057700 
057800*     CONSUME DE RESULT-FILE TODOS LOS REGISTROS DEL ESCENARIO
057900*     QUE SE ESTA CERRANDO ANTES DE CALCULAR NADA.
058000     PERFORM 2300-CARGAR-CIERRE-I THRU 2300-CARGAR-CIERRE-F.
058100 
058200*     LINEA DE SEPARACION POR ESCENARIO EN LA SALIDA DE
058300*     CONSOLA, IGUAL DE ESPIRITU QUE EL DISPLAY DE PGMINFER.
058400     DISPLAY ' '.
058500     DISPLAY '------------------------------------------------'.
058600     DISPLAY 'ESCENARIO (SCORE): ' WS-ESCENARIO-ANT.
058700 
058800*     TP / FP / FN, PRECISION / RECALL / F1 Y EL WRITE A
058900*     SCORE-FILE, TODO EN ESTE UNICO PERFORM.
059000     PERFORM 3400-COMPUTAR-METRICAS-I
059100        THRU 3400-COMPUTAR-METRICAS-F.
059200*     LAS CONTRADICCIONES SE INFORMAN POR DISPLAY, NUNCA
059300*     AFECTAN TP/FP/FN NI EL REGISTRO DE SCORE-FILE.
059400     PERFORM 4100-CONTRA-INTERNA-I THRU 4100-CONTRA-INTERNA-F.
059500     PERFORM 4200-CONTRA-CRUZADA-I THRU 4200-CONTRA-CRUZADA-F.
059600 
059700 2200-CORTE-ESCENARIO-F.  EXIT.
059800 
059900 
060000*---- CARGA DEL CIERRE DEL MOTOR PARA EL ESCENARIO ACTUAL --------
060100*     RESULT-FILE TRAE LOS ESCENARIOS EN EL MISMO ORDEN QUE
060200*     SCENARIO-FILE; SE CONSUME MIENTRAS EL NOMBRE COINCIDA.
060300 2300-CARGAR-CIERRE-I.
060400 
060500*     SE DETIENE AL CAMBIAR DE ESCENARIO EN RESULT-FILE O AL
060600*     AGOTARSE EL ARCHIVO, LO QUE OCURRA PRIMERO.
060700     PERFORM 2310-PROCESAR-CIERRE-I THRU 2310-PROCESAR-CIERRE-F
060800        UNTIL WS-FIN-RES
060900           OR RES-NOMBRE IS NOT EQUAL WS-ESCENARIO-ANT.
061000 
061100 2300-CARGAR-CIERRE-F.  EXIT.
061200 
061300 2310-PROCESAR-CIERRE-I.
061400 
061500*     EL CIERRE DEL MOTOR NO SE NORMALIZA: PGMINFER YA ESCRIBE
061600*     LOS NOMBRES CANONICOS DE FACTTAB EN RESULT-FILE.
061700     MOVE RES-FACT-ID TO WS-TEXTO-BUSCAR.
061800     PERFORM 3800-BUSCAR-INDICE-I THRU 3800-BUSCAR-INDICE-F.
061900*     UN HECHO DEL CIERRE QUE NO ESTA EN FACTTAB SERIA UN
062000*     ERROR DE VOCABULARIO ENTRE PASOS; NO SE VIO NUNCA EN
062100*     PRODUCCION Y POR ESO NO TIENE DISPLAY PROPIO.
062200     IF WS-IX-ENCONTRADO NOT EQUAL ZERO
062300        PERFORM 3850-MARCAR-MOTOR-I THRU 3850-MARCAR-MOTOR-F
062400     END-IF.
062500 
062600     PERFORM 2150-LEER-RES-I THRU 2150-LEER-RES-F.
062700 
062800 2310-PROCESAR-CIERRE-F.  EXIT.
062900 
063000 
063100*-----------------------------------------------------------------
063200*     POR QUE WS-ESCENARIO-ANT Y NO UNA COMPARACION DIRECTA
063300*
063400*     WS-ESCENARIO-ANT GUARDA EL NOMBRE DEL ESCENARIO QUE SE
063500*     ESTA PROCESANDO; SE USA EN VEZ DE COMPARAR DIRECTAMENTE
063600*     ESC-NOMBRE PORQUE PARA CUANDO SE DETECTA EL CAMBIO DE
063700*     ESCENARIO EN 2100-LEER-ESC-I EL REGISTRO SIGUIENTE YA
063800*     ESTA LEIDO EN EL BUFFER; SIN ESTA VARIABLE INTERMEDIA SE
063900*     PERDERIA EL NOMBRE DEL ESCENARIO QUE TODAVIA FALTA CERRAR.
064000*-----------------------------------------------------------------
064100*---- INICIALIZACION DEL ESCENARIO ACTUAL ------------------------
064200*     SE LLAMA UNA VEZ POR ESCENARIO, ANTES DE CLASIFICAR EL
064300*     PRIMER REGISTRO 'P' DE ESE ESCENARIO.
064400*-----------------------------------------------------------------
064500*     CONTROL DE CALIDAD DE LA PREDICCION (RECORDATORIO)
064600*
064700*     UNA PREDICCION PERFECTA (TP=12, FP=0, FN=0) DA PRECISION,
064800*     RECALL Y F1 IGUALES A 1.0000; UNA PREDICCION VACIA (SIN
064900*     NINGUN REGISTRO 'P' DEL SUBCONJUNTO) DA LAS TRES METRICAS
065000*     EN 0.0000 POR LA GUARDA DE DENOMINADOR CERO (BIO-0095),
065100*     NO UN ABEND. ESTOS DOS CASOS SON LOS QUE SE USAN PARA
065200*     PROBAR ESTE PROGRAMA DESPUES DE CUALQUIER CAMBIO.
065300*-----------------------------------------------------------------
065400 2600-INICIALIZAR-ESCEN-I.
065500
065600*     LIMPIA LOS DOS INDICADORES DE PRESENCIA (PREDICCION Y
065700*     MOTOR) ANTES DE ARRANCAR UN ESCENARIO NUEVO.
065800     PERFORM 2610-LIMPIAR-HECHO-I THRU 2610-LIMPIAR-HECHO-F.
065900
066000 2600-INICIALIZAR-ESCEN-F.  EXIT.
066100
066200 2610-LIMPIAR-HECHO-I.
066300
066400*     UN MOVE POR HECHO DE FACTTAB, POR LAS DOS AREAS; MISMO
066500*     ORDEN LEXICOGRAFICO QUE WS-PF-AREA-R / WS-MF-AREA-R.
066600     MOVE 'N' TO WS-PF-AKT-SER473-P.
066700     MOVE 'N' TO WS-PF-AKT-THR308-P.
066800     MOVE 'N' TO WS-PF-AKT-ACTIVA.
066900     MOVE 'N' TO WS-PF-AKT-INACTIVA.
067000     MOVE 'N' TO WS-PF-APOPTOSIS-ALTA.
067100     MOVE 'N' TO WS-PF-APOPTOSIS-BAJA.
067200     MOVE 'N' TO WS-PF-BETACAT-BASAL.
067300     MOVE 'N' TO WS-PF-BETACAT-BAJA.
067400     MOVE 'N' TO WS-PF-BETACAT-ALTA.
067500     MOVE 'N' TO WS-PF-DCOMPLEX-ALTA.
067600     MOVE 'N' TO WS-PF-DCOMPLEX-BAJA.
067700     MOVE 'N' TO WS-PF-FRIZZLED-PRES.
067800     MOVE 'N' TO WS-PF-GF-PRESENTE.
067900     MOVE 'N' TO WS-PF-GF-OFF.
068000     MOVE 'N' TO WS-PF-GSK3-ACTIVA.
068100     MOVE 'N' TO WS-PF-GSK3-INACTIVA.
068200     MOVE 'N' TO WS-PF-LRP6-PRESENTE.
068300     MOVE 'N' TO WS-PF-LRP6-SER-INTACTO.
068400     MOVE 'N' TO WS-PF-LRP6-SER-P.
068500     MOVE 'N' TO WS-PF-LRP6-ACTIVO.
068600     MOVE 'N' TO WS-PF-PI3K-ACTIVO.
068700     MOVE 'N' TO WS-PF-RTK-PRESENTE.
068800     MOVE 'N' TO WS-PF-SIGNALOSOMA-FORM.
068900     MOVE 'N' TO WS-PF-WNT-PRESENTE.
069000     MOVE 'N' TO WS-PF-WNT-OFF.
069100     MOVE 'N' TO WS-MF-AKT-SER473-P.
069200     MOVE 'N' TO WS-MF-AKT-THR308-P.
069300     MOVE 'N' TO WS-MF-AKT-ACTIVA.
069400     MOVE 'N' TO WS-MF-AKT-INACTIVA.
069500     MOVE 'N' TO WS-MF-APOPTOSIS-ALTA.
069600     MOVE 'N' TO WS-MF-APOPTOSIS-BAJA.
069700     MOVE 'N' TO WS-MF-BETACAT-BASAL.
069800     MOVE 'N' TO WS-MF-BETACAT-BAJA.
069900     MOVE 'N' TO WS-MF-BETACAT-ALTA.
070000     MOVE 'N' TO WS-MF-DCOMPLEX-ALTA.
070100     MOVE 'N' TO WS-MF-DCOMPLEX-BAJA.
070200     MOVE 'N' TO WS-MF-FRIZZLED-PRES.
070300     MOVE 'N' TO WS-MF-GF-PRESENTE.
070400     MOVE 'N' TO WS-MF-GF-OFF.
070500     MOVE 'N' TO WS-MF-GSK3-ACTIVA.
070600     MOVE 'N' TO WS-MF-GSK3-INACTIVA.
070700     MOVE 'N' TO WS-MF-LRP6-PRESENTE.
070800     MOVE 'N' TO WS-MF-LRP6-SER-INTACTO.
070900     MOVE 'N' TO WS-MF-LRP6-SER-P.
071000     MOVE 'N' TO WS-MF-LRP6-ACTIVO.
071100     MOVE 'N' TO WS-MF-PI3K-ACTIVO.
071200     MOVE 'N' TO WS-MF-RTK-PRESENTE.
071300     MOVE 'N' TO WS-MF-SIGNALOSOMA-FORM.
071400     MOVE 'N' TO WS-MF-WNT-PRESENTE.
071500     MOVE 'N' TO WS-MF-WNT-OFF.
071600
071700 2610-LIMPIAR-HECHO-F.  EXIT.
071800 
071900 
072000*---- CLASIFICACION DE UN REGISTRO DE ENTRADA (SOLO 'P' IMPORTA) -
072100*     SE LLAMA UNA VEZ POR CADA REGISTRO DE SCENARIO-FILE QUE
072200*     PERTENECE AL ESCENARIO EN CURSO.
072300 2700-CLASIFICAR-PRED-I.
072400 
072500*     SOLO LOS REGISTROS 'P' (PREDICCION) INTERESAN A ESTE
072600*     PROGRAMA; CUALQUIER OTRO TIPO DE REGISTRO SE IGNORA.
072700     IF SCEN-ES-PREDICHO
072800        MOVE SCEN-FACT-ID TO WS-TEXTO-BUSCAR
072900*     LA NORMALIZACION VA ANTES DE LA BUSQUEDA: EL MAPA DE
073000*     SINONIMOS TRADUCE NOMBRES VIEJOS DE PREDICCION AL
073100*     VOCABULARIO ACTUAL DE FACTTAB.
073200        PERFORM 3300-NORMALIZAR-I THRU 3300-NORMALIZAR-F
073300        PERFORM 3800-BUSCAR-INDICE-I THRU 3800-BUSCAR-INDICE-F
073400        IF WS-IX-ENCONTRADO NOT EQUAL ZERO
073500           PERFORM 3860-MARCAR-PRED-I THRU 3860-MARCAR-PRED-F
073600*     A DIFERENCIA DEL CIERRE DEL MOTOR, UNA PREDICCION SOBRE
073700*     UN HECHO DESCONOCIDO SI SE AVISA: SUELE SER UN ERROR DE
073800*     TIPEO EN EL ARCHIVO DE PREDICCIONES (BIO-0107).
073900        ELSE
074000           DISPLAY '* PREDICCION SOBRE HECHO DESCONOCIDO: '
074100                   SCEN-FACT-ID
074200        END-IF
074300     END-IF.
074400 
074500 2700-CLASIFICAR-PRED-F.  EXIT.
074600 
074700 
074800*---- NORMALIZACION POR MAPA DE SINONIMOS (BIO-0050) ------------- BIO0050
074900*     SOLO TRES COMPARACIONES FIJAS; SI WS-TEXTO-BUSCAR NO
075000*     COINCIDE CON NINGUNA, SIGUE IGUAL A COMO LLEGO.
075100 3300-NORMALIZAR-I.
075200 
075300*     TRES SINONIMOS FIJOS, HEREDADOS DE UNA VERSION VIEJA DEL
075400*     ARCHIVO DE PREDICCIONES QUE USABA NOMBRES DE __ACTIVITY__
075500*     EN VEZ DE __STATE__ PARA ESTOS TRES HECHOS.
075600     IF WS-TEXTO-BUSCAR EQUAL 'PI3K__ACTIVITY__UP'
075700        MOVE 'PI3K__STATE__ACTIVE' TO WS-TEXTO-BUSCAR
075800     END-IF.
075900 
076000     IF WS-TEXTO-BUSCAR EQUAL 'AKT__ACTIVITY__UP'
076100        MOVE 'AKT__STATE__ACTIVE' TO WS-TEXTO-BUSCAR
076200     END-IF.
076300 
076400     IF WS-TEXTO-BUSCAR EQUAL 'GSK3__ACTIVITY__DOWN'
076500        MOVE 'GSK3__STATE__INACTIVE' TO WS-TEXTO-BUSCAR
076600     END-IF.
076700 
076800 3300-NORMALIZAR-F.  EXIT.
076900 
077000 
077100*---- BUSQUEDA DE UN HECHO EN EL VOCABULARIO POR TEXTO -----------
077200*     BUSQUEDA LINEAL SOBRE LOS 25 HECHOS DE FACTTAB; SE USA
077300*     TANTO DESDE LA PREDICCION COMO DESDE EL CIERRE DEL MOTOR.
077400 3800-BUSCAR-INDICE-I.
077500
077600*     MISMA IDEA QUE 3800-BUSCAR-INDICE-I DE PGMINFER: UN
077700*     EVALUATE DE 25 RAMAS SOBRE LAS CONSTANTES DE FACTTAB, NUNCA
077800*     UNA TABLA CON SUBINDICE CORRIDO.
077900     MOVE ZERO TO WS-IX-ENCONTRADO.
078000
078100     EVALUATE WS-TEXTO-BUSCAR
078200        WHEN WS-FC-AKT-SER473-P      MOVE WS-IX-AKT-SER473-P
078300                                        TO WS-IX-ENCONTRADO
078400        WHEN WS-FC-AKT-THR308-P      MOVE WS-IX-AKT-THR308-P
078500                                        TO WS-IX-ENCONTRADO
078600        WHEN WS-FC-AKT-ACTIVA        MOVE WS-IX-AKT-ACTIVA
078700                                        TO WS-IX-ENCONTRADO
078800        WHEN WS-FC-AKT-INACTIVA      MOVE WS-IX-AKT-INACTIVA
078900                                        TO WS-IX-ENCONTRADO
079000        WHEN WS-FC-APOPTOSIS-ALTA    MOVE WS-IX-APOPTOSIS-ALTA
079100                                        TO WS-IX-ENCONTRADO
079200        WHEN WS-FC-APOPTOSIS-BAJA    MOVE WS-IX-APOPTOSIS-BAJA
079300                                        TO WS-IX-ENCONTRADO
079400        WHEN WS-FC-BETACAT-BASAL     MOVE WS-IX-BETACAT-BASAL
079500                                        TO WS-IX-ENCONTRADO
079600        WHEN WS-FC-BETACAT-BAJA      MOVE WS-IX-BETACAT-BAJA
079700                                        TO WS-IX-ENCONTRADO
079800        WHEN WS-FC-BETACAT-ALTA      MOVE WS-IX-BETACAT-ALTA
079900                                        TO WS-IX-ENCONTRADO
080000        WHEN WS-FC-DCOMPLEX-ALTA     MOVE WS-IX-DCOMPLEX-ALTA
080100                                        TO WS-IX-ENCONTRADO
080200        WHEN WS-FC-DCOMPLEX-BAJA     MOVE WS-IX-DCOMPLEX-BAJA
080300                                        TO WS-IX-ENCONTRADO
080400        WHEN WS-FC-FRIZZLED-PRES     MOVE WS-IX-FRIZZLED-PRES
080500                                        TO WS-IX-ENCONTRADO
080600        WHEN WS-FC-GF-PRESENTE       MOVE WS-IX-GF-PRESENTE
080700                                        TO WS-IX-ENCONTRADO
080800        WHEN WS-FC-GF-OFF            MOVE WS-IX-GF-OFF
080900                                        TO WS-IX-ENCONTRADO
081000        WHEN WS-FC-GSK3-ACTIVA       MOVE WS-IX-GSK3-ACTIVA
081100                                        TO WS-IX-ENCONTRADO
081200        WHEN WS-FC-GSK3-INACTIVA     MOVE WS-IX-GSK3-INACTIVA
081300                                        TO WS-IX-ENCONTRADO
081400        WHEN WS-FC-LRP6-PRESENTE     MOVE WS-IX-LRP6-PRESENTE
081500                                        TO WS-IX-ENCONTRADO
081600        WHEN WS-FC-LRP6-SER-INTACTO  MOVE WS-IX-LRP6-SER-INTACTO
081700                                        TO WS-IX-ENCONTRADO
081800        WHEN WS-FC-LRP6-SER-P        MOVE WS-IX-LRP6-SER-P
081900                                        TO WS-IX-ENCONTRADO
082000        WHEN WS-FC-LRP6-ACTIVO       MOVE WS-IX-LRP6-ACTIVO
082100                                        TO WS-IX-ENCONTRADO
082200        WHEN WS-FC-PI3K-ACTIVO       MOVE WS-IX-PI3K-ACTIVO
082300                                        TO WS-IX-ENCONTRADO
082400        WHEN WS-FC-RTK-PRESENTE      MOVE WS-IX-RTK-PRESENTE
082500                                        TO WS-IX-ENCONTRADO
082600        WHEN WS-FC-SIGNALOSOMA-FORM  MOVE WS-IX-SIGNALOSOMA-FORM
082700                                        TO WS-IX-ENCONTRADO
082800        WHEN WS-FC-WNT-PRESENTE      MOVE WS-IX-WNT-PRESENTE
082900                                        TO WS-IX-ENCONTRADO
083000        WHEN WS-FC-WNT-OFF           MOVE WS-IX-WNT-OFF
083100                                        TO WS-IX-ENCONTRADO
083200        WHEN OTHER                   MOVE ZERO TO WS-IX-ENCONTRADO
083300     END-EVALUATE.
083400
083500 3800-BUSCAR-INDICE-F.  EXIT.
083600
083700*---- MARCAR PRESENCIA EN LA TABLA DEL MOTOR POR INDICE FIJO ------
083800 3850-MARCAR-MOTOR-I.
083900
084000*     DESPACHO POR INDICE FIJO (WS-IX-xxx), NUNCA SUBINDICE DE
084100*     TABLA; WS-IX-ENCONTRADO YA VIENE DISTINTO DE CERO.
084200     EVALUATE WS-IX-ENCONTRADO
084300        WHEN WS-IX-AKT-SER473-P      MOVE 'Y' TO WS-MF-AKT-SER473-P
084400        WHEN WS-IX-AKT-THR308-P      MOVE 'Y' TO WS-MF-AKT-THR308-P
084500        WHEN WS-IX-AKT-ACTIVA        MOVE 'Y' TO WS-MF-AKT-ACTIVA
084600        WHEN WS-IX-AKT-INACTIVA      MOVE 'Y' TO WS-MF-AKT-INACTIVA
084700        WHEN WS-IX-APOPTOSIS-ALTA    MOVE 'Y' TO WS-MF-APOPTOSIS-ALTA
084800        WHEN WS-IX-APOPTOSIS-BAJA    MOVE 'Y' TO WS-MF-APOPTOSIS-BAJA
084900        WHEN WS-IX-BETACAT-BASAL     MOVE 'Y' TO WS-MF-BETACAT-BASAL
085000        WHEN WS-IX-BETACAT-BAJA      MOVE 'Y' TO WS-MF-BETACAT-BAJA
085100        WHEN WS-IX-BETACAT-ALTA      MOVE 'Y' TO WS-MF-BETACAT-ALTA
085200        WHEN WS-IX-DCOMPLEX-ALTA     MOVE 'Y' TO WS-MF-DCOMPLEX-ALTA
085300        WHEN WS-IX-DCOMPLEX-BAJA     MOVE 'Y' TO WS-MF-DCOMPLEX-BAJA
085400        WHEN WS-IX-FRIZZLED-PRES     MOVE 'Y' TO WS-MF-FRIZZLED-PRES
085500        WHEN WS-IX-GF-PRESENTE       MOVE 'Y' TO WS-MF-GF-PRESENTE
085600        WHEN WS-IX-GF-OFF            MOVE 'Y' TO WS-MF-GF-OFF
085700        WHEN WS-IX-GSK3-ACTIVA       MOVE 'Y' TO WS-MF-GSK3-ACTIVA
085800        WHEN WS-IX-GSK3-INACTIVA     MOVE 'Y' TO WS-MF-GSK3-INACTIVA
085900        WHEN WS-IX-LRP6-PRESENTE     MOVE 'Y' TO WS-MF-LRP6-PRESENTE
086000        WHEN WS-IX-LRP6-SER-INTACTO  MOVE 'Y' TO WS-MF-LRP6-SER-INTACTO
086100        WHEN WS-IX-LRP6-SER-P        MOVE 'Y' TO WS-MF-LRP6-SER-P
086200        WHEN WS-IX-LRP6-ACTIVO       MOVE 'Y' TO WS-MF-LRP6-ACTIVO
086300        WHEN WS-IX-PI3K-ACTIVO       MOVE 'Y' TO WS-MF-PI3K-ACTIVO
086400        WHEN WS-IX-RTK-PRESENTE      MOVE 'Y' TO WS-MF-RTK-PRESENTE
086500        WHEN WS-IX-SIGNALOSOMA-FORM  MOVE 'Y' TO WS-MF-SIGNALOSOMA-FORM
086600        WHEN WS-IX-WNT-PRESENTE      MOVE 'Y' TO WS-MF-WNT-PRESENTE
086700        WHEN WS-IX-WNT-OFF           MOVE 'Y' TO WS-MF-WNT-OFF
086800     END-EVALUATE.
086900
087000 3850-MARCAR-MOTOR-F.  EXIT.
087100
087200*---- MARCAR PRESENCIA EN LA TABLA DE PREDICCION POR INDICE FIJO --
087300 3860-MARCAR-PRED-I.
087400
087500*     MISMO DESPACHO QUE 3850-MARCAR-MOTOR-I, SOBRE LA OTRA AREA.
087600     EVALUATE WS-IX-ENCONTRADO
087700        WHEN WS-IX-AKT-SER473-P      MOVE 'Y' TO WS-PF-AKT-SER473-P
087800        WHEN WS-IX-AKT-THR308-P      MOVE 'Y' TO WS-PF-AKT-THR308-P
087900        WHEN WS-IX-AKT-ACTIVA        MOVE 'Y' TO WS-PF-AKT-ACTIVA
088000        WHEN WS-IX-AKT-INACTIVA      MOVE 'Y' TO WS-PF-AKT-INACTIVA
088100        WHEN WS-IX-APOPTOSIS-ALTA    MOVE 'Y' TO WS-PF-APOPTOSIS-ALTA
088200        WHEN WS-IX-APOPTOSIS-BAJA    MOVE 'Y' TO WS-PF-APOPTOSIS-BAJA
088300        WHEN WS-IX-BETACAT-BASAL     MOVE 'Y' TO WS-PF-BETACAT-BASAL
088400        WHEN WS-IX-BETACAT-BAJA      MOVE 'Y' TO WS-PF-BETACAT-BAJA
088500        WHEN WS-IX-BETACAT-ALTA      MOVE 'Y' TO WS-PF-BETACAT-ALTA
088600        WHEN WS-IX-DCOMPLEX-ALTA     MOVE 'Y' TO WS-PF-DCOMPLEX-ALTA
088700        WHEN WS-IX-DCOMPLEX-BAJA     MOVE 'Y' TO WS-PF-DCOMPLEX-BAJA
088800        WHEN WS-IX-FRIZZLED-PRES     MOVE 'Y' TO WS-PF-FRIZZLED-PRES
088900        WHEN WS-IX-GF-PRESENTE       MOVE 'Y' TO WS-PF-GF-PRESENTE
089000        WHEN WS-IX-GF-OFF            MOVE 'Y' TO WS-PF-GF-OFF
089100        WHEN WS-IX-GSK3-ACTIVA       MOVE 'Y' TO WS-PF-GSK3-ACTIVA
089200        WHEN WS-IX-GSK3-INACTIVA     MOVE 'Y' TO WS-PF-GSK3-INACTIVA
089300        WHEN WS-IX-LRP6-PRESENTE     MOVE 'Y' TO WS-PF-LRP6-PRESENTE
089400        WHEN WS-IX-LRP6-SER-INTACTO  MOVE 'Y' TO WS-PF-LRP6-SER-INTACTO
089500        WHEN WS-IX-LRP6-SER-P        MOVE 'Y' TO WS-PF-LRP6-SER-P
089600        WHEN WS-IX-LRP6-ACTIVO       MOVE 'Y' TO WS-PF-LRP6-ACTIVO
089700        WHEN WS-IX-PI3K-ACTIVO       MOVE 'Y' TO WS-PF-PI3K-ACTIVO
089800        WHEN WS-IX-RTK-PRESENTE      MOVE 'Y' TO WS-PF-RTK-PRESENTE
089900        WHEN WS-IX-SIGNALOSOMA-FORM  MOVE 'Y' TO WS-PF-SIGNALOSOMA-FORM
090000        WHEN WS-IX-WNT-PRESENTE      MOVE 'Y' TO WS-PF-WNT-PRESENTE
090100        WHEN WS-IX-WNT-OFF           MOVE 'Y' TO WS-PF-WNT-OFF
090200     END-EVALUATE.
090300
090400 3860-MARCAR-PRED-F.  EXIT.
090500
090600
090700*---- TP / FP / FN SOBRE EL SUBCONJUNTO DE 12 HECHOS (BIO-0063) -- BIO0063
090800*     PUNTO DE ENTRADA UNICO DEL CALCULO DE SCORE; LLAMA A LOS
090900*     TRES PARRAFOS DE ABAJO EN ORDEN FIJO.
091000 3400-COMPUTAR-METRICAS-I.
091100 
091200*     LOS TRES CONTADORES SE REINICIAN EN CADA ESCENARIO;
091300*     EL SCORE ES POR ESCENARIO, NO ACUMULADO PARA TODO EL PASO.
091400     MOVE ZERO TO WS-TP-CANT.
091500     MOVE ZERO TO WS-FP-CANT.
091600     MOVE ZERO TO WS-FN-CANT.
091700*     RECORRE SOLO LOS 12 HECHOS DEL SUBCONJUNTO DE EVALUACION,
091800*     NO LOS 25 DE FACTTAB: UN HECHO FUERA DEL SUBCONJUNTO NO
091900*     CUENTA PARA TP/FP/FN AUNQUE APAREZCA EN AMBOS LADOS.
092000     PERFORM 3410-COMPARAR-EVAL-I THRU 3410-COMPARAR-EVAL-F.
092100
092200     PERFORM 3500-CALC-METRICAS-I THRU 3500-CALC-METRICAS-F.
092300     PERFORM 3600-ESCRIBIR-SCORE-I THRU 3600-ESCRIBIR-SCORE-F.
092400
092500 3400-COMPUTAR-METRICAS-F.  EXIT.
092600
092700*     LOS 12 HECHOS DEL SUBCONJUNTO DE EVALUACION, UNO POR UNO;
092800*     SIN TABLA QUE RECORRER, EL BLOQUE SE REPITE 12 VECES CON
092900*     EL NOMBRE DEL HECHO CAMBIADO.
093000 3410-COMPARAR-EVAL-I.
093100
093200     MOVE WS-MF-AKT-ACTIVA     TO WS-MF-ACTUAL.
093300     MOVE WS-PF-AKT-ACTIVA     TO WS-PF-ACTUAL.
093400     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
093500
093600     MOVE WS-MF-AKT-INACTIVA   TO WS-MF-ACTUAL.
093700     MOVE WS-PF-AKT-INACTIVA   TO WS-PF-ACTUAL.
093800     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
093900
094000     MOVE WS-MF-APOPTOSIS-ALTA TO WS-MF-ACTUAL.
094100     MOVE WS-PF-APOPTOSIS-ALTA TO WS-PF-ACTUAL.
094200     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
094300
094400     MOVE WS-MF-APOPTOSIS-BAJA TO WS-MF-ACTUAL.
094500     MOVE WS-PF-APOPTOSIS-BAJA TO WS-PF-ACTUAL.
094600     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
094700
094800     MOVE WS-MF-BETACAT-BASAL  TO WS-MF-ACTUAL.
094900     MOVE WS-PF-BETACAT-BASAL  TO WS-PF-ACTUAL.
095000     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
095100
095200     MOVE WS-MF-BETACAT-BAJA   TO WS-MF-ACTUAL.
095300     MOVE WS-PF-BETACAT-BAJA   TO WS-PF-ACTUAL.
095400     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
095500
095600     MOVE WS-MF-BETACAT-ALTA   TO WS-MF-ACTUAL.
095700     MOVE WS-PF-BETACAT-ALTA   TO WS-PF-ACTUAL.
095800     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
095900
096000     MOVE WS-MF-DCOMPLEX-ALTA  TO WS-MF-ACTUAL.
096100     MOVE WS-PF-DCOMPLEX-ALTA  TO WS-PF-ACTUAL.
096200     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
096300
096400     MOVE WS-MF-DCOMPLEX-BAJA  TO WS-MF-ACTUAL.
096500     MOVE WS-PF-DCOMPLEX-BAJA  TO WS-PF-ACTUAL.
096600     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
096700
096800     MOVE WS-MF-GSK3-ACTIVA    TO WS-MF-ACTUAL.
096900     MOVE WS-PF-GSK3-ACTIVA    TO WS-PF-ACTUAL.
097000     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
097100
097200     MOVE WS-MF-GSK3-INACTIVA  TO WS-MF-ACTUAL.
097300     MOVE WS-PF-GSK3-INACTIVA  TO WS-PF-ACTUAL.
097400     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
097500
097600     MOVE WS-MF-PI3K-ACTIVO    TO WS-MF-ACTUAL.
097700     MOVE WS-PF-PI3K-ACTIVO    TO WS-PF-ACTUAL.
097800     PERFORM 3420-SUMAR-CATEGORIA-I THRU 3420-SUMAR-CATEGORIA-F.
097900
098000 3410-COMPARAR-EVAL-F.  EXIT.
098100
098200*     CLASIFICA UN SOLO HECHO EN TP/FN/FP A PARTIR DE LAS DOS
098300*     COPIAS DE TRABAJO DEJADAS POR 3410-COMPARAR-EVAL-I.
098400 3420-SUMAR-CATEGORIA-I.
098500
098600*     TP = EL MOTOR LO INFIERE Y LA PREDICCION TAMBIEN LO TRAE.
098700     IF WS-MF-ACTUAL EQUAL 'Y'
098800        AND WS-PF-ACTUAL EQUAL 'Y'
098900           ADD 1 TO WS-TP-CANT
099000        ELSE
099100*     FN = EL MOTOR LO INFIERE PERO LA PREDICCION NO LO TRAE.
099200        IF WS-MF-ACTUAL EQUAL 'Y'
099300           AND WS-PF-ACTUAL EQUAL 'N'
099400              ADD 1 TO WS-FN-CANT
099500           ELSE
099600*     FP = LA PREDICCION LO TRAE PERO EL MOTOR NO LO INFIRIO.
099700           IF WS-MF-ACTUAL EQUAL 'N'
099800              AND WS-PF-ACTUAL EQUAL 'Y'
099900                 ADD 1 TO WS-FP-CANT
100000              END-IF
100100        END-IF
100200     END-IF.
100300
100400 3420-SUMAR-CATEGORIA-F.  EXIT.
100500 
100600 
100700*---- CALCULO DE PRECISION / RECALL / F1, GUARDA DENOM. CERO -----
100800 3500-CALC-METRICAS-I.
100900 
101000*     SE RECALCULAN DESDE CERO EN CADA ESCENARIO, IGUAL QUE LOS
101100*     TRES CONTADORES DE ARRIBA.
101200     MOVE ZERO TO WS-PRECISION.
101300     MOVE ZERO TO WS-RECALL.
101400     MOVE ZERO TO WS-F1.
101500 
101600*     GUARDA CONTRA DENOMINADOR CERO (BIO-0095): SI LA
101700*     PREDICCION NO TRAE NADA DEL SUBCONJUNTO, LA PRECISION
101800*     QUEDA EN CERO EN VEZ DE ABORTAR POR DIVISION POR CERO.
101900     IF (WS-TP-CANT + WS-FP-CANT) NOT EQUAL ZERO
102000        COMPUTE WS-PRECISION ROUNDED =
102100           WS-TP-CANT / (WS-TP-CANT + WS-FP-CANT)
102200     END-IF.
102300 
102400*     MISMA GUARDA QUE LA DE ARRIBA, AHORA PARA EL RECALL.
102500     IF (WS-TP-CANT + WS-FN-CANT) NOT EQUAL ZERO
102600        COMPUTE WS-RECALL ROUNDED =
102700           WS-TP-CANT / (WS-TP-CANT + WS-FN-CANT)
102800     END-IF.
102900 
103000*     Y LA MISMA GUARDA PARA EL F1, QUE DEPENDE DE LOS DOS
103100*     VALORES ANTERIORES.
103200     IF (WS-PRECISION + WS-RECALL) NOT EQUAL ZERO
103300        COMPUTE WS-F1 ROUNDED =
103400           (2 * WS-PRECISION * WS-RECALL)
103500              / (WS-PRECISION + WS-RECALL)
103600     END-IF.
103700 
103800 3500-CALC-METRICAS-F.  EXIT.
103900 
104000 
104100*-----------------------------------------------------------------
104200*     POR QUE SCR-TP-CANT/SCR-FP-CANT/SCR-FN-CANT SON PIC 9(03)
104300*
104400*     TRES DIGITOS ALCANZAN PARA HASTA 999 HECHOS POR CATEGORIA;
104500*     COMO EL SUBCONJUNTO DE EVALUACION TIENE SOLO 12 HECHOS,
104600*     NINGUN ESCENARIO PUEDE LLEGAR A TP+FP+FN MAYOR A 12, ASI
104700*     QUE TRES DIGITOS SOBRAN CON MARGEN DE SOBRA.
104800*-----------------------------------------------------------------
104900*---- ESCRITURA DEL REGISTRO DE SCORE ----------------------------
105000 3600-ESCRIBIR-SCORE-I.
105100 
105200*     UN SOLO REGISTRO DE SCORE POR ESCENARIO, CON LAS TRES
105300*     CUENTAS Y LAS TRES METRICAS YA REDONDEADAS (BIO-0098).
105400     MOVE WS-ESCENARIO-ANT TO SCR-NOMBRE.
105500     MOVE WS-TP-CANT       TO SCR-TP-CANT.
105600     MOVE WS-FP-CANT       TO SCR-FP-CANT.
105700     MOVE WS-FN-CANT       TO SCR-FN-CANT.
105800     MOVE WS-PRECISION     TO SCR-PRECISION.
105900     MOVE WS-RECALL        TO SCR-RECALL.
106000     MOVE WS-F1            TO SCR-F1.
106100 
106200*     SCORE-FILE QUEDA CON UN REGISTRO POR ESCENARIO EN EL
106300*     MISMO ORDEN EN QUE VINIERON EN SCENARIO-FILE.
106400     WRITE REG-SCORE FROM WS-REG-SCORE.
106500     IF FS-SCR IS NOT EQUAL '00'
106600        DISPLAY '* ERROR EN WRITE SCORE-FILE = ' FS-SCR
106700        MOVE 9999 TO RETURN-CODE
106800        SET WS-FIN-ESC TO TRUE
106900     END-IF.
107000 
107100*     EDITA LOS TRES CONTADORES PARA EL DISPLAY DE CONTROL QUE
107200*     SIGUE; NO SE USAN EN NINGUN CALCULO.
107300     MOVE WS-TP-CANT TO WS-TP-PRINT.
107400     MOVE WS-FP-CANT TO WS-FP-PRINT.
107500     MOVE WS-FN-CANT TO WS-FN-PRINT.
107600*     RESUMEN DE UNA LINEA POR ESCENARIO; EL DETALLE COMPLETO
107700*     (CON LAS TRES METRICAS) QUEDA EN SCORE-FILE, NO EN PANTALLA.
107800     DISPLAY 'TP=' WS-TP-PRINT ' FP=' WS-FP-PRINT
107900             ' FN=' WS-FN-PRINT.
108000 
108100 3600-ESCRIBIR-SCORE-F.  EXIT.
108200 
108300 
108400*-----------------------------------------------------------------
108500*     INDICES DE FACTTAB USADOS POR LOS SIETE PARES (BIO-0067)
108600*
108700*     ESTE PROGRAMA NO REDECLARA LOS WS-IX-xxx; LOS TRAE POR
108800*     COPY FACTTAB, IGUAL QUE PGMINFER. LOS ONCE QUE USAN LOS
108900*     SIETE PARES SON:
109000*       WS-IX-AKT-ACTIVA / WS-IX-AKT-INACTIVA
109100*       WS-IX-APOPTOSIS-ALTA / WS-IX-APOPTOSIS-BAJA
109200*       WS-IX-BETACAT-BASAL / -BAJA / -ALTA (LOS TRES LADOS)
109300*       WS-IX-DCOMPLEX-ALTA / WS-IX-DCOMPLEX-BAJA
109400*       WS-IX-GSK3-ACTIVA / WS-IX-GSK3-INACTIVA
109500*     LOS OTROS CATORCE INDICES DE FACTTAB NO PARTICIPAN DE
109600*     NINGUNA CONTRADICCION CONOCIDA.
109700*-----------------------------------------------------------------
109800*---- CONTRADICCIONES INTERNAS DE LA PREDICCION (BIO-0067) ------- BIO0067
109900*     LAS MISMAS 7 PAREJAS FIJAS DE PGMINFER, SOBRE EL CONJUNTO
110000*     COMPLETO (NO RESTRINGIDO) DE HECHOS PREDICHOS.
110100*     UN SOLO PERFORM SIN VARYING: LAS SIETE COMPARACIONES
110200*     ESTAN TODAS ADENTRO DE 4110-CHEQUEAR-PAR-I, IGUAL DE
110300*     ESTILO QUE LAS REGLAS DE PGMINFER.
110400*-----------------------------------------------------------------
110500*     POR QUE LAS CONTRADICCIONES NO TIENEN ARCHIVO DE SALIDA
110600*
110700*     A DIFERENCIA DE PGMINFER, QUE ESCRIBE CADA CONTRADICCION
110800*     DETECTADA EN CONTRA-FILE PARA QUE QUEDE CONSTANCIA
110900*     PERMANENTE, AQUI SOLO SE INFORMAN POR DISPLAY. LA RAZON
111000*     ES QUE ESTE PASO ES DE EVALUACION Y NO DE PRODUCCION DE
111100*     RESULTADOS: SI HAY UNA CONTRADICCION EN EL CIERRE DEL
111200*     MOTOR, YA QUEDO REGISTRADA POR PGMINFER; REPETIRLA ACA
111300*     EN UN ARCHIVO SERIA DUPLICAR EL MISMO DATO DOS VECES.
111400*-----------------------------------------------------------------
111500 4100-CONTRA-INTERNA-I.
111600 
111700*     LOS SIETE PARES DE PGMINFER, LOS SIETE; AQUI SE REVISAN
111800*     SOBRE EL CONJUNTO COMPLETO DE HECHOS PREDICHOS, NO SOLO
111900*     SOBRE EL SUBCONJUNTO DE EVALUACION DE BIO-0063.
112000     PERFORM 4110-CHEQUEAR-PAR-I THRU 4110-CHEQUEAR-PAR-F.
112100 
112200 4100-CONTRA-INTERNA-F.  EXIT.
112300 
112400*     LOS SIETE IF DE ABAJO SON INDEPENDIENTES ENTRE SI; UNA
112500*     CONTRADICCION EN UN PAR NO IMPIDE QUE SE DETECTEN LAS
112600*     DEMAS EN EL MISMO ESCENARIO.
112700 4110-CHEQUEAR-PAR-I.
112800 
112900*     PAR 1 (AKT): LOS DOS LADOS VIENEN EN LA MISMA PREDICCION.
113000     IF WS-PF-AKT-ACTIVA EQUAL 'Y'
113100        AND WS-PF-AKT-INACTIVA EQUAL 'Y'
113200        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
113300                ' AKT__STATE__ACTIVE / AKT__STATE__INACTIVE'
113400     END-IF.
113500*     PAR 2 (APOPTOSIS): MISMO PATRON QUE EL PAR 1, OTRO HECHO.
113600     IF WS-PF-APOPTOSIS-ALTA EQUAL 'Y'
113700        AND WS-PF-APOPTOSIS-BAJA EQUAL 'Y'
113800        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
113900                ' APOPTOSIS__TENDENCY__HIGH / ...LOW'
114000     END-IF.
114100*     PAR 3 (BETA-CATENINA BASAL/BAJA): MISMO PATRON.
114200     IF WS-PF-BETACAT-BASAL EQUAL 'Y'
114300        AND WS-PF-BETACAT-BAJA EQUAL 'Y'
114400        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
114500                ' BETA_CAT__LEVEL__BASELINE / ...DOWN'
114600     END-IF.
114700*     PAR 4 (BETA-CATENINA BASAL/ALTA): MISMO PATRON.
114800     IF WS-PF-BETACAT-BASAL EQUAL 'Y'
114900        AND WS-PF-BETACAT-ALTA EQUAL 'Y'
115000        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
115100                ' BETA_CAT__LEVEL__BASELINE / ...UP'
115200     END-IF.
115300*     PAR 5 (BETA-CATENINA BAJA/ALTA): MISMO PATRON.
115400     IF WS-PF-BETACAT-BAJA EQUAL 'Y'
115500        AND WS-PF-BETACAT-ALTA EQUAL 'Y'
115600        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
115700                ' BETA_CAT__LEVEL__DOWN / ...UP'
115800     END-IF.
115900*     PAR 6 (COMPLEJO DE DESTRUCCION ALTA/BAJA): MISMO PATRON.
116000     IF WS-PF-DCOMPLEX-ALTA EQUAL 'Y'
116100        AND WS-PF-DCOMPLEX-BAJA EQUAL 'Y'
116200        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
116300                ' DESTRUCTION_COMPLEX__ACTIVITY__HIGH / ...LOW'
116400     END-IF.
116500*     PAR 7 (GSK3 ACTIVA/INACTIVA): MISMO PATRON.
116600     IF WS-PF-GSK3-ACTIVA EQUAL 'Y'
116700        AND WS-PF-GSK3-INACTIVA EQUAL 'Y'
116800        DISPLAY '* CONTRADICCION INTERNA: ' WS-ESCENARIO-ANT
116900                ' GSK3__STATE__ACTIVE / GSK3__STATE__INACTIVE'
117000     END-IF.
117100 
117200 4110-CHEQUEAR-PAR-F.  EXIT.
117300 
117400 
117500*---- CONTRADICCIONES CRUZADAS MOTOR / PREDICCION (BIO-0067) ----- BIO0067
117600*     UN LADO DEL PAR EN EL CIERRE DEL MOTOR, EL OTRO EN LA
117700*     PREDICCION (EN CUALQUIERA DE LOS DOS SENTIDOS).
117800*     MISMA ESTRUCTURA DE UN SOLO PERFORM SIN VARYING QUE
117900*     4100-CONTRA-INTERNA-I.
118000 4200-CONTRA-CRUZADA-I.
118100 
118200*     MISMOS SIETE PARES DE ARRIBA, PERO COMPARANDO UN LADO
118300*     CONTRA EL MOTOR Y EL OTRO CONTRA LA PREDICCION.
118400     PERFORM 4210-CHEQUEAR-CRUCE-I THRU 4210-CHEQUEAR-CRUCE-F.
118500 
118600 4200-CONTRA-CRUZADA-F.  EXIT.
118700 
118800*     CADA IF DE ABAJO ES UN OR DE DOS CONDICIONES SIMETRICAS,
118900*     PORQUE EL LADO QUE EL MOTOR INFIRIO PUEDE SER CUALQUIERA
119000*     DE LOS DOS DEL PAR.
119100 4210-CHEQUEAR-CRUCE-I.
119200 
119300*     OR EN LOS DOS SENTIDOS: EL MOTOR PUDO HABER INFERIDO
119400*     CUALQUIERA DE LOS DOS LADOS DEL PAR.
119500     IF (WS-MF-AKT-ACTIVA EQUAL 'Y'
119600           AND WS-PF-AKT-INACTIVA EQUAL 'Y')
119700        OR (WS-MF-AKT-INACTIVA EQUAL 'Y'
119800           AND WS-PF-AKT-ACTIVA EQUAL 'Y')
119900        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
120000                ' AKT__STATE__ACTIVE / AKT__STATE__INACTIVE'
120100     END-IF.
120200*     PAR 2 (APOPTOSIS), CRUZADO.
120300     IF (WS-MF-APOPTOSIS-ALTA EQUAL 'Y'
120400           AND WS-PF-APOPTOSIS-BAJA EQUAL 'Y')
120500        OR (WS-MF-APOPTOSIS-BAJA EQUAL 'Y'
120600           AND WS-PF-APOPTOSIS-ALTA EQUAL 'Y')
120700        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
120800                ' APOPTOSIS__TENDENCY__HIGH / ...LOW'
120900     END-IF.
121000*     PAR 3 (BETA-CATENINA BASAL/BAJA), CRUZADO.
121100     IF (WS-MF-BETACAT-BASAL EQUAL 'Y'
121200           AND WS-PF-BETACAT-BAJA EQUAL 'Y')
121300        OR (WS-MF-BETACAT-BAJA EQUAL 'Y'
121400           AND WS-PF-BETACAT-BASAL EQUAL 'Y')
121500        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
121600                ' BETA_CAT__LEVEL__BASELINE / ...DOWN'
121700     END-IF.
121800*     PAR 4 (BETA-CATENINA BASAL/ALTA), CRUZADO.
121900     IF (WS-MF-BETACAT-BASAL EQUAL 'Y'
122000           AND WS-PF-BETACAT-ALTA EQUAL 'Y')
122100        OR (WS-MF-BETACAT-ALTA EQUAL 'Y'
122200           AND WS-PF-BETACAT-BASAL EQUAL 'Y')
122300        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
122400                ' BETA_CAT__LEVEL__BASELINE / ...UP'
122500     END-IF.
122600*     PAR 5 (BETA-CATENINA BAJA/ALTA), CRUZADO.
122700     IF (WS-MF-BETACAT-BAJA EQUAL 'Y'
122800           AND WS-PF-BETACAT-ALTA EQUAL 'Y')
122900        OR (WS-MF-BETACAT-ALTA EQUAL 'Y'
123000           AND WS-PF-BETACAT-BAJA EQUAL 'Y')
123100        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
123200                ' BETA_CAT__LEVEL__DOWN / ...UP'
123300     END-IF.
123400*     PAR 6 (COMPLEJO DE DESTRUCCION), CRUZADO.
123500     IF (WS-MF-DCOMPLEX-ALTA EQUAL 'Y'
123600           AND WS-PF-DCOMPLEX-BAJA EQUAL 'Y')
123700        OR (WS-MF-DCOMPLEX-BAJA EQUAL 'Y'
123800           AND WS-PF-DCOMPLEX-ALTA EQUAL 'Y')
123900        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
124000                ' DESTRUCTION_COMPLEX__ACTIVITY__HIGH / ...LOW'
124100     END-IF.
124200*     PAR 7 (GSK3), CRUZADO.
124300     IF (WS-MF-GSK3-ACTIVA EQUAL 'Y'
124400           AND WS-PF-GSK3-INACTIVA EQUAL 'Y')
124500        OR (WS-MF-GSK3-INACTIVA EQUAL 'Y'
124600           AND WS-PF-GSK3-ACTIVA EQUAL 'Y')
124700        DISPLAY '* CONTRADICCION CRUZADA: ' WS-ESCENARIO-ANT
124800                ' GSK3__STATE__ACTIVE / GSK3__STATE__INACTIVE'
124900     END-IF.
125000 
125100 4210-CHEQUEAR-CRUCE-F.  EXIT.
125200 
125300 
125400*-----------------------------------------------------------------
125500*-----------------------------------------------------------------
125600*     LIMITES CONOCIDOS DE ESTE PROGRAMA
125700*
125800*     - LOS 25 INDICADORES DE LOS DOS GRUPOS PARALELOS (PREDICCION
125900*       Y MOTOR) SON FIJAS, IGUAL QUE EN PGMINFER; UN VOCABULARIO
126000*       NUEVO EN FACTTAB OBLIGA A TOCAR LOS TRES PROGRAMAS.
126100*     - LOS TRES SINONIMOS DE 3300-NORMALIZAR-I SON LITERALES
126200*       FIJOS; SI APARECE UN CUARTO SINONIMO VIEJO EN ALGUN
126300*       ARCHIVO DE PREDICCION HISTORICO, HAY QUE AGREGARLO A MANO.
126400*     - EL ORDEN DE LOS DOS ARCHIVOS DE ENTRADA SE ASUME IGUAL,
126500*       NO SE VALIDA EXPLICITAMENTE (MISMO SUPUESTO QUE EL CORTE
126600*       DE CONTROL DE PGMINFER SOBRE SCENARIO-FILE).
126700*-----------------------------------------------------------------
126800*-----------------------------------------------------------------
126900*     NOTAS DE RENDIMIENTO
127000*
127100*     LA BUSQUEDA EN FACTTAB (3800-BUSCAR-INDICE-I) ES LINEAL,
127200*     NO BINARIA; CON SOLO 25 POSICIONES NUNCA FUE UN PROBLEMA
127300*     DE TIEMPO DE CORRIDA, NI SIQUIERA EN LAS TANDAS MAS
127400*     GRANDES DE ESCENARIOS QUE SE CORRIERON HASTA AHORA. SI
127500*     FACTTAB ALGUNA VEZ CRECE A VARIOS CIENTOS DE HECHOS, VALE
127600*     LA PENA REVISAR SI SIGUE SIENDO SUFICIENTE.
127700*-----------------------------------------------------------------
127800*-----------------------------------------------------------------
127900*              PREGUNTAS FRECUENTES
128000*
128100*     PREGUNTA - POR QUE HAY DOS BANDERAS DE FIN DE ARCHIVO
128200*     (WS-FIN-ESC Y WS-FIN-RES) SI EL PASO LEE DOS ARCHIVOS.
128300*     RESPUESTA - PORQUE LOS DOS ARCHIVOS PUEDEN TENER DISTINTA
128400*     CANTIDAD DE ESCENARIOS; EL LAZO PRINCIPAL SE GOBIERNA POR
128500*     WS-FIN-ESC (SCENARIO-FILE), PERO 2300-CARGAR-CIERRE-I
128600*     TAMBIEN NECESITA SABER SI RESULT-FILE YA SE AGOTO.
128700*
128800*     PREGUNTA - QUE PASA SI EL MOTOR (PGMINFER) Y LA PREDICCION
128900*     TRAEN ESCENARIOS EN DISTINTO ORDEN.
129000*     RESPUESTA - NO SE CONTEMPLA; LOS DOS ARCHIVOS DEBEN VENIR
129100*     EN EL MISMO ORDEN DE ESCENARIO, PORQUE AMBOS SALEN DE LA
129200*     MISMA CORRIDA DE SCENARIO-FILE MAS ARRIBA EN LA CADENA.
129300*
129400*     PREGUNTA - EL SCORE SE CALCULA SOBRE LOS 25 HECHOS DE
129500*     FACTTAB O SOBRE EL SUBCONJUNTO DE 12.
129600*     RESPUESTA - SOLO SOBRE EL SUBCONJUNTO DE 12 (BIO-0063);
129700*     LOS OTROS 13 HECHOS DE FACTTAB EXISTEN PARA EL MOTOR Y
129800*     PARA LAS CONTRADICCIONES, PERO NO PARA EL SCORE.
129900*-----------------------------------------------------------------
130000*-----------------------------------------------------------------
130100*     ESTADO DE ESTE PROGRAMA: ESTABLE, SIN CAMBIOS PENDIENTES
130200*     DE LOGICA CONOCIDOS A LA FECHA DE ESTA REVISION.
130300*-----------------------------------------------------------------
130400*-----------------------------------------------------------------
130500*     MEJORAS PENDIENTES (NOTA DE MANTENIMIENTO, NO UN TODO)
130600*
130700*     SE DISCUTIO EN SU MOMENTO AGREGAR UN CONTRA-FILE PROPIO DE
130800*     ESTE PASO PARA LAS CONTRADICCIONES INTERNAS Y CRUZADAS,
130900*     IGUAL QUE CONTRA-FILE DE PGMINFER, PERO EL AREA DECIDIO
131000*     QUE EL DISPLAY DE CONSOLA ERA SUFICIENTE PARA EL VOLUMEN
131100*     DE ESCENARIOS QUE SE CORREN POR TANDA. SI ALGUN DIA HACE
131200*     FALTA UN ARCHIVO, LA LOGICA DE 4100/4200 NO CAMBIA, SOLO
131300*     SE AGREGA UN FD Y UN WRITE DONDE HOY HAY UN DISPLAY.
131400*-----------------------------------------------------------------
131500 9999-FINAL-I.
131600*     REVISADO EN ESTA PASADA: SOLO COMENTARIOS, SIN CAMBIO DE
131700*     LOGICA. VER BIO-0142 EN EL ENCABEZADO.
131800 
131900*     UNICO CONTADOR DEL RESUMEN FINAL; LAS METRICAS YA
132000*     QUEDARON EN SCORE-FILE, ESTE DISPLAY ES SOLO DE CONTROL.
132100     MOVE WS-ESCENARIO-CANT TO WS-ESCEN-PRINT.
132200 
132300     DISPLAY ' '.
132400*     MISMO FORMATO DE RESUMEN FINAL QUE PGMINFER Y PGMRPORT,
132500*     PARA QUE EL OPERADOR VEA LOS TRES PASOS CON EL MISMO
132600*     ESTILO DE SALIDA EN EL LISTADO DE CONSOLA.
132700     DISPLAY '**********************************************'.
132800     DISPLAY 'ESCENARIOS EVALUADOS  : ' WS-ESCEN-PRINT.
132900 
133000*     CIERRE ORDENADO DE LOS TRES ARCHIVOS; UN ERROR DE CLOSE
133100*     NO DETIENE EL CIERRE DE LOS RESTANTES.
133200     CLOSE SCENARIO-FILE.
133300     IF FS-ESC IS NOT EQUAL '00'
133400        DISPLAY '* ERROR EN CLOSE SCENARIO-FILE = ' FS-ESC
133500        MOVE 9999 TO RETURN-CODE
133600     END-IF.
133700 
133800*     SI ESTE CLOSE FALLA, DE TODAS FORMAS SE SIGUE CERRANDO
133900*     SCORE-FILE; EL RETURN-CODE YA QUEDO EN 9999 SI HUBO ALGUN
134000*     ERROR ANTERIOR Y ESO ALCANZA PARA QUE EL JCL LO DETECTE.
134100     CLOSE RESULT-FILE.
134200     IF FS-RES IS NOT EQUAL '00'
134300        DISPLAY '* ERROR EN CLOSE RESULT-FILE = ' FS-RES
134400        MOVE 9999 TO RETURN-CODE
134500     END-IF.
134600 
134700*     SCORE-FILE ES EL QUE CONSUME PGMRPORT A CONTINUACION; UN
134800*     CLOSE MAL HECHO AQUI PODRIA DEJARLO TRUNCADO.
134900     CLOSE SCORE-FILE.
135000     IF FS-SCR IS NOT EQUAL '00'
135100        DISPLAY '* ERROR EN CLOSE SCORE-FILE = ' FS-SCR
135200        MOVE 9999 TO RETURN-CODE
135300     END-IF.
135400 
135500 9999-FINAL-F.  EXIT.
