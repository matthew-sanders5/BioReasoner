000100*////////////////// (CIERRE) //////////////////////////////////
000200************************************************************
000300*    LAYOUT  REGISTRO DE HECHO FINAL (RESULT-FILE)          *
000400*    LARGO REGISTRO = 70 BYTES                               *
000500*    UN REGISTRO POR HECHO DEL CIERRE, ORDEN ASCENDENTE.     *
000600************************************************************
000700 01  WS-REG-CIERRE.
000800*     POSICION RELATIVA (1:30) NOMBRE DE ESCENARIO
000900     03  RES-NOMBRE          PIC X(30)    VALUE SPACES.
001000*     POSICION RELATIVA (31:40) CODIGO DE HECHO DEL CIERRE
001100     03  RES-FACT-ID         PIC X(40)    VALUE SPACES.
